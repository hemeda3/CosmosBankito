000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGXMNY.
000400 AUTHOR.         R TRAN.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1991-04-02.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - MONEY ARITHMETIC UTILITY.
001100*               ROUNDS, ADDS OR SUBTRACTS TWO SIGNED PACKED
001200*               AMOUNTS TO 4 DECIMAL PLACES, HALF-UP, TREATING
001300*               A MISSING OPERAND AS ZERO.  EVERY LEDGER PROGRAM
001400*               THAT TOUCHES MONEY CALLS THIS ONE ROUTINE SO THE
001500*               ROUNDING RULE IS APPLIED IN EXACTLY ONE PLACE.
001600*
001700*    RETURN STATUS (WK-C-VMNY-ERROR-CD):
001800*    SPACES - OK
001900*    VMN0001 - INVALID OPTION CODE PASSED BY CALLER
002000******************************************************************
002100*    HISTORY OF MODIFICATION:
002200******************************************************************
002300* TAG    DATE       DEV     DESCRIPTION                          *
002400*------- ---------- ------- ------------------------------------ *
002500* LDG023 1991-04-02 RTRAN   INITIAL VERSION                       LDG023
002600* LDG022 1999-01-11 RTRAN   Y2K REMEDIATION SWEEP - NO DATE       *
002700*                           FIELDS IN THIS PROGRAM, REVIEWED AND  *
002800*                           SIGNED OFF ONLY                      LDG022
002900* LDG041 2003-06-19 KSOOI   ADD WK-C-ERR-PGM TRACE ON BAD OPTION  LDG041
003000******************************************************************
003100 EJECT
003200******************************
003300 ENVIRONMENT DIVISION.
003400******************************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100***************
004200 DATA DIVISION.
004300***************
004400 FILE SECTION.
004500**************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM LDGXMNY **".
005000*
005100 01  WK-C-COMMON.
005200     COPY LDGCOMN.
005300*
005400 01  WK-N-WORK-AREA.
005500     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
005550     05  WK-N-RESULT-W               PIC S9(15)V9(4) COMP-3.
005570     05  FILLER                      PIC X(04) VALUE SPACES.
005600*
005700 01  WK-C-RESULT-VIEW.
005800     05  WK-C-RESULT-WHOLE-PART      PIC S9(15).
005900     05  WK-C-RESULT-FRACT-PART      PIC 9(4).
006000*
006100 01  WK-C-RESULT-DISPLAY REDEFINES WK-C-RESULT-VIEW PIC X(19).
006200 01  WK-C-RESULT-ALT-VIEW REDEFINES WK-C-RESULT-VIEW.
006300     05  WK-C-RESULT-SIGN            PIC X(01).
006400     05  FILLER                      PIC X(18).
006500*
006600*****************
006700 LINKAGE SECTION.
006800*****************
006900     COPY VMNY.
007000 EJECT
007100********************************************
007200 PROCEDURE DIVISION USING WK-C-VMNY-RECORD.
007300********************************************
007400 MAIN-MODULE.
007500     PERFORM A000-PROCESS-CALLED-ROUTINE
007600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007700     EXIT PROGRAM.
007800*
007900*-----------------------------------------------------------------*
008000 A000-PROCESS-CALLED-ROUTINE.
008100*-----------------------------------------------------------------*
008150     ADD 1                   TO WK-N-CALL-COUNT.
008200     MOVE SPACES             TO VMNY-ERROR-CD.
008300     MOVE ZEROES              TO VMNY-RESULT.
008400     IF VMNY-OPERAND-A IS NOT NUMERIC
008500         MOVE ZEROES          TO VMNY-OPERAND-A.
008600     IF VMNY-OPERAND-B IS NOT NUMERIC
008700         MOVE ZEROES          TO VMNY-OPERAND-B.
008800*
008900     EVALUATE TRUE
009000         WHEN VMNY-OPT-ROUND
009100             PERFORM B100-ROUND-OPERAND-A
009200                THRU B199-ROUND-OPERAND-A-EX
009300         WHEN VMNY-OPT-ADD
009400             PERFORM B200-ADD-OPERANDS
009500                THRU B299-ADD-OPERANDS-EX
009600         WHEN VMNY-OPT-SUBTRACT
009700             PERFORM B300-SUBTRACT-OPERANDS
009800                THRU B399-SUBTRACT-OPERANDS-EX
009900         WHEN OTHER
010000             MOVE "VMN0001" TO VMNY-ERROR-CD
010100             MOVE "LDGXMNY" TO WK-C-ERR-PGM
010200     END-EVALUATE.
010300*
010400 A099-PROCESS-CALLED-ROUTINE-EX.
010500     EXIT.
010600*-----------------------------------------------------------------*
010700 B100-ROUND-OPERAND-A.
010800*-----------------------------------------------------------------*
010900     COMPUTE WK-N-RESULT-W ROUNDED = VMNY-OPERAND-A.
011000     MOVE WK-N-RESULT-W       TO VMNY-RESULT.
011100 B199-ROUND-OPERAND-A-EX.
011200     EXIT.
011300*-----------------------------------------------------------------*
011400 B200-ADD-OPERANDS.
011500*-----------------------------------------------------------------*
011600     COMPUTE WK-N-RESULT-W ROUNDED =
011700         VMNY-OPERAND-A + VMNY-OPERAND-B.
011800     MOVE WK-N-RESULT-W       TO VMNY-RESULT.
011900 B299-ADD-OPERANDS-EX.
012000     EXIT.
012100*-----------------------------------------------------------------*
012200 B300-SUBTRACT-OPERANDS.
012300*-----------------------------------------------------------------*
012400     COMPUTE WK-N-RESULT-W ROUNDED =
012500         VMNY-OPERAND-A - VMNY-OPERAND-B.
012600     MOVE WK-N-RESULT-W       TO VMNY-RESULT.
012700 B399-SUBTRACT-OPERANDS-EX.
012800     EXIT.
