000100******************************************************************
000200*    VBATCH   -  LINKAGE AREA SHARED BY THE EOD BATCH STEPS        *
000300*    (LDGBRXT/LDGBSTM/LDGBREC) AND THEIR DRIVER (LDGBEOD).  EACH    *
000400*    STEP RETURNS AN OVERALL OUTCOME AND A RECORD COUNT SO THE     *
000500*    DRIVER CAN WRITE ITS OWN SUMMARY AUDIT-LOG-RECORD WITHOUT     *
000600*    HAVING TO RE-READ THE STEP'S OWN FILES.                       *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG031 2000-10-02 VENL29  INITIAL VERSION - END-OF-DAY DRIVER   *
001300*                           PROJECT                               LDG031
001310* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001320*                           FUTURE GROWTH                    LDG051
001400******************************************************************
001500*
001600 01  WK-C-VBATCH-RECORD.
001700     05  VBATCH-OUTPUT.
001800         10  VBATCH-SUCCESSFUL        PIC X(01).
001900             88  VBATCH-WAS-SUCCESSFUL      VALUE "Y".
002000             88  VBATCH-WAS-NOT-SUCCESSFUL  VALUE "N".
002100         10  VBATCH-RECORD-COUNT      PIC 9(09) COMP.
002200         10  VBATCH-FAIL-COUNT        PIC 9(09) COMP.
002300     05  VBATCH-ERROR-CD              PIC X(07) VALUE SPACES.
002400     05  VBATCH-FILE                  PIC X(08) VALUE SPACES.
002500     05  VBATCH-FS                    PIC X(02) VALUE SPACES.
002600     05  FILLER                        PIC X(10) VALUE SPACES.
