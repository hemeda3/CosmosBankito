000100******************************************************************
000200*    VACC     -  LINKAGE AREA FOR LDGVACC (ACCOUNT LOOKUP)       *
000300*    CALLER LOADS VACC-INPUT, CALLS LDGVACC, CHECKS VACC-ERROR-CD*
000400*    - SPACES MEANS FOUND AND VACC-OUTPUT IS VALID.               *
000500******************************************************************
000600*    AMENDMENT HISTORY:                                          *
000700******************************************************************
000800* TAG    DATE       DEV     DESCRIPTION                          *
000900*------- ---------- ------- ------------------------------------ *
001000* LDG008 1993-03-15 BMAHON  INITIAL VERSION - REPLACES THE OLD    *
001100*                           VBAC BANK-ACCOUNT-TABLE LINKAGE AREA  LDG008
001200* LDG017 1996-02-14 KSOOI   VACC-ACCT-NUMBER EXPANDED 14 -> 20    LDG017
001210* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001220*                           FUTURE GROWTH                    LDG051
001300******************************************************************
001400*
001500 01  WK-C-VACC-RECORD.
001600     05  VACC-INPUT.
001700         10  VACC-ACCT-ID              PIC X(36).
001800     05  VACC-OUTPUT.
001900         10  VACC-ACCT-NUMBER          PIC X(20).
002000         10  VACC-CUSTOMER-ID          PIC X(36).
002100         10  VACC-ACCT-TYPE            PIC X(20).
002200         10  VACC-CURRENCY-CODE        PIC X(03).
002300         10  VACC-ACCT-STATUS          PIC X(10).
002400         10  VACC-CURRENT-BALANCE      PIC S9(15)V9(4) COMP-3.
002500         10  VACC-AVAILABLE-BALANCE    PIC S9(15)V9(4) COMP-3.
002600         10  VACC-OPENED-DATE          PIC 9(08).
002700         10  VACC-LAST-TXN-DATE        PIC 9(08).
002800     05  VACC-ERROR-CD                 PIC X(07) VALUE SPACES.
002900     05  VACC-FILE                     PIC X(08) VALUE SPACES.
003000     05  VACC-MODE                     PIC X(06) VALUE SPACES.
003100     05  VACC-KEY                      PIC X(36) VALUE SPACES.
003200     05  VACC-FS                       PIC X(02) VALUE SPACES.
003300     05  FILLER                        PIC X(10) VALUE SPACES.
