000100******************************************************************
000200*    LDGRXFR  -  RECURRING TRANSFER (STANDING ORDER) RECORD       *
000300*    I-O FORMAT: LDGRXFRR   FROM FILE RECURRING-TRANSFER-FILE      *
000400*    ONE ROW PER STANDING ORDER.  THE STANDING-ORDER JOB (LDGBRXT) *
000500*    SELECTS EVERY ACTIVE ROW WHOSE RXT-NEXT-EXEC-DATE HAS COME    *
000600*    DUE, POSTS IT, THEN REWRITES THE ROW WITH THE NEW RUN DATES - *
000700*    SO THIS FILE MUST BE INDEXED, UNLIKE THE APPEND-ONLY LEDGER   *
000800*    FILES.                                                        *
000900******************************************************************
001000*    AMENDMENT HISTORY:                                          *
001100******************************************************************
001200* TAG    DATE       DEV     DESCRIPTION                          *
001300*------- ---------- ------- ------------------------------------ *
001400* LDG022 1998-04-27 KSOOI   INITIAL VERSION - STANDING-ORDER      *
001500*                           PROJECT                               LDG022
001600* LDG025 1999-12-03 KSOOI   Y2K REMEDIATION - RXT-START-DATE,      *
001700*                           RXT-END-DATE, RXT-LAST-EXEC-DATE AND   *
001800*                           RXT-NEXT-EXEC-DATE WIDENED TO 9(08)    *
001900*                           CCYYMMDD - WERE 9(06) YYMMDD           LDG025
002000* LDG038 2002-11-20 VENL29  RXT-STATUS VALUE PAUSED ADDED          LDG038
002100******************************************************************
002200*
002300    05  LDGRXFR-RECORD                PIC X(140).
002400LDG025*05  LDGRXFR-RECORD                PIC X(108).
002500*
002600    05  LDGRXFRR  REDEFINES LDGRXFR-RECORD.
002700        10  RXT-ID                     PIC X(36).
002800*                                       UUID PRIMARY KEY
002900        10  RXT-SOURCE-ACCOUNT-ID      PIC X(36).
003000*                                       FK, DEBITED ACCOUNT
003100        10  RXT-DEST-ACCOUNT-NUMBER    PIC X(20).
003200        10  RXT-AMOUNT                 PIC S9(15)V9(4) COMP-3.
003300*                                       AMOUNT PER OCCURRENCE
003400        10  RXT-CURRENCY-CODE          PIC X(03).
003500        10  RXT-FREQUENCY              PIC X(09).
003600            88  RXT-FREQ-DAILY                 VALUE "DAILY".
003700            88  RXT-FREQ-WEEKLY                VALUE "WEEKLY".
003800            88  RXT-FREQ-BIWEEKLY              VALUE "BIWEEKLY".
003900            88  RXT-FREQ-MONTHLY               VALUE "MONTHLY".
004000            88  RXT-FREQ-QUARTERLY             VALUE "QUARTERLY".
004100            88  RXT-FREQ-ANNUALLY              VALUE "ANNUALLY".
004200        10  RXT-START-DATE             PIC 9(08).
004300*                                       CCYYMMDD
004400        10  RXT-END-DATE               PIC 9(08).
004500*                                       CCYYMMDD, ZERO IF NONE
004600        10  RXT-STATUS                 PIC X(09).
004700            88  RXT-STATUS-ACTIVE              VALUE "ACTIVE".
004800            88  RXT-STATUS-PAUSED              VALUE "PAUSED".
004900            88  RXT-STATUS-COMPLETED           VALUE "COMPLETED".
005000            88  RXT-STATUS-CANCELLED           VALUE "CANCELLED".
005100        10  RXT-LAST-EXEC-DATE         PIC 9(08).
005200*                                       CCYYMMDD, ZERO IF NEVER RUN
005300        10  RXT-NEXT-EXEC-DATE         PIC 9(08).
005400*                                       CCYYMMDD - THIS OCCURRENCE DUE
005500        10  FILLER                     PIC X(02).
005600*                                       RESERVED FOR FUTURE GROWTH
005700*
005800******************************************************************
005900* LDG025 - ALTERNATE VIEW - DATE FIELDS BROKEN OUT BY CENTURY/    *
006000*          YEAR/MONTH/DAY, USED BY THE NEXT-EXECUTION-DATE CALC   *
006100******************************************************************
006200    05  LDGRXFR-DTVIEW REDEFINES LDGRXFR-RECORD.
006300        10  FILLER                     PIC X(92).
006400        10  DTVIEW-START-DATE-B.
006500            15  DTVIEW-START-CCYY      PIC 9(04).
006600            15  DTVIEW-START-MM        PIC 9(02).
006700            15  DTVIEW-START-DD        PIC 9(02).
006800        10  DTVIEW-END-DATE-B.
006900            15  DTVIEW-END-CCYY        PIC 9(04).
007000            15  DTVIEW-END-MM          PIC 9(02).
007100            15  DTVIEW-END-DD          PIC 9(02).
007200        10  FILLER                     PIC X(09).
007300        10  DTVIEW-LAST-EXEC-DATE-B.
007400            15  DTVIEW-LAST-CCYY       PIC 9(04).
007500            15  DTVIEW-LAST-MM         PIC 9(02).
007600            15  DTVIEW-LAST-DD         PIC 9(02).
007700        10  DTVIEW-NEXT-EXEC-DATE-B.
007800            15  DTVIEW-NEXT-CCYY       PIC 9(04).
007900            15  DTVIEW-NEXT-MM         PIC 9(02).
008000            15  DTVIEW-NEXT-DD         PIC 9(02).
008100        10  FILLER                     PIC X(02).
