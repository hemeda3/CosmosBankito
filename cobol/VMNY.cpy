000100******************************************************************
000200*    VMNY     -  LINKAGE AREA FOR LDGXMNY (MONEY UTILITY)        *
000300*    VMNY-OPTION SELECTS ROUND (OPERAND-A ONLY), ADD OR SUBTRACT. *
000400*    ALL RESULTS ARE ROUNDED HALF-UP TO 4 DECIMAL PLACES BEFORE   *
000500*    BEING RETURNED IN VMNY-RESULT.  A MISSING (SPACE/LOW-VALUE)  *
000600*    OPERAND IS TREATED AS ZERO, PER THE SHOP'S OLD "NULL MEANS   *
000700*    NOUGHT" MONEY-ROUTINE CONVENTION.                            *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG023 1999-03-22 RTRAN   INITIAL VERSION - REPLACES THE OLD    *
001400*                           GSPA GLOBAL-PARAMETER LINKAGE AREA    LDG023
001410* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001420*                           FUTURE GROWTH                    LDG051
001500******************************************************************
001600*
001700 01  WK-C-VMNY-RECORD.
001800     05  VMNY-INPUT.
001900         10  VMNY-OPTION               PIC X(01).
002000             88  VMNY-OPT-ROUND               VALUE "R".
002100             88  VMNY-OPT-ADD                 VALUE "A".
002200             88  VMNY-OPT-SUBTRACT            VALUE "S".
002300         10  VMNY-OPERAND-A            PIC S9(15)V9(4) COMP-3.
002400         10  VMNY-OPERAND-B            PIC S9(15)V9(4) COMP-3.
002500     05  VMNY-OUTPUT.
002600         10  VMNY-RESULT               PIC S9(15)V9(4) COMP-3.
002700     05  VMNY-ERROR-CD                 PIC X(07) VALUE SPACES.
002800     05  VMNY-FILE                     PIC X(08) VALUE SPACES.
002900     05  VMNY-MODE                     PIC X(06) VALUE SPACES.
003000     05  VMNY-KEY                      PIC X(36) VALUE SPACES.
003100     05  VMNY-FS                       PIC X(02) VALUE SPACES.
003200     05  FILLER                        PIC X(10) VALUE SPACES.
