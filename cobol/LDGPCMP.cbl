000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGPCMP.
000400 AUTHOR.         B MAHON.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   2004-10-07.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - FAILED-TRANSFER COMPENSATION.
001100*               GIVEN A FAILED TRANSFER ID, REFUNDS THE SOURCE
001200*               ACCOUNT IN FULL, POSTS A COMPENSATING JOURNAL
001300*               ENTRY, WRITES A CREDIT TRANSACTION, FLAGS THE
001400*               ORIGINAL TRANSFER COMPENSATED AND WRITES A NEW
001500*               TRANSFER-FILE ROW OF TYPE COMPENSATION CARRYING
001600*               THE ORIGINAL ID AS ITS REFERENCE.  A TRANSFER CAN
001700*               ONLY EVER BE COMPENSATED ONCE - IF THE REFERENCE
001800*               SCAN FINDS A COMPENSATION ROW ALREADY ON FILE THE
001900*               CALL IS A NO-OP.
002000*
002100*    RETURN STATUS (WK-C-VCMP-ERROR-CD):
002200*    SPACES  - OK - SEE VCMP-NEW-XFR-ID / VCMP-ALREADY-DONE
002300*    VCM0001 - ORIGINAL TRANSFER NOT FOUND
002400*    VCM0002 - FILE OR CALLED-ROUTINE ERROR
002500******************************************************************
002600*    HISTORY OF MODIFICATION:
002700******************************************************************
002800* TAG    DATE       DEV     DESCRIPTION                          *
002900*------- ---------- ------- ------------------------------------ *
003000* LDG046 2004-10-07 BMAHON  INITIAL VERSION - FAILED-TRANSFER     *
003100*                           REFUND PROJECT                        LDG046
003200* LDG049 2005-11-14 BMAHON  IDEMPOTENCY SCAN NOW USES THE XFR     *
003300*                           STVIEW ALTERNATE VIEW INSTEAD OF THE  *
003400*                           FULL RECORD - RUNS NOTICEABLY FASTER  *
003500*                           WHEN THE TRANSFER FILE IS LARGE       LDG049
003600******************************************************************
003700 EJECT
003800******************************
003900 ENVIRONMENT DIVISION.
004000******************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRANSFER-FILE ASSIGN TO DATABASE-LDGXFER
004800            ORGANIZATION      IS INDEXED
004900            ACCESS MODE       IS DYNAMIC
005000            RECORD KEY        IS XFR-ID OF LDGXFERR
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  TRANSFER-FILE
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS LDGXFER-RECORD.
006000 01  LDGXFER-RECORD.
006100     COPY LDGXFER.
006200*
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM LDGPCMP **".
006700*
006800 01  WK-C-COMMON.
006900     COPY LDGCOMN.
007000*
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007300*
007310     05  FILLER                      PIC X(04) VALUE SPACES.
007400 01  WK-C-ID-WORK-AREA.
007500     05  WK-C-GEN-DATE               PIC 9(08).
007600     05  WK-C-GEN-TIME               PIC 9(08).
007700     05  WK-C-GEN-SEQ                PIC 9(09).
007800     05  WK-C-XFR-ID                 PIC X(36).
007850     05  FILLER                      PIC X(04) VALUE SPACES.
007900*
008000 01  WK-C-CASH-ACCT-ID               PIC X(36).
008100 01  WK-N-BALANCE-AFTER              PIC S9(15)V9(4) COMP-3.
008200*
008400     COPY VACU.
008600     COPY VJRN.
008800     COPY VTXN.
009000     COPY VCSH.
009100*
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500     COPY VCMP.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-VCMP-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     ADD 1                    TO WK-N-CALL-COUNT.
010200     PERFORM A000-START-PROGRAM-ROUTINE
010300        THRU A099-START-PROGRAM-ROUTINE-EX.
010400     IF VCMP-ERROR-CD = SPACES
010500           AND NOT VCMP-COMPENSATION-ALREADY-DONE
010600         PERFORM B000-POST-COMPENSATION
010700            THRU B099-POST-COMPENSATION-EX.
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z099-END-PROGRAM-ROUTINE-EX.
011000     EXIT PROGRAM.
011100*
011200*-----------------------------------------------------------------*
011300 A000-START-PROGRAM-ROUTINE.
011400*-----------------------------------------------------------------*
011500     MOVE SPACES              TO VCMP-ERROR-CD.
011600     MOVE SPACES              TO VCMP-NEW-XFR-ID.
011700     MOVE "N"                 TO VCMP-ALREADY-DONE.
011800     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
011900*
012000     OPEN I-O TRANSFER-FILE.
012100     IF NOT WK-C-SUCCESSFUL
012200         MOVE "VCM0002"        TO VCMP-ERROR-CD
012300         MOVE "LDGPCMP"        TO WK-C-ERR-PGM
012400         MOVE WK-C-FILE-STATUS TO VCMP-FS
012500         GO TO A099-START-PROGRAM-ROUTINE-EX.
012600*
012700     PERFORM A010-SCAN-FOR-COMPENSATION
012800        THRU A019-SCAN-FOR-COMPENSATION-EX
012900        UNTIL WK-C-END-OF-FILE OR VCMP-ALREADY-DONE = "Y".
013000     IF VCMP-ALREADY-DONE = "Y"
013100         GO TO A099-START-PROGRAM-ROUTINE-EX.
013200*
013300     MOVE VCMP-FAILED-XFR-ID   TO XFR-ID OF LDGXFERR.
013400     READ TRANSFER-FILE
013500         INVALID KEY
013600             MOVE "VCM0001"    TO VCMP-ERROR-CD.
013700 A099-START-PROGRAM-ROUTINE-EX.
013800     EXIT.
013900*-----------------------------------------------------------------*
014000 A010-SCAN-FOR-COMPENSATION.
014100*-----------------------------------------------------------------*
014200     READ TRANSFER-FILE NEXT RECORD.
014300     IF WK-C-END-OF-FILE
014400         GO TO A019-SCAN-FOR-COMPENSATION-EX.
014500     IF STVIEW-TYPE = "COMPENSATION"
014600           AND STVIEW-REFERENCE-ID = VCMP-FAILED-XFR-ID
014700         MOVE "Y"              TO VCMP-ALREADY-DONE.
014800 A019-SCAN-FOR-COMPENSATION-EX.
014900     EXIT.
015000*-----------------------------------------------------------------*
015100 B000-POST-COMPENSATION.
015200*-----------------------------------------------------------------*
015300     MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO VACU-ACCT-ID.
015400     MOVE "CR"                 TO VACU-OPTION.
015500     MOVE XFR-AMOUNT OF LDGXFERR TO VACU-AMOUNT.
015600     CALL "LDGPACC"            USING WK-C-VACU-RECORD.
015700     IF VACU-ERROR-CD NOT = SPACES
015800         MOVE "VCM0002"        TO VCMP-ERROR-CD
015900         GO TO B099-POST-COMPENSATION-EX.
016000     MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER.
016100*
016200     MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VCSH-CURRENCY-CODE.
016300     CALL "LDGXCSH"            USING WK-C-VCSH-RECORD.
016400*
016500     MOVE "C"                  TO VJRN-OPTION.
016600     MOVE VCSH-CASH-ACCT-ID     TO VJRN-DEBIT-ACCT-ID.
016700     MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO VJRN-CREDIT-ACCT-ID.
016800     MOVE XFR-AMOUNT OF LDGXFERR TO VJRN-AMOUNT.
016900     MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VJRN-CURRENCY-CODE.
017000     MOVE WK-C-TODAY-CCYYMMDD  TO VJRN-ENTRY-DATE.
017100     MOVE XFR-DESCRIPTION OF LDGXFERR TO VJRN-DESCRIPTION.
017200     MOVE XFR-ID OF LDGXFERR   TO VJRN-REFERENCE.
017300     CALL "LDGPJRN"            USING WK-C-VJRN-RECORD.
017400     IF VJRN-ERROR-CD NOT = SPACES
017500         MOVE "VCM0002"        TO VCMP-ERROR-CD
017600         GO TO B099-POST-COMPENSATION-EX.
017700*
017800     MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO VTXN-ACCOUNT-ID.
017900     MOVE "COMPENSATION"       TO VTXN-TYPE.
018000     MOVE XFR-AMOUNT OF LDGXFERR TO VTXN-AMOUNT.
018100     MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VTXN-CURRENCY-CODE.
018200     MOVE WK-N-BALANCE-AFTER   TO VTXN-BALANCE-AFTER.
018300     MOVE WK-C-TODAY-CCYYMMDD  TO VTXN-TIMESTAMP.
018400     MOVE XFR-DESCRIPTION OF LDGXFERR TO VTXN-DESCRIPTION.
018500     MOVE XFR-ID OF LDGXFERR   TO VTXN-REFERENCE-ID.
018600     CALL "LDGPTXN"            USING WK-C-VTXN-RECORD.
018700     IF VTXN-ERROR-CD NOT = SPACES
018800         MOVE "VCM0002"        TO VCMP-ERROR-CD
018900         GO TO B099-POST-COMPENSATION-EX.
019000*
019100     MOVE "COMPENSATED"        TO XFR-STATUS OF LDGXFERR.
019200     REWRITE LDGXFER-RECORD.
019300*
019400     PERFORM G900-GENERATE-XFR-ID
019500        THRU G999-GENERATE-XFR-ID-EX.
019600     MOVE WK-C-XFR-ID          TO XFR-ID OF LDGXFERR.
019700     MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO
019800         VACU-ACCT-ID.
019900*                               (ACCT-ID UNCHANGED - SAME SOURCE)
020000     MOVE VCMP-FAILED-XFR-ID   TO XFR-REFERENCE-ID OF LDGXFERR.
020100     MOVE "COMPENSATION"       TO XFR-TYPE OF LDGXFERR.
020200     MOVE "COMPLETED"          TO XFR-STATUS OF LDGXFERR.
020300     WRITE LDGXFER-RECORD.
020400     IF NOT WK-C-SUCCESSFUL
020500         MOVE "VCM0002"        TO VCMP-ERROR-CD
020600         GO TO B099-POST-COMPENSATION-EX.
020700     MOVE WK-C-XFR-ID          TO VCMP-NEW-XFR-ID.
020800 B099-POST-COMPENSATION-EX.
020900     EXIT.
021000*-----------------------------------------------------------------*
021100 G900-GENERATE-XFR-ID.
021200*-----------------------------------------------------------------*
021300     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
021400     ACCEPT WK-C-GEN-TIME      FROM TIME.
021500     ADD 1                    TO WK-N-CALL-COUNT.
021600     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
021700     MOVE SPACES               TO WK-C-XFR-ID.
021800     STRING "XF"               DELIMITED BY SIZE
021900            WK-C-GEN-DATE      DELIMITED BY SIZE
022000            WK-C-GEN-TIME      DELIMITED BY SIZE
022100            WK-C-GEN-SEQ       DELIMITED BY SIZE
022200         INTO WK-C-XFR-ID.
022300 G999-GENERATE-XFR-ID-EX.
022400     EXIT.
022500*-----------------------------------------------------------------*
022600 Z000-END-PROGRAM-ROUTINE.
022700*-----------------------------------------------------------------*
022800     CLOSE TRANSFER-FILE.
022900 Z099-END-PROGRAM-ROUTINE-EX.
023000     EXIT.
