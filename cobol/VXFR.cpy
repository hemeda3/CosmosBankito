000100******************************************************************
000200*    VXFR     -  LINKAGE AREA FOR LDGPXFR (MOVEMENT POSTING)     *
000300*    VXFR-OPTION SELECTS DEPOSIT, WITHDRAWAL, TRANSFER OR CANCEL. *
000400*    SOURCE-ACCOUNT-ID IS THE ACCOUNT DEBITED (OR CREDITED BACK   *
000500*    ON A CANCEL); DEST-ACCOUNT-NUMBER IS ONLY USED ON A TRANSFER.*
000600******************************************************************
000700*    AMENDMENT HISTORY:                                          *
000800******************************************************************
000900* TAG    DATE       DEV     DESCRIPTION                          *
001000*------- ---------- ------- ------------------------------------ *
001100* LDG012 1994-02-09 BMAHON  INITIAL VERSION - DEPOSIT/WITHDRAWAL  *
001200*                           ONLY                                  LDG012
001300* LDG013 1994-06-30 BMAHON  ADD TRANSFER OPTION                   LDG013
001400* LDG021 1998-08-19 KSOOI   ADD CANCEL OPTION FOR THE NEW         *
001500*                           PENDING-TRANSFER REVERSAL SCREEN      LDG021
001510* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001520*                           FUTURE GROWTH                    LDG051
001600******************************************************************
001700*
001800 01  WK-C-VXFR-RECORD.
001900     05  VXFR-INPUT.
002000         10  VXFR-OPTION               PIC X(01).
002100             88  VXFR-OPT-DEPOSIT             VALUE "D".
002200             88  VXFR-OPT-WITHDRAWAL          VALUE "W".
002300             88  VXFR-OPT-TRANSFER            VALUE "T".
002400             88  VXFR-OPT-CANCEL              VALUE "X".
002500         10  VXFR-TRANSFER-ID          PIC X(36).
002600         10  VXFR-SOURCE-ACCT-ID       PIC X(36).
002700         10  VXFR-DEST-ACCT-NUMBER     PIC X(20).
002800         10  VXFR-AMOUNT               PIC S9(15)V9(4) COMP-3.
002900         10  VXFR-CURRENCY-CODE        PIC X(03).
003000         10  VXFR-DESCRIPTION          PIC X(200).
003100     05  VXFR-OUTPUT.
003200         10  VXFR-STATUS               PIC X(12).
003300             88  VXFR-STATUS-COMPLETED        VALUE "COMPLETED".
003400             88  VXFR-STATUS-FAILED           VALUE "FAILED".
003500             88  VXFR-STATUS-CANCELLED        VALUE "CANCELLED".
003600     05  VXFR-ERROR-CD                 PIC X(07) VALUE SPACES.
003700     05  VXFR-FILE                     PIC X(08) VALUE SPACES.
003800     05  VXFR-MODE                     PIC X(06) VALUE SPACES.
003900     05  VXFR-KEY                      PIC X(36) VALUE SPACES.
004000     05  VXFR-FS                       PIC X(02) VALUE SPACES.
004100     05  FILLER                        PIC X(10) VALUE SPACES.
