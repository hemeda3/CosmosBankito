000100******************************************************************
000200*    VCSH     -  LINKAGE AREA FOR LDGXCSH (SYSTEM CASH LOOKUP)   *
000300*    GIVEN A CURRENCY CODE, RETURNS THE SYSTEM CLEARING ACCOUNT   *
000400*    (ACCT-TYPE "SYSTEM") THAT DEPOSIT/WITHDRAWAL JOURNAL ENTRIES *
000500*    POST AGAINST FOR THAT CURRENCY.                              *
000600******************************************************************
000700*    AMENDMENT HISTORY:                                          *
000800******************************************************************
000900* TAG    DATE       DEV     DESCRIPTION                          *
001000*------- ---------- ------- ------------------------------------ *
001100* LDG018 1996-09-04 KSOOI   INITIAL VERSION - REPLACES THE OLD    *
001200*                           XPARA APPLICATION-PARAMETER LINKAGE   *
001300*                           AREA                                  LDG018
001310* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001320*                           FUTURE GROWTH                    LDG051
001400******************************************************************
001500*
001600 01  WK-C-VCSH-RECORD.
001700     05  VCSH-INPUT.
001800         10  VCSH-CURRENCY-CODE        PIC X(03).
001900     05  VCSH-OUTPUT.
002000         10  VCSH-CASH-ACCT-ID         PIC X(36).
002100         10  VCSH-FOUND                PIC X(01).
002200             88  VCSH-CASH-ACCT-FOUND         VALUE "Y".
002300             88  VCSH-CASH-ACCT-NOT-FOUND     VALUE "N".
002400     05  VCSH-ERROR-CD                 PIC X(07) VALUE SPACES.
002500     05  VCSH-FILE                     PIC X(08) VALUE SPACES.
002600     05  VCSH-MODE                     PIC X(06) VALUE SPACES.
002700     05  VCSH-KEY                      PIC X(36) VALUE SPACES.
002800     05  VCSH-FS                       PIC X(02) VALUE SPACES.
002900     05  FILLER                        PIC X(10) VALUE SPACES.
