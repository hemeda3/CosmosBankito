000100******************************************************************
000200*    LDGJENT  -  JOURNAL ENTRY HEADER RECORD                     *
000300*    I-O FORMAT: LDGJENTR   FROM FILE JOURNAL-ENTRY-FILE          *
000400*    APPEND-ONLY.  ONE ROW PER POSTED JOURNAL ENTRY.  THE TWO     *
000500*    BALANCING DEBIT/CREDIT LINES THAT BELONG TO IT ARE HELD      *
000600*    SEPARATELY ON LDGJLIN, KEYED BY JL-JOURNAL-ENTRY-ID.         *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG005 1991-06-11 RTRAN   INITIAL VERSION                       LDG005
001300* LDG033 2001-09-05 VENL29  JE-DESCRIPTION EXPANDED 60 -> 200     LDG033
001400******************************************************************
001500*
001600    05  LDGJENT-RECORD                PIC X(300).
001700LDG033*05  LDGJENT-RECORD                PIC X(160).
001800*
001900    05  LDGJENTR  REDEFINES LDGJENT-RECORD.
002000        10  JE-ID                     PIC X(36).
002100*                                      UUID PRIMARY KEY
002200        10  JE-REFERENCE              PIC X(36).
002300*                                      ORIGINATING TRANSFER/DEPOSIT ID
002400        10  JE-ENTRY-DATE             PIC 9(08).
002500*                                      CCYYMMDD
002600        10  JE-DESCRIPTION            PIC X(200).
002700        10  FILLER                    PIC X(20).
002800*                                      RESERVED FOR FUTURE GROWTH
