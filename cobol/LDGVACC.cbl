000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGVACC.
000400 AUTHOR.         B MAHON.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1993-03-15.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - ACCOUNT LOOKUP.
001100*               RANDOM READ OF ACCOUNT-FILE BY ACCT-ID.  RETURNS
001200*               THE FULL SET OF FIELDS THE POSTING ROUTINES NEED
001300*               SO THEY DO NOT EACH HAVE TO OPEN THE FILE.
001400*
001500*    RETURN STATUS (WK-C-VACC-ERROR-CD):
001600*    SPACES  - OK, ACCOUNT FOUND, VACC-OUTPUT IS VALID
001700*    VAC0001 - ACCOUNT NOT ON FILE
001800*    VAC0002 - OPEN FILE ERROR - SEE VACC-FS
001900******************************************************************
002000*    HISTORY OF MODIFICATION:
002100******************************************************************
002200* TAG    DATE       DEV     DESCRIPTION                          *
002300*------- ---------- ------- ------------------------------------ *
002400* LDG008 1993-03-15 BMAHON  INITIAL VERSION                       LDG008
002500* LDG017 1996-02-14 KSOOI   ACCT-NUMBER FIELD WIDENED, NO LOGIC   *
002600*                           CHANGE IN THIS PROGRAM                LDG017
002700* LDG025 1999-12-03 KSOOI   Y2K REMEDIATION - REVIEWED, NO DATE   *
002800*                           FIELDS HELD IN THIS PROGRAM            LDG025
002900* LDG042 2003-09-08 BMAHON  FILE NOW OPENED/CLOSED ON EVERY CALL  *
003000*                           RATHER THAN HELD OPEN - WAS HOLDING A *
003100*                           RECORD LOCK ACROSS BATCH STEPS        LDG042
003200******************************************************************
003300 EJECT
003400******************************
003500 ENVIRONMENT DIVISION.
003600******************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ACCOUNT-FILE ASSIGN TO DATABASE-LDGACCT
004400            ORGANIZATION      IS INDEXED
004500            ACCESS MODE       IS RANDOM
004600            RECORD KEY        IS ACCT-ID OF LDGACCTR
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  ACCOUNT-FILE
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS LDGACCT-RECORD.
005600 01  LDGACCT-RECORD.
005700     COPY LDGACCT.
005800*
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM LDGVACC **".
006300*
006400 01  WK-C-COMMON.
006500     COPY LDGCOMN.
006600*
006700 01  WK-N-WORK-AREA.
006800     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
006850     05  FILLER                      PIC X(04) VALUE SPACES.
006900*
007000*****************
007100 LINKAGE SECTION.
007200*****************
007300     COPY VACC.
007400 EJECT
007500********************************************
007600 PROCEDURE DIVISION USING WK-C-VACC-RECORD.
007700********************************************
007800 MAIN-MODULE.
007900     ADD 1                    TO WK-N-CALL-COUNT.
008000     PERFORM A000-START-PROGRAM-ROUTINE
008100        THRU A099-START-PROGRAM-ROUTINE-EX.
008200     IF WK-C-SUCCESSFUL
008300         PERFORM B000-READ-ACCOUNT-RECORD
008400            THRU B099-READ-ACCOUNT-RECORD-EX
008500         PERFORM Z000-END-PROGRAM-ROUTINE
008600            THRU Z099-END-PROGRAM-ROUTINE-EX.
008700     EXIT PROGRAM.
008800*
008900*-----------------------------------------------------------------*
009000 A000-START-PROGRAM-ROUTINE.
009100*-----------------------------------------------------------------*
009200     MOVE SPACES              TO VACC-ERROR-CD.
009300     MOVE SPACES              TO VACC-ACCT-NUMBER VACC-CUSTOMER-ID
009400                                  VACC-ACCT-TYPE VACC-CURRENCY-CODE
009500                                  VACC-ACCT-STATUS.
009600     MOVE ZEROES               TO VACC-CURRENT-BALANCE
009700                                  VACC-AVAILABLE-BALANCE
009800                                  VACC-OPENED-DATE
009900                                  VACC-LAST-TXN-DATE.
010000     OPEN I-O ACCOUNT-FILE.
010100     IF NOT WK-C-SUCCESSFUL
010200         MOVE "VAC0002"        TO VACC-ERROR-CD
010300         MOVE "LDGVACC"        TO WK-C-ERR-PGM
010400         MOVE WK-C-FILE-STATUS TO VACC-FS.
010500 A099-START-PROGRAM-ROUTINE-EX.
010600     EXIT.
010700*-----------------------------------------------------------------*
010800 B000-READ-ACCOUNT-RECORD.
010900*-----------------------------------------------------------------*
011000     MOVE VACC-ACCT-ID         TO ACCT-ID OF LDGACCTR.
011100     READ ACCOUNT-FILE
011200         INVALID KEY
011300             MOVE "VAC0001"    TO VACC-ERROR-CD
011400             GO TO B099-READ-ACCOUNT-RECORD-EX.
011500*
011600     MOVE ACCT-NUMBER OF LDGACCTR         TO VACC-ACCT-NUMBER.
011700     MOVE ACCT-CUSTOMER-ID OF LDGACCTR    TO VACC-CUSTOMER-ID.
011800     MOVE ACCT-TYPE OF LDGACCTR           TO VACC-ACCT-TYPE.
011900     MOVE ACCT-CURRENCY-CODE OF LDGACCTR  TO VACC-CURRENCY-CODE.
012000     MOVE ACCT-STATUS OF LDGACCTR         TO VACC-ACCT-STATUS.
012100     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
012200         TO VACC-CURRENT-BALANCE.
012300     MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR
012400         TO VACC-AVAILABLE-BALANCE.
012500     MOVE ACCT-OPENED-DATE OF LDGACCTR    TO VACC-OPENED-DATE.
012600     MOVE ACCT-LAST-TXN-DATE OF LDGACCTR  TO VACC-LAST-TXN-DATE.
012700 B099-READ-ACCOUNT-RECORD-EX.
012800     EXIT.
012900*-----------------------------------------------------------------*
013000 Z000-END-PROGRAM-ROUTINE.
013100*-----------------------------------------------------------------*
013200     CLOSE ACCOUNT-FILE.
013300 Z099-END-PROGRAM-ROUTINE-EX.
013400     EXIT.
