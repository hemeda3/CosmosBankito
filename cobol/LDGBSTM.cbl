000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGBSTM.
000400 AUTHOR.         V ENESCU.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   2000-10-02.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  MONTH-END STATEMENT BATCH STEP.
001100*               CALLED FROM THE END-OF-DAY DRIVER (LDGBEOD) AS
001200*               STEP 2 OF 3.  ONLY DOES ANYTHING WHEN TODAY IS
001300*               THE LAST CALENDAR DAY OF THE MONTH - ANY OTHER
001400*               DAY IT RETURNS IMMEDIATELY WITH A ZERO RECORD
001500*               COUNT.  ON A MONTH-END RUN, EVERY ACTIVE ACCOUNT
001600*               GETS ONE STATEMENT-FILE ROW SUMMARISING THE
001700*               TRANSACTION COUNT FOR THE MONTH JUST FINISHED.
001800*
001900*    RETURN STATUS (VBATCH-SUCCESSFUL):
002000*    "Y"     - RUN COMPLETED (OR SKIPPED - NOT MONTH END) - SEE
002100*              VBATCH-RECORD-COUNT/FAIL-COUNT
002200*    "N"     - FILE OPEN ERROR BEFORE ANY ACCOUNT COULD BE READ -
002300*              SEE VBATCH-ERROR-CD/VBATCH-FS
002400******************************************************************
002500*    HISTORY OF MODIFICATION:
002600******************************************************************
002700* TAG    DATE       DEV     DESCRIPTION                          *
002800*------- ---------- ------- ------------------------------------ *
002900* LDG030 2000-10-02 VENL29  INITIAL VERSION - MONTH-END STATEMENT *
003000*                           PROJECT                               LDG030
003100* LDG033 2001-09-05 VENL29  STATEMENT PERIOD NOW CARRIES 4-DIGIT  *
003200*                           CENTURY THROUGHOUT - REVIEWED AFTER    *
003300*                           THE JE/JL DESCRIPTION WIDENING WORK   LDG033
003400******************************************************************
003500 EJECT
003600******************************
003700 ENVIRONMENT DIVISION.
003800******************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ACCOUNT-FILE ASSIGN TO DATABASE-LDGACCT
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS SEQUENTIAL
004800            RECORD KEY        IS ACCT-ID OF LDGACCTR
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT TRANSACTION-FILE ASSIGN TO DATABASE-LDGTXN
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FS2.
005300     SELECT STATEMENT-FILE ASSIGN TO DATABASE-LDGSTMT
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FS3.
005600     SELECT AUDIT-LOG-FILE ASSIGN TO DATABASE-LDGAUDL
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FS4.
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  ACCOUNT-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS LDGACCT-RECORD.
006700 01  LDGACCT-RECORD.
006800     COPY LDGACCT.
006900*
007000 FD  TRANSACTION-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDGTXN-RECORD.
007300 01  LDGTXN-RECORD.
007400     COPY LDGTXN.
007500*
007600 FD  STATEMENT-FILE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS LDGSTMT-RECORD.
007900 01  LDGSTMT-RECORD.
008000     COPY LDGSTMT.
008100*
008200 FD  AUDIT-LOG-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS LDGAUDL-RECORD.
008500 01  LDGAUDL-RECORD.
008600     COPY LDGAUDL.
008700*
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM LDGBSTM **".
009200*
009300 01  WK-C-COMMON.
009400     COPY LDGCOMN.
009500*
009600 01  WK-C-FS2                        PIC X(02) VALUE SPACES.
009700 01  WK-C-FS3                        PIC X(02) VALUE SPACES.
009800 01  WK-C-FS4                        PIC X(02) VALUE SPACES.
009900*
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
010200     05  WK-N-TODAY-CCYY             PIC 9(04) COMP.
010300     05  WK-N-TODAY-MM               PIC 9(02) COMP.
010400     05  WK-N-TODAY-DD               PIC 9(02) COMP.
010500     05  WK-N-PERIOD-CCYY            PIC 9(04) COMP.
010600     05  WK-N-PERIOD-MM              PIC 9(02) COMP.
010700     05  WK-N-PERIOD-FIRST-DAY       PIC 9(08) COMP.
010800     05  WK-N-PERIOD-LAST-DAY        PIC 9(08) COMP.
010900     05  WK-N-TXN-COUNT              PIC 9(06) COMP.
011000     05  WK-N-LEAP-CCYY              PIC 9(04) COMP.
011100     05  WK-N-LEAP-REM               PIC 9(04) COMP.
011200     05  WK-N-LEAP-REM2              PIC 9(04) COMP.
011300     05  WK-C-MONTH-END-TODAY        PIC X(01) VALUE "N".
011400         88  WK-C-IS-MONTH-END              VALUE "Y".
011500     05  WK-N-DAYS-IN-MO-TBL.
011600         10  WK-N-DAYS-IN-MO  OCCURS 12 TIMES PIC 9(02) COMP.
011700*
011710     05  FILLER                      PIC X(04) VALUE SPACES.
011800 01  WK-C-ID-WORK-AREA.
011900     05  WK-C-GEN-DATE               PIC 9(08).
012000     05  WK-C-GEN-TIME               PIC 9(08).
012100     05  WK-C-GEN-SEQ                PIC 9(09).
012200     05  WK-C-STM-ID                 PIC X(36).
012300     05  WK-C-AUD-ID                 PIC X(36).
012350     05  FILLER                      PIC X(04) VALUE SPACES.
012400*
012500 01  WK-C-AUD-DESCRIPTION            PIC X(200).
012600 01  WK-C-PERIOD-TEXT                PIC X(07).
012700 01  WK-C-PERIOD-TEXT-R REDEFINES WK-C-PERIOD-TEXT.
012800     05  WK-C-PERIOD-TEXT-CCYY       PIC 9(04).
012900     05  WK-C-PERIOD-TEXT-DASH       PIC X(01).
013000     05  WK-C-PERIOD-TEXT-MM         PIC 9(02).
013100*
013200*****************
013300 LINKAGE SECTION.
013400*****************
013500     COPY VBATCH.
013600 EJECT
013700*********************************************
013800 PROCEDURE DIVISION USING WK-C-VBATCH-RECORD.
013900*********************************************
014000 MAIN-MODULE.
014100     ADD 1                    TO WK-N-CALL-COUNT.
014200     PERFORM A000-START-PROGRAM-ROUTINE
014300        THRU A099-START-PROGRAM-ROUTINE-EX.
014400     IF VBATCH-SUCCESSFUL OF WK-C-VBATCH-RECORD = "Y"
014500           AND WK-C-IS-MONTH-END
014600         PERFORM B000-GENERATE-STATEMENTS
014700            THRU B099-GENERATE-STATEMENTS-EX.
014800     PERFORM Z000-END-PROGRAM-ROUTINE
014900        THRU Z099-END-PROGRAM-ROUTINE-EX.
015000     EXIT PROGRAM.
015100*
015200*-----------------------------------------------------------------*
015300 A000-START-PROGRAM-ROUTINE.
015400*-----------------------------------------------------------------*
015500     MOVE "Y"                 TO VBATCH-SUCCESSFUL.
015600     MOVE ZEROES              TO VBATCH-RECORD-COUNT
015700                                  VBATCH-FAIL-COUNT.
015800     MOVE SPACES              TO VBATCH-ERROR-CD.
015900     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
016000*
016100     COMPUTE WK-N-TODAY-CCYY = WK-C-TODAY-CCYYMMDD / 10000.
016200     COMPUTE WK-N-TODAY-MM =
016300         (WK-C-TODAY-CCYYMMDD - (WK-N-TODAY-CCYY * 10000)) / 100.
016400     COMPUTE WK-N-TODAY-DD =
016500         WK-C-TODAY-CCYYMMDD - (WK-N-TODAY-CCYY * 10000)
016600                             - (WK-N-TODAY-MM * 100).
016700     MOVE WK-N-TODAY-CCYY      TO WK-N-LEAP-CCYY.
016800     PERFORM D115-SET-LEAP-TABLE THRU D115-SET-LEAP-TABLE-EX.
016900     IF WK-N-TODAY-DD = WK-N-DAYS-IN-MO (WK-N-TODAY-MM)
017000         MOVE "Y"              TO WK-C-MONTH-END-TODAY.
017100     IF NOT WK-C-IS-MONTH-END
017200         GO TO A099-START-PROGRAM-ROUTINE-EX.
017300*
017400     PERFORM D100-DETERMINE-STATEMENT-PERIOD
017500        THRU D109-DETERMINE-STATEMENT-PERIOD-EX.
017600*
017700     OPEN INPUT ACCOUNT-FILE.
017800     IF NOT WK-C-SUCCESSFUL
017900         MOVE "N"              TO VBATCH-SUCCESSFUL
018000         MOVE "BST0001"        TO VBATCH-ERROR-CD
018100         MOVE WK-C-FILE-STATUS TO VBATCH-FS
018200         GO TO A099-START-PROGRAM-ROUTINE-EX.
018300*
018400     OPEN EXTEND STATEMENT-FILE.
018500     IF WK-C-FS3 NOT = "00"
018600         IF WK-C-FS3 = "35" OR WK-C-FS3 = "41"
018700             OPEN OUTPUT STATEMENT-FILE
018800             CLOSE STATEMENT-FILE
018900             OPEN EXTEND STATEMENT-FILE.
019000     IF WK-C-FS3 NOT = "00"
019100         MOVE "N"              TO VBATCH-SUCCESSFUL
019200         MOVE "BST0002"        TO VBATCH-ERROR-CD
019300         MOVE WK-C-FS3         TO VBATCH-FS
019400         CLOSE ACCOUNT-FILE
019500         GO TO A099-START-PROGRAM-ROUTINE-EX.
019600*
019700     OPEN EXTEND AUDIT-LOG-FILE.
019800     IF WK-C-FS4 NOT = "00"
019900         IF WK-C-FS4 = "35" OR WK-C-FS4 = "41"
020000             OPEN OUTPUT AUDIT-LOG-FILE
020100             CLOSE AUDIT-LOG-FILE
020200             OPEN EXTEND AUDIT-LOG-FILE.
020300     IF WK-C-FS4 NOT = "00"
020400         MOVE "N"              TO VBATCH-SUCCESSFUL
020500         MOVE "BST0003"        TO VBATCH-ERROR-CD
020600         MOVE WK-C-FS4         TO VBATCH-FS
020700         CLOSE ACCOUNT-FILE
020800         CLOSE STATEMENT-FILE.
020900 A099-START-PROGRAM-ROUTINE-EX.
021000     EXIT.
021100*-----------------------------------------------------------------*
021200 B000-GENERATE-STATEMENTS.
021300*-----------------------------------------------------------------*
021400     PERFORM B010-READ-NEXT-ACCOUNT
021500        THRU B019-READ-NEXT-ACCOUNT-EX
021600        UNTIL WK-C-END-OF-FILE.
021700 B099-GENERATE-STATEMENTS-EX.
021800     EXIT.
021900*-----------------------------------------------------------------*
022000 B010-READ-NEXT-ACCOUNT.
022100*-----------------------------------------------------------------*
022200     READ ACCOUNT-FILE NEXT RECORD.
022300     IF WK-C-END-OF-FILE
022400         GO TO B019-READ-NEXT-ACCOUNT-EX.
022500     IF ACCT-STATUS-ACTIVE OF LDGACCTR
022600         PERFORM C100-PROCESS-ONE-ACCOUNT
022700            THRU C199-PROCESS-ONE-ACCOUNT-EX.
022800 B019-READ-NEXT-ACCOUNT-EX.
022900     EXIT.
023000*-----------------------------------------------------------------*
023100 C100-PROCESS-ONE-ACCOUNT.
023200*-----------------------------------------------------------------*
023300     PERFORM C110-COUNT-TRANSACTIONS-IN-PERIOD
023400        THRU C119-COUNT-TRANSACTIONS-IN-PERIOD-EX.
023500*
023600     PERFORM G900-GENERATE-STM-ID
023700        THRU G909-GENERATE-STM-ID-EX.
023800     MOVE SPACES               TO LDGSTMT-RECORD.
023900     MOVE WK-C-STM-ID          TO STM-ID OF LDGSTMTR.
024000     MOVE ACCT-ID OF LDGACCTR  TO STM-ACCOUNT-ID OF LDGSTMTR.
024100     MOVE WK-C-PERIOD-TEXT     TO STM-PERIOD OF LDGSTMTR.
024200     MOVE ZEROES               TO STM-OPENING-BALANCE OF LDGSTMTR.
024300     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
024400                               TO STM-CLOSING-BALANCE OF LDGSTMTR.
024500     MOVE WK-N-TXN-COUNT       TO STM-TRANSACTION-COUNT OF LDGSTMTR.
024600     WRITE LDGSTMT-RECORD.
024700     IF NOT WK-C-SUCCESSFUL
024800         MOVE "STATEMENT WRITE FAILED FOR THIS ACCOUNT"
024900                               TO WK-C-AUD-DESCRIPTION
025000         PERFORM G920-WRITE-FAILURE-AUDIT-LOG
025100            THRU G929-WRITE-FAILURE-AUDIT-LOG-EX
025200         GO TO C199-PROCESS-ONE-ACCOUNT-EX.
025300     ADD 1                     TO VBATCH-RECORD-COUNT.
025400 C199-PROCESS-ONE-ACCOUNT-EX.
025500     EXIT.
025600*-----------------------------------------------------------------*
025700 C110-COUNT-TRANSACTIONS-IN-PERIOD.
025800*-----------------------------------------------------------------*
025900     MOVE ZEROES               TO WK-N-TXN-COUNT.
026000     OPEN INPUT TRANSACTION-FILE.
026100     IF WK-C-FS2 NOT = "00"
026200         GO TO C119-COUNT-TRANSACTIONS-IN-PERIOD-EX.
026300     PERFORM C120-READ-NEXT-TRANSACTION
026400        THRU C129-READ-NEXT-TRANSACTION-EX
026500        UNTIL WK-C-FS2 = "10".
026600     CLOSE TRANSACTION-FILE.
026700 C119-COUNT-TRANSACTIONS-IN-PERIOD-EX.
026800     EXIT.
026900*-----------------------------------------------------------------*
027000 C120-READ-NEXT-TRANSACTION.
027100*-----------------------------------------------------------------*
027200     READ TRANSACTION-FILE NEXT RECORD.
027300     IF WK-C-FS2 = "10"
027400         GO TO C129-READ-NEXT-TRANSACTION-EX.
027500     IF TXN-ACCOUNT-ID OF LDGTXNR = ACCT-ID OF LDGACCTR
027600           AND TXN-TIMESTAMP OF LDGTXNR NOT < WK-N-PERIOD-FIRST-DAY
027700           AND TXN-TIMESTAMP OF LDGTXNR NOT > WK-N-PERIOD-LAST-DAY
027800         ADD 1                 TO WK-N-TXN-COUNT.
027900 C129-READ-NEXT-TRANSACTION-EX.
028000     EXIT.
028100*-----------------------------------------------------------------*
028200 D100-DETERMINE-STATEMENT-PERIOD.
028300*-----------------------------------------------------------------*
028400     IF WK-N-TODAY-MM = 1
028500         MOVE 12               TO WK-N-PERIOD-MM
028600         SUBTRACT 1            FROM WK-N-TODAY-CCYY
028700                               GIVING WK-N-PERIOD-CCYY
028800     ELSE
028900         SUBTRACT 1            FROM WK-N-TODAY-MM
029000                               GIVING WK-N-PERIOD-MM
029100         MOVE WK-N-TODAY-CCYY  TO WK-N-PERIOD-CCYY.
029200*
029300     COMPUTE WK-N-PERIOD-FIRST-DAY =
029400         (WK-N-PERIOD-CCYY * 10000) + (WK-N-PERIOD-MM * 100) + 1.
029500     MOVE WK-N-PERIOD-CCYY     TO WK-N-LEAP-CCYY.
029600     PERFORM D115-SET-LEAP-TABLE THRU D115-SET-LEAP-TABLE-EX.
029700     COMPUTE WK-N-PERIOD-LAST-DAY =
029800         (WK-N-PERIOD-CCYY * 10000) + (WK-N-PERIOD-MM * 100)
029900                                    + WK-N-DAYS-IN-MO (WK-N-PERIOD-MM).
030000*
030100     MOVE WK-N-PERIOD-CCYY     TO WK-C-PERIOD-TEXT-CCYY.
030200     MOVE "-"                  TO WK-C-PERIOD-TEXT-DASH.
030300     MOVE WK-N-PERIOD-MM       TO WK-C-PERIOD-TEXT-MM.
030400 D109-DETERMINE-STATEMENT-PERIOD-EX.
030500     EXIT.
030600*-----------------------------------------------------------------*
030700 D115-SET-LEAP-TABLE.
030800*-----------------------------------------------------------------*
030900     MOVE 31 TO WK-N-DAYS-IN-MO (1).
031000     MOVE 28 TO WK-N-DAYS-IN-MO (2).
031100     MOVE 31 TO WK-N-DAYS-IN-MO (3).
031200     MOVE 30 TO WK-N-DAYS-IN-MO (4).
031300     MOVE 31 TO WK-N-DAYS-IN-MO (5).
031400     MOVE 30 TO WK-N-DAYS-IN-MO (6).
031500     MOVE 31 TO WK-N-DAYS-IN-MO (7).
031600     MOVE 31 TO WK-N-DAYS-IN-MO (8).
031700     MOVE 30 TO WK-N-DAYS-IN-MO (9).
031800     MOVE 31 TO WK-N-DAYS-IN-MO (10).
031900     MOVE 30 TO WK-N-DAYS-IN-MO (11).
032000     MOVE 31 TO WK-N-DAYS-IN-MO (12).
032100     DIVIDE WK-N-LEAP-CCYY     BY 4
032200         GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM.
032300     IF WK-N-LEAP-REM = 0
032400         MOVE 29               TO WK-N-DAYS-IN-MO (2)
032500         DIVIDE WK-N-LEAP-CCYY BY 100
032600             GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM
032700         IF WK-N-LEAP-REM = 0
032800             MOVE 28           TO WK-N-DAYS-IN-MO (2)
032900             DIVIDE WK-N-LEAP-CCYY BY 400
033000                 GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM
033100             IF WK-N-LEAP-REM = 0
033200                 MOVE 29       TO WK-N-DAYS-IN-MO (2).
033300 D115-SET-LEAP-TABLE-EX.
033400     EXIT.
033500*-----------------------------------------------------------------*
033600 G900-GENERATE-STM-ID.
033700*-----------------------------------------------------------------*
033800     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
033900     ACCEPT WK-C-GEN-TIME      FROM TIME.
034000     ADD 1                    TO WK-N-CALL-COUNT.
034100     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
034200     MOVE SPACES               TO WK-C-STM-ID.
034300     STRING "ST"               DELIMITED BY SIZE
034400            WK-C-GEN-DATE      DELIMITED BY SIZE
034500            WK-C-GEN-TIME      DELIMITED BY SIZE
034600            WK-C-GEN-SEQ       DELIMITED BY SIZE
034700         INTO WK-C-STM-ID.
034800 G909-GENERATE-STM-ID-EX.
034900     EXIT.
035000*-----------------------------------------------------------------*
035100 G920-WRITE-FAILURE-AUDIT-LOG.
035200*-----------------------------------------------------------------*
035300     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
035400     ACCEPT WK-C-GEN-TIME      FROM TIME.
035500     ADD 1                    TO WK-N-CALL-COUNT.
035600     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
035700     MOVE SPACES               TO WK-C-AUD-ID.
035800     STRING "AU"               DELIMITED BY SIZE
035900            WK-C-GEN-DATE      DELIMITED BY SIZE
036000            WK-C-GEN-TIME      DELIMITED BY SIZE
036100            WK-C-GEN-SEQ       DELIMITED BY SIZE
036200         INTO WK-C-AUD-ID.
036300     MOVE SPACES               TO LDGAUDL-RECORD.
036400     MOVE WK-C-AUD-ID          TO AUD-ID OF LDGAUDLR.
036500     MOVE WK-C-TODAY-CCYYMMDD  TO AUD-TIMESTAMP OF LDGAUDLR.
036600     MOVE "STATEMENT_GENERATION"
036700                               TO AUD-OPERATION-TYPE OF LDGAUDLR.
036800     MOVE ACCT-ID OF LDGACCTR  TO AUD-ACCOUNT-ID OF LDGAUDLR.
036900     MOVE ZEROES               TO AUD-AMOUNT OF LDGAUDLR.
037000     MOVE "N"                  TO AUD-SUCCESSFUL OF LDGAUDLR.
037100     MOVE WK-C-AUD-DESCRIPTION TO AUD-DESCRIPTION OF LDGAUDLR.
037200     WRITE LDGAUDL-RECORD.
037300     ADD 1                     TO VBATCH-FAIL-COUNT.
037400 G929-WRITE-FAILURE-AUDIT-LOG-EX.
037500     EXIT.
037600*-----------------------------------------------------------------*
037700 Z000-END-PROGRAM-ROUTINE.
037800*-----------------------------------------------------------------*
037900     IF WK-C-IS-MONTH-END
038000         CLOSE ACCOUNT-FILE
038100         CLOSE STATEMENT-FILE
038200         CLOSE AUDIT-LOG-FILE.
038300 Z099-END-PROGRAM-ROUTINE-EX.
038400     EXIT.
