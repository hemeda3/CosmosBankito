000100******************************************************************
000200*    VTXN     -  LINKAGE AREA FOR LDGPTXN (LEDGER APPEND)        *
000300*    CALLER LOADS VTXN-INPUT AND CALLS LDGPTXN, WHICH REJECTS THE *
000400*    WRITE WITH VTXN-DUPLICATE SET IF VTXN-REFERENCE-ID ALREADY   *
000500*    EXISTS ON THE TRANSACTION FILE.                              *
000600******************************************************************
000700*    AMENDMENT HISTORY:                                          *
000800******************************************************************
000900* TAG    DATE       DEV     DESCRIPTION                          *
001000*------- ---------- ------- ------------------------------------ *
001100* LDG014 1994-11-08 BMAHON  INITIAL VERSION - DUPLICATE-POSTING   *
001200*                           CHECK PROJECT                         LDG014
001210* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001220*                           FUTURE GROWTH                    LDG051
001300******************************************************************
001400*
001500 01  WK-C-VTXN-RECORD.
001600     05  VTXN-INPUT.
001700         10  VTXN-ACCOUNT-ID           PIC X(36).
001800         10  VTXN-TYPE                 PIC X(12).
001900         10  VTXN-AMOUNT               PIC S9(15)V9(4) COMP-3.
002000         10  VTXN-CURRENCY-CODE        PIC X(03).
002100         10  VTXN-BALANCE-AFTER        PIC S9(15)V9(4) COMP-3.
002200         10  VTXN-TIMESTAMP            PIC 9(08).
002300         10  VTXN-DESCRIPTION          PIC X(200).
002400         10  VTXN-REFERENCE-ID         PIC X(36).
002500     05  VTXN-OUTPUT.
002600         10  VTXN-NEW-TXN-ID           PIC X(36).
002700         10  VTXN-DUPLICATE            PIC X(01).
002800             88  VTXN-IS-DUPLICATE            VALUE "Y".
002900             88  VTXN-NOT-DUPLICATE           VALUE "N".
003000     05  VTXN-ERROR-CD                 PIC X(07) VALUE SPACES.
003100     05  VTXN-FILE                     PIC X(08) VALUE SPACES.
003200     05  VTXN-MODE                     PIC X(06) VALUE SPACES.
003300     05  VTXN-KEY                      PIC X(36) VALUE SPACES.
003400     05  VTXN-FS                       PIC X(02) VALUE SPACES.
003500     05  FILLER                        PIC X(10) VALUE SPACES.
