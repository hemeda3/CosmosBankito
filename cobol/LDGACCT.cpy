000100******************************************************************
000200*    LDGACCT  -  ACCOUNT MASTER RECORD LAYOUT                    *
000300*    I-O FORMAT: LDGACCTR   FROM FILE ACCOUNT-FILE                *
000400*    ONE ROW PER CUSTOMER ACCOUNT (AND PER SYSTEM CLEARING        *
000500*    ACCOUNT - SEE ACCT-TYPE "SYSTEM" BELOW).  HELD INDEXED BY    *
000600*    ACCT-ID SO THE NIGHTLY BATCH CAN RE-WRITE THE BALANCE        *
000700*    FIELDS IN PLACE.                                             *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG002 1991-04-19 RTRAN   INITIAL VERSION - CARRIED OVER FROM   *
001400*                           THE OLD TFS303CH ACCOUNT-LIMIT LAYOUT LDG002
001500* LDG009 1993-09-01 BMAHON  ADD ACCT-AVAILABLE-BALANCE - HOLDS    *
001600*                           WERE BEING CONFUSED WITH THE LEDGER   *
001700*                           BALANCE DURING RECONCILIATION         LDG009
001800* LDG017 1996-02-14 KSOOI   EXPAND ACCT-NUMBER FROM 14 TO 20      *
001900*                           TO TAKE THE NEW WALLET ACCOUNT SERIES LDG017
002000* LDG022 1999-01-06 RTRAN   Y2K - ACCT-OPENED-DATE AND            *
002100*                           ACCT-LAST-TXN-DATE EXPANDED TO 4-DIGIT*
002200*                           CENTURY (WAS PIC 9(6))                LDG022
002300* LDG037 2002-11-20 VENL29  ADD ACCT-STATUS VALUES DORMANT AND    *
002400*                           BLOCKED FOR THE DORMANCY SWEEP JOB    LDG037
002500******************************************************************
002600*
002700    05  LDGACCT-RECORD               PIC X(250).
002800LDG017*05  LDGACCT-RECORD               PIC X(200).
002900LDG022*05  LDGACCT-RECORD               PIC X(180).
003000*
003100    05  LDGACCTR  REDEFINES LDGACCT-RECORD.
003200        10  ACCT-ID                  PIC X(36).
003300*                                     UUID PRIMARY KEY
003400        10  ACCT-NUMBER              PIC X(20).
003500*                                     UNIQUE ACCOUNT NUMBER
003600        10  ACCT-CUSTOMER-ID         PIC X(36).
003700*                                     OWNING CUSTOMER UUID
003800        10  ACCT-TYPE                PIC X(20).
003900            88  ACCT-TYPE-CHECKING            VALUE "CHECKING".
004000            88  ACCT-TYPE-SAVINGS             VALUE "SAVINGS".
004100            88  ACCT-TYPE-LOAN                VALUE "LOAN".
004200            88  ACCT-TYPE-CREDIT-CARD         VALUE "CREDIT_CARD".
004300            88  ACCT-TYPE-WALLET              VALUE "WALLET".
004400            88  ACCT-TYPE-SYSTEM              VALUE "SYSTEM".
004500        10  ACCT-CURRENCY-CODE       PIC X(03).
004600*                                     ISO CURRENCY CODE
004700        10  ACCT-STATUS              PIC X(10).
004800            88  ACCT-STATUS-ACTIVE            VALUE "ACTIVE".
004900            88  ACCT-STATUS-INACTIVE         VALUE "INACTIVE".
005000            88  ACCT-STATUS-DORMANT          VALUE "DORMANT".
005100            88  ACCT-STATUS-FROZEN           VALUE "FROZEN".
005200            88  ACCT-STATUS-CLOSED           VALUE "CLOSED".
005300            88  ACCT-STATUS-PENDING          VALUE "PENDING".
005400            88  ACCT-STATUS-BLOCKED          VALUE "BLOCKED".
005500        10  ACCT-CURRENT-BALANCE     PIC S9(15)V9(4) COMP-3.
005600*                                     LEDGER BALANCE, 4 DECIMALS
005700        10  ACCT-AVAILABLE-BALANCE   PIC S9(15)V9(4) COMP-3.
005800*                                     BALANCE AVAILABLE FOR DEBIT
005900        10  ACCT-OPENED-DATE         PIC 9(08).
006000*                                     CCYYMMDD
006100        10  ACCT-LAST-TXN-DATE       PIC 9(08).
006200*                                     CCYYMMDD, ZERO IF NONE
006300        10  FILLER                   PIC X(77).
006400*                                     RESERVED FOR FUTURE GROWTH
006500*
006600******************************************************************
006700* LDG022 - ALTERNATE VIEW - DATE FIELDS BROKEN OUT FOR THE        *
006800*          MONTH-END STATEMENT AND DORMANCY JOBS                  *
006900******************************************************************
007000    05  LDGACCT-DTVIEW REDEFINES LDGACCT-RECORD.
007100        10  FILLER                   PIC X(152).
007200        10  ACCT-OPENED-DATE-B.
007300            15  ACCT-OPENED-CC       PIC 9(02).
007400            15  ACCT-OPENED-YY       PIC 9(02).
007500            15  ACCT-OPENED-MM       PIC 9(02).
007600            15  ACCT-OPENED-DD       PIC 9(02).
007700        10  ACCT-LAST-TXN-DATE-B.
007800            15  ACCT-LAST-TXN-CC     PIC 9(02).
007900            15  ACCT-LAST-TXN-YY     PIC 9(02).
008000            15  ACCT-LAST-TXN-MM     PIC 9(02).
008100            15  ACCT-LAST-TXN-DD     PIC 9(02).
008200        10  FILLER                   PIC X(77).
008300*
008400******************************************************************
008500* LDG009 - ALTERNATE VIEW - KEY + BALANCES ONLY, USED BY THE      *
008600*          RECONCILIATION REPORT BUILD PARAGRAPHS                 *
008700******************************************************************
008800    05  LDGACCT-BALVIEW REDEFINES LDGACCT-RECORD.
008900        10  FILLER                   PIC X(56).
009000        10  BALVIEW-CURRENCY         PIC X(03).
009100        10  FILLER                   PIC X(10).
009200        10  BALVIEW-CURRENT-BALANCE  PIC S9(15)V9(4) COMP-3.
009300        10  BALVIEW-AVAILABLE-BALANCE PIC S9(15)V9(4) COMP-3.
009400        10  FILLER                   PIC X(93).
