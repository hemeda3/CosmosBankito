000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGBRXT.
000400 AUTHOR.         K SOOI.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1998-04-27.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  STANDING-ORDER (RECURRING TRANSFER) BATCH STEP.
001100*               CALLED FROM THE END-OF-DAY DRIVER (LDGBEOD) AS
001200*               STEP 1 OF 3.  SCANS RECURRING-TRANSFER-FILE FOR
001300*               EVERY ACTIVE ROW WHOSE NEXT-EXECUTION DATE HAS
001400*               COME DUE, POSTS THE MOVEMENT THE SAME WAY A
001500*               WITHDRAWAL POSTS ONLINE, THEN ADVANCES THE ROW'S
001600*               LAST/NEXT EXECUTION DATES FOR THE FOLLOWING RUN.
001700*               A RECORD THAT FAILS ITS FUNDS CHECK IS SKIPPED
001800*               AND LOGGED - IT DOES NOT STOP THE REST OF THE RUN.
001900*
002000*    RETURN STATUS (VBATCH-SUCCESSFUL):
002100*    "Y"     - RUN COMPLETED - SEE VBATCH-RECORD-COUNT/FAIL-COUNT
002200*    "N"     - FILE OPEN ERROR BEFORE ANY RECORD COULD BE READ -
002300*              SEE VBATCH-ERROR-CD/VBATCH-FS
002400******************************************************************
002500*    HISTORY OF MODIFICATION:
002600******************************************************************
002700* TAG    DATE       DEV     DESCRIPTION                          *
002800*------- ---------- ------- ------------------------------------ *
002900* LDG022 1998-04-27 KSOOI   INITIAL VERSION - STANDING-ORDER      *
003000*                           PROJECT                               LDG022
003100* LDG025 1999-12-03 KSOOI   Y2K REMEDIATION - NEXT-EXECUTION-DATE *
003200*                           CALC NOW WORKS IN 4-DIGIT CENTURY,     *
003300*                           LEAP-YEAR TABLE RECOMPUTED EVERY CALL  LDG025
003400* LDG031 2000-10-02 VENL29  CALLED FROM THE NEW END-OF-DAY DRIVER *
003500*                           INSTEAD OF RUN STANDALONE FROM JCL     LDG031
003600* LDG038 2002-11-20 VENL29  PAUSED ROWS NO LONGER SELECTED -       *
003700*                           ONLY ACTIVE ROWS ARE DUE                LDG038
003800* LDG047 2005-03-11 BMAHON  FUNDS-SHORT ROWS NO LONGER WRITE A     *
003900*                           TRANSFER-FILE ROW AT ALL - SPEC CALLS  *
004000*                           FOR A SKIP, NOT A FAILED RECORD         LDG047
004100******************************************************************
004200 EJECT
004300******************************
004400 ENVIRONMENT DIVISION.
004500******************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RECURRING-TRANSFER-FILE ASSIGN TO DATABASE-LDGRXFR
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS RXT-ID OF LDGRXFRR
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT TRANSFER-FILE ASSIGN TO DATABASE-LDGXFER
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS XFR-ID OF LDGXFERR
006100            FILE STATUS       IS WK-C-FS2.
006200     SELECT AUDIT-LOG-FILE ASSIGN TO DATABASE-LDGAUDL
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FS3.
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  RECURRING-TRANSFER-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDGRXFR-RECORD.
007300 01  LDGRXFR-RECORD.
007400     COPY LDGRXFR.
007500*
007600 FD  TRANSFER-FILE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS LDGXFER-RECORD.
007900 01  LDGXFER-RECORD.
008000     COPY LDGXFER.
008100*
008200 FD  AUDIT-LOG-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS LDGAUDL-RECORD.
008500 01  LDGAUDL-RECORD.
008600     COPY LDGAUDL.
008700*
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM LDGBRXT **".
009200*
009300 01  WK-C-COMMON.
009400     COPY LDGCOMN.
009500*
009600 01  WK-C-FS2                        PIC X(02) VALUE SPACES.
009700 01  WK-C-FS3                        PIC X(02) VALUE SPACES.
009800*
009900 01  WK-N-WORK-AREA.
010000     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
010100     05  WK-N-BASE-DATE              PIC 9(08) COMP.
010200     05  WK-N-WORK-CCYY              PIC 9(04) COMP.
010300     05  WK-N-WORK-MM                PIC 9(02) COMP.
010400     05  WK-N-WORK-DD                PIC 9(02) COMP.
010500     05  WK-N-ADD-DAYS               PIC 9(05) COMP.
010600     05  WK-N-ADD-MONTHS             PIC 9(03) COMP.
010700     05  WK-N-DAY-IX                 PIC 9(05) COMP.
010800     05  WK-N-LEAP-REM               PIC 9(04) COMP.
010900     05  WK-N-LEAP-REM2              PIC 9(04) COMP.
011000     05  WK-N-DAYS-IN-MO-TBL.
011100         10  WK-N-DAYS-IN-MO  OCCURS 12 TIMES PIC 9(02) COMP.
011200*
011210     05  FILLER                      PIC X(04) VALUE SPACES.
011300 01  WK-C-ID-WORK-AREA.
011400     05  WK-C-GEN-DATE               PIC 9(08).
011500     05  WK-C-GEN-TIME               PIC 9(08).
011600     05  WK-C-GEN-SEQ                PIC 9(09).
011700     05  WK-C-XFR-ID                 PIC X(36).
011800     05  WK-C-REF-ID                 PIC X(36).
011900     05  WK-C-AUD-ID                 PIC X(36).
011950     05  FILLER                      PIC X(04) VALUE SPACES.
011955*
011960 01  WK-C-AUD-DESCRIPTION            PIC X(200).
012000*
012100 01  WK-C-CASH-ACCT-ID               PIC X(36).
012200 01  WK-N-BALANCE-AFTER              PIC S9(15)V9(4) COMP-3.
012300*
012500     COPY VACC.
012700     COPY VACU.
012900     COPY VJRN.
013100     COPY VTXN.
013300     COPY VCSH.
013400*
013500*****************
013600 LINKAGE SECTION.
013700*****************
013800     COPY VBATCH.
013900 EJECT
014000*********************************************
014100 PROCEDURE DIVISION USING WK-C-VBATCH-RECORD.
014200*********************************************
014300 MAIN-MODULE.
014400     ADD 1                    TO WK-N-CALL-COUNT.
014500     PERFORM A000-START-PROGRAM-ROUTINE
014600        THRU A099-START-PROGRAM-ROUTINE-EX.
014700     IF VBATCH-SUCCESSFUL OF WK-C-VBATCH-RECORD = "Y"
014800         PERFORM B000-PROCESS-DUE-TRANSFERS
014900            THRU B099-PROCESS-DUE-TRANSFERS-EX.
015000     PERFORM Z000-END-PROGRAM-ROUTINE
015100        THRU Z099-END-PROGRAM-ROUTINE-EX.
015200     EXIT PROGRAM.
015300*
015400*-----------------------------------------------------------------*
015500 A000-START-PROGRAM-ROUTINE.
015600*-----------------------------------------------------------------*
015700     MOVE "Y"                 TO VBATCH-SUCCESSFUL.
015800     MOVE ZEROES              TO VBATCH-RECORD-COUNT
015900                                  VBATCH-FAIL-COUNT.
016000     MOVE SPACES              TO VBATCH-ERROR-CD.
016100     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
016200*
016300     OPEN I-O RECURRING-TRANSFER-FILE.
016400     IF NOT WK-C-SUCCESSFUL
016500         MOVE "N"              TO VBATCH-SUCCESSFUL
016600         MOVE "BRX0001"        TO VBATCH-ERROR-CD
016700         MOVE WK-C-FILE-STATUS TO VBATCH-FS
016800         GO TO A099-START-PROGRAM-ROUTINE-EX.
016900*
017000     OPEN I-O TRANSFER-FILE.
017100     IF WK-C-FS2 NOT = "00"
017200         IF WK-C-FS2 = "35" OR WK-C-FS2 = "41"
017300             OPEN OUTPUT TRANSFER-FILE
017400             CLOSE TRANSFER-FILE
017500             OPEN I-O TRANSFER-FILE.
017600     IF WK-C-FS2 NOT = "00"
017700         MOVE "N"              TO VBATCH-SUCCESSFUL
017800         MOVE "BRX0002"        TO VBATCH-ERROR-CD
017900         MOVE WK-C-FS2         TO VBATCH-FS
018000         CLOSE RECURRING-TRANSFER-FILE
018100         GO TO A099-START-PROGRAM-ROUTINE-EX.
018200*
018300     OPEN EXTEND AUDIT-LOG-FILE.
018400     IF WK-C-FS3 NOT = "00"
018500         IF WK-C-FS3 = "35" OR WK-C-FS3 = "41"
018600             OPEN OUTPUT AUDIT-LOG-FILE
018700             CLOSE AUDIT-LOG-FILE
018800             OPEN EXTEND AUDIT-LOG-FILE.
018900     IF WK-C-FS3 NOT = "00"
019000         MOVE "N"              TO VBATCH-SUCCESSFUL
019100         MOVE "BRX0003"        TO VBATCH-ERROR-CD
019200         MOVE WK-C-FS3         TO VBATCH-FS
019300         CLOSE RECURRING-TRANSFER-FILE
019400         CLOSE TRANSFER-FILE.
019500 A099-START-PROGRAM-ROUTINE-EX.
019600     EXIT.
019700*-----------------------------------------------------------------*
019800 B000-PROCESS-DUE-TRANSFERS.
019900*-----------------------------------------------------------------*
020000     PERFORM B010-READ-NEXT-RECURRING
020100        THRU B019-READ-NEXT-RECURRING-EX
020200        UNTIL WK-C-END-OF-FILE.
020300 B099-PROCESS-DUE-TRANSFERS-EX.
020400     EXIT.
020500*-----------------------------------------------------------------*
020600 B010-READ-NEXT-RECURRING.
020700*-----------------------------------------------------------------*
020800     READ RECURRING-TRANSFER-FILE NEXT RECORD.
020900     IF WK-C-END-OF-FILE
021000         GO TO B019-READ-NEXT-RECURRING-EX.
021100     IF RXT-STATUS-ACTIVE OF LDGRXFRR
021200           AND RXT-NEXT-EXEC-DATE OF LDGRXFRR
021300                 NOT > WK-C-TODAY-CCYYMMDD
021400         PERFORM C100-PROCESS-ONE-RECURRING
021500            THRU C199-PROCESS-ONE-RECURRING-EX.
021600 B019-READ-NEXT-RECURRING-EX.
021700     EXIT.
021800*-----------------------------------------------------------------*
021900 C100-PROCESS-ONE-RECURRING.
022000*-----------------------------------------------------------------*
022100     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR TO VACC-ACCT-ID.
022200     CALL "LDGVACC"            USING WK-C-VACC-RECORD.
022300     IF VACC-ERROR-CD NOT = SPACES
022400         MOVE "ACCOUNT NOT FOUND FOR RECURRING TRANSFER"
022500                               TO WK-C-AUD-DESCRIPTION
022600         PERFORM G920-WRITE-SKIP-AUDIT-LOG
022700            THRU G929-WRITE-SKIP-AUDIT-LOG-EX
022800         GO TO C199-PROCESS-ONE-RECURRING-EX.
022900     IF RXT-AMOUNT OF LDGRXFRR > VACC-AVAILABLE-BALANCE
023000         MOVE "INSUFFICIENT FUNDS FOR RECURRING TRANSFER"
023100                               TO WK-C-AUD-DESCRIPTION
023200         PERFORM G920-WRITE-SKIP-AUDIT-LOG
023300            THRU G929-WRITE-SKIP-AUDIT-LOG-EX
023400         GO TO C199-PROCESS-ONE-RECURRING-EX.
023500*
023600     PERFORM G910-GENERATE-XFR-ID
023700        THRU G919-GENERATE-XFR-ID-EX.
023800     MOVE WK-C-XFR-ID          TO XFR-ID OF LDGXFERR.
023900     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR
024000                               TO XFR-SOURCE-ACCOUNT-ID OF LDGXFERR.
024100     MOVE RXT-DEST-ACCOUNT-NUMBER OF LDGRXFRR
024200                               TO XFR-DEST-ACCOUNT-NUMBER OF LDGXFERR.
024300     MOVE RXT-AMOUNT OF LDGRXFRR TO XFR-AMOUNT OF LDGXFERR.
024400     MOVE RXT-CURRENCY-CODE OF LDGRXFRR
024500                               TO XFR-CURRENCY-CODE OF LDGXFERR.
024600     MOVE "RECURRING"          TO XFR-TYPE OF LDGXFERR.
024700     MOVE "STANDING ORDER EXECUTION"
024800                               TO XFR-DESCRIPTION OF LDGXFERR.
024900     MOVE SPACES               TO XFR-REFERENCE-ID OF LDGXFERR.
025000*
025100     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR TO VACU-ACCT-ID.
025200     MOVE "DR"                 TO VACU-OPTION.
025300     MOVE RXT-AMOUNT OF LDGRXFRR TO VACU-AMOUNT.
025400     CALL "LDGPACC"            USING WK-C-VACU-RECORD.
025500     IF VACU-ERROR-CD NOT = SPACES OR VACU-FUNDS-SHORT
025600         MOVE "FAILED"         TO XFR-STATUS OF LDGXFERR
025700         PERFORM G930-WRITE-TRANSFER-ROW
025800            THRU G939-WRITE-TRANSFER-ROW-EX
025900         ADD 1                 TO VBATCH-FAIL-COUNT
026000         GO TO C199-PROCESS-ONE-RECURRING-EX.
026100     MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER.
026200*
026300     MOVE RXT-CURRENCY-CODE OF LDGRXFRR TO VCSH-CURRENCY-CODE.
026400     CALL "LDGXCSH"            USING WK-C-VCSH-RECORD.
026500*
026600     MOVE "W"                  TO VJRN-OPTION.
026700     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR TO VJRN-DEBIT-ACCT-ID.
026800     MOVE VCSH-CASH-ACCT-ID    TO VJRN-CREDIT-ACCT-ID.
026900     MOVE RXT-AMOUNT OF LDGRXFRR TO VJRN-AMOUNT.
027000     MOVE RXT-CURRENCY-CODE OF LDGRXFRR TO VJRN-CURRENCY-CODE.
027100     MOVE WK-C-TODAY-CCYYMMDD TO VJRN-ENTRY-DATE.
027200     MOVE "STANDING ORDER EXECUTION" TO VJRN-DESCRIPTION.
027300     MOVE WK-C-XFR-ID          TO VJRN-REFERENCE.
027400     CALL "LDGPJRN"            USING WK-C-VJRN-RECORD.
027500     IF VJRN-ERROR-CD NOT = SPACES
027600         MOVE "FAILED"         TO XFR-STATUS OF LDGXFERR
027700         PERFORM G930-WRITE-TRANSFER-ROW
027800            THRU G939-WRITE-TRANSFER-ROW-EX
027900         ADD 1                 TO VBATCH-FAIL-COUNT
028000         GO TO C199-PROCESS-ONE-RECURRING-EX.
028100*
028200     PERFORM G900-GENERATE-REF-ID
028300        THRU G909-GENERATE-REF-ID-EX.
028400     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR TO VTXN-ACCOUNT-ID.
028500     MOVE "DEBIT"              TO VTXN-TYPE.
028600     MOVE RXT-AMOUNT OF LDGRXFRR TO VTXN-AMOUNT.
028700     MOVE RXT-CURRENCY-CODE OF LDGRXFRR TO VTXN-CURRENCY-CODE.
028800     MOVE WK-N-BALANCE-AFTER   TO VTXN-BALANCE-AFTER.
028900     MOVE WK-C-TODAY-CCYYMMDD TO VTXN-TIMESTAMP.
029000     MOVE "STANDING ORDER EXECUTION" TO VTXN-DESCRIPTION.
029100     MOVE WK-C-REF-ID          TO VTXN-REFERENCE-ID.
029200     CALL "LDGPTXN"            USING WK-C-VTXN-RECORD.
029300     IF VTXN-ERROR-CD NOT = SPACES
029400         MOVE "FAILED"         TO XFR-STATUS OF LDGXFERR
029500         PERFORM G930-WRITE-TRANSFER-ROW
029600            THRU G939-WRITE-TRANSFER-ROW-EX
029700         ADD 1                 TO VBATCH-FAIL-COUNT
029800         GO TO C199-PROCESS-ONE-RECURRING-EX.
029900*
030000     MOVE "COMPLETED"          TO XFR-STATUS OF LDGXFERR.
030100     PERFORM G930-WRITE-TRANSFER-ROW
030200        THRU G939-WRITE-TRANSFER-ROW-EX.
030300     ADD 1                     TO VBATCH-RECORD-COUNT.
030400*
030500     PERFORM D100-COMPUTE-NEXT-EXEC-DATE
030600        THRU D109-COMPUTE-NEXT-EXEC-DATE-EX.
030700     MOVE WK-C-TODAY-CCYYMMDD TO RXT-LAST-EXEC-DATE OF LDGRXFRR.
030800     REWRITE LDGRXFR-RECORD.
030900 C199-PROCESS-ONE-RECURRING-EX.
031000     EXIT.
031100*-----------------------------------------------------------------*
031200 D100-COMPUTE-NEXT-EXEC-DATE.
031300*-----------------------------------------------------------------*
031400     MOVE RXT-LAST-EXEC-DATE OF LDGRXFRR TO WK-N-BASE-DATE.
031500     IF RXT-LAST-EXEC-DATE OF LDGRXFRR = ZEROES
031600         MOVE WK-C-TODAY-CCYYMMDD TO WK-N-BASE-DATE.
031700     COMPUTE WK-N-WORK-CCYY = WK-N-BASE-DATE / 10000.
031800     COMPUTE WK-N-WORK-MM =
031900         (WK-N-BASE-DATE - (WK-N-WORK-CCYY * 10000)) / 100.
032000     COMPUTE WK-N-WORK-DD =
032100         WK-N-BASE-DATE - (WK-N-WORK-CCYY * 10000)
032200                        - (WK-N-WORK-MM * 100).
032300*
032400     EVALUATE TRUE
032500         WHEN RXT-FREQ-DAILY OF LDGRXFRR
032600             MOVE 1            TO WK-N-ADD-DAYS
032700             PERFORM D110-ADD-DAYS-TO-WORK-DATE
032800                THRU D119-ADD-DAYS-TO-WORK-DATE-EX
032900         WHEN RXT-FREQ-WEEKLY OF LDGRXFRR
033000             MOVE 7            TO WK-N-ADD-DAYS
033100             PERFORM D110-ADD-DAYS-TO-WORK-DATE
033200                THRU D119-ADD-DAYS-TO-WORK-DATE-EX
033300         WHEN RXT-FREQ-BIWEEKLY OF LDGRXFRR
033400             MOVE 14           TO WK-N-ADD-DAYS
033500             PERFORM D110-ADD-DAYS-TO-WORK-DATE
033600                THRU D119-ADD-DAYS-TO-WORK-DATE-EX
033700         WHEN RXT-FREQ-QUARTERLY OF LDGRXFRR
033800             MOVE 3            TO WK-N-ADD-MONTHS
033900             PERFORM D120-ADD-MONTHS-TO-WORK-DATE
034000                THRU D129-ADD-MONTHS-TO-WORK-DATE-EX
034100         WHEN RXT-FREQ-ANNUALLY OF LDGRXFRR
034200             MOVE 12           TO WK-N-ADD-MONTHS
034300             PERFORM D120-ADD-MONTHS-TO-WORK-DATE
034400                THRU D129-ADD-MONTHS-TO-WORK-DATE-EX
034500         WHEN OTHER
034600*                               MONTHLY, AND THE DEFAULT FOR ANY
034700*                               FREQUENCY VALUE THIS PROGRAM DOES
034800*                               NOT RECOGNISE
034900             MOVE 1            TO WK-N-ADD-MONTHS
035000             PERFORM D120-ADD-MONTHS-TO-WORK-DATE
035100                THRU D129-ADD-MONTHS-TO-WORK-DATE-EX
035200     END-EVALUATE.
035300*
035400     COMPUTE RXT-NEXT-EXEC-DATE OF LDGRXFRR =
035500         (WK-N-WORK-CCYY * 10000) + (WK-N-WORK-MM * 100)
035600                                  + WK-N-WORK-DD.
035700 D109-COMPUTE-NEXT-EXEC-DATE-EX.
035800     EXIT.
035900*-----------------------------------------------------------------*
036000 D110-ADD-DAYS-TO-WORK-DATE.
036100*-----------------------------------------------------------------*
036200     PERFORM D111-ADD-ONE-DAY
036300        THRU D111-ADD-ONE-DAY-EX
036400        VARYING WK-N-DAY-IX FROM 1 BY 1
036500        UNTIL WK-N-DAY-IX > WK-N-ADD-DAYS.
036600 D119-ADD-DAYS-TO-WORK-DATE-EX.
036700     EXIT.
036800*-----------------------------------------------------------------*
036900 D111-ADD-ONE-DAY.
037000*-----------------------------------------------------------------*
037100     PERFORM D115-SET-LEAP-TABLE THRU D115-SET-LEAP-TABLE-EX.
037200     ADD 1                     TO WK-N-WORK-DD.
037300     IF WK-N-WORK-DD > WK-N-DAYS-IN-MO (WK-N-WORK-MM)
037400         MOVE 1                TO WK-N-WORK-DD
037500         ADD 1                 TO WK-N-WORK-MM
037600         IF WK-N-WORK-MM > 12
037700             MOVE 1            TO WK-N-WORK-MM
037800             ADD 1             TO WK-N-WORK-CCYY.
037900 D111-ADD-ONE-DAY-EX.
038000     EXIT.
038100*-----------------------------------------------------------------*
038200 D115-SET-LEAP-TABLE.
038300*-----------------------------------------------------------------*
038400     MOVE 31 TO WK-N-DAYS-IN-MO (1).
038500     MOVE 28 TO WK-N-DAYS-IN-MO (2).
038600     MOVE 31 TO WK-N-DAYS-IN-MO (3).
038700     MOVE 30 TO WK-N-DAYS-IN-MO (4).
038800     MOVE 31 TO WK-N-DAYS-IN-MO (5).
038900     MOVE 30 TO WK-N-DAYS-IN-MO (6).
039000     MOVE 31 TO WK-N-DAYS-IN-MO (7).
039100     MOVE 31 TO WK-N-DAYS-IN-MO (8).
039200     MOVE 30 TO WK-N-DAYS-IN-MO (9).
039300     MOVE 31 TO WK-N-DAYS-IN-MO (10).
039400     MOVE 30 TO WK-N-DAYS-IN-MO (11).
039500     MOVE 31 TO WK-N-DAYS-IN-MO (12).
039600     DIVIDE WK-N-WORK-CCYY     BY 4
039700         GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM.
039800     IF WK-N-LEAP-REM = 0
039900         MOVE 29               TO WK-N-DAYS-IN-MO (2)
040000         DIVIDE WK-N-WORK-CCYY BY 100
040100             GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM
040200         IF WK-N-LEAP-REM = 0
040300             MOVE 28           TO WK-N-DAYS-IN-MO (2)
040400             DIVIDE WK-N-WORK-CCYY BY 400
040500                 GIVING WK-N-LEAP-REM2 REMAINDER WK-N-LEAP-REM
040600             IF WK-N-LEAP-REM = 0
040700                 MOVE 29       TO WK-N-DAYS-IN-MO (2).
040800 D115-SET-LEAP-TABLE-EX.
040900     EXIT.
041000*-----------------------------------------------------------------*
041100 D120-ADD-MONTHS-TO-WORK-DATE.
041200*-----------------------------------------------------------------*
041300     ADD WK-N-ADD-MONTHS       TO WK-N-WORK-MM.
041400     PERFORM D121-NORMALIZE-MONTH
041500        THRU D121-NORMALIZE-MONTH-EX
041600        UNTIL WK-N-WORK-MM NOT > 12.
041700     PERFORM D115-SET-LEAP-TABLE THRU D115-SET-LEAP-TABLE-EX.
041800     IF WK-N-WORK-DD > WK-N-DAYS-IN-MO (WK-N-WORK-MM)
041900*                               CLAMP - E.G. 31 JAN + 1 MONTH
042000*                               CANNOT LAND ON 31 FEB
042100         MOVE WK-N-DAYS-IN-MO (WK-N-WORK-MM) TO WK-N-WORK-DD.
042200 D129-ADD-MONTHS-TO-WORK-DATE-EX.
042300     EXIT.
042400*-----------------------------------------------------------------*
042500 D121-NORMALIZE-MONTH.
042600*-----------------------------------------------------------------*
042700     SUBTRACT 12               FROM WK-N-WORK-MM.
042800     ADD 1                     TO WK-N-WORK-CCYY.
042900 D121-NORMALIZE-MONTH-EX.
043000     EXIT.
043100*-----------------------------------------------------------------*
043200 G900-GENERATE-REF-ID.
043300*-----------------------------------------------------------------*
043400     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
043500     ACCEPT WK-C-GEN-TIME      FROM TIME.
043600     ADD 1                    TO WK-N-CALL-COUNT.
043700     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
043800     MOVE SPACES               TO WK-C-REF-ID.
043900     STRING "RF"               DELIMITED BY SIZE
044000            WK-C-GEN-DATE      DELIMITED BY SIZE
044100            WK-C-GEN-TIME      DELIMITED BY SIZE
044200            WK-C-GEN-SEQ       DELIMITED BY SIZE
044300         INTO WK-C-REF-ID.
044400 G909-GENERATE-REF-ID-EX.
044500     EXIT.
044600*-----------------------------------------------------------------*
044700 G910-GENERATE-XFR-ID.
044800*-----------------------------------------------------------------*
044900     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
045000     ACCEPT WK-C-GEN-TIME      FROM TIME.
045100     ADD 1                    TO WK-N-CALL-COUNT.
045200     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
045300     MOVE SPACES               TO WK-C-XFR-ID.
045400     STRING "XF"               DELIMITED BY SIZE
045500            WK-C-GEN-DATE      DELIMITED BY SIZE
045600            WK-C-GEN-TIME      DELIMITED BY SIZE
045700            WK-C-GEN-SEQ       DELIMITED BY SIZE
045800         INTO WK-C-XFR-ID.
045900 G919-GENERATE-XFR-ID-EX.
046000     EXIT.
046100*-----------------------------------------------------------------*
046200 G920-WRITE-SKIP-AUDIT-LOG.
046300*-----------------------------------------------------------------*
046400     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
046500     ACCEPT WK-C-GEN-TIME      FROM TIME.
046600     ADD 1                    TO WK-N-CALL-COUNT.
046700     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
046800     MOVE SPACES               TO WK-C-AUD-ID.
046900     STRING "AU"               DELIMITED BY SIZE
047000            WK-C-GEN-DATE      DELIMITED BY SIZE
047100            WK-C-GEN-TIME      DELIMITED BY SIZE
047200            WK-C-GEN-SEQ       DELIMITED BY SIZE
047300         INTO WK-C-AUD-ID.
047350     MOVE SPACES               TO LDGAUDL-RECORD.
047400     MOVE WK-C-AUD-ID          TO AUD-ID OF LDGAUDLR.
047500     MOVE WK-C-TODAY-CCYYMMDD  TO AUD-TIMESTAMP OF LDGAUDLR.
047600     MOVE "RECURRING_TRANSFER" TO AUD-OPERATION-TYPE OF LDGAUDLR.
047700     MOVE RXT-SOURCE-ACCOUNT-ID OF LDGRXFRR
047800                               TO AUD-ACCOUNT-ID OF LDGAUDLR.
047900     MOVE RXT-AMOUNT OF LDGRXFRR TO AUD-AMOUNT OF LDGAUDLR.
048000     MOVE "N"                  TO AUD-SUCCESSFUL OF LDGAUDLR.
048100     MOVE WK-C-AUD-DESCRIPTION TO AUD-DESCRIPTION OF LDGAUDLR.
048300     WRITE LDGAUDL-RECORD.
048400     ADD 1                     TO VBATCH-FAIL-COUNT.
048500 G929-WRITE-SKIP-AUDIT-LOG-EX.
048600     EXIT.
048700*-----------------------------------------------------------------*
048800 G930-WRITE-TRANSFER-ROW.
048900*-----------------------------------------------------------------*
049000     WRITE LDGXFER-RECORD.
049100 G939-WRITE-TRANSFER-ROW-EX.
049200     EXIT.
049300*-----------------------------------------------------------------*
049400 Z000-END-PROGRAM-ROUTINE.
049500*-----------------------------------------------------------------*
049600     CLOSE RECURRING-TRANSFER-FILE.
049700     CLOSE TRANSFER-FILE.
049800     CLOSE AUDIT-LOG-FILE.
049900 Z099-END-PROGRAM-ROUTINE-EX.
050000     EXIT.
