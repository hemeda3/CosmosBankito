000100******************************************************************
000200*    LDGSTMT  -  MONTHLY STATEMENT RECORD                        *
000300*    I-O FORMAT: LDGSTMTR   FROM FILE STATEMENT-FILE               *
000400*    APPEND-ONLY OUTPUT OF THE MONTH-END STATEMENT JOB (LDGBSTM).  *
000500*    ONE ROW PER ACTIVE ACCOUNT PER CALENDAR MONTH - WRITTEN ONLY  *
000600*    WHEN THE END-OF-DAY RUN FALLS ON THE LAST DAY OF THE MONTH.   *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG030 2000-10-02 VENL29  INITIAL VERSION - MONTH-END STATEMENT *
001300*                           PROJECT                               LDG030
001400******************************************************************
001500*
001600    05  LDGSTMT-RECORD                PIC X(100).
001700*
001800    05  LDGSTMTR  REDEFINES LDGSTMT-RECORD.
001900        10  STM-ID                     PIC X(36).
002000*                                       UUID PRIMARY KEY
002100        10  STM-ACCOUNT-ID             PIC X(36).
002200*                                       FK TO ACCOUNT
002300        10  STM-PERIOD                 PIC X(07).
002400*                                       CCYY-MM
002500        10  STM-OPENING-BALANCE        PIC S9(15)V9(4) COMP-3.
002600        10  STM-CLOSING-BALANCE        PIC S9(15)V9(4) COMP-3.
002700        10  STM-TRANSACTION-COUNT      PIC 9(06) COMP.
002800        10  FILLER                     PIC X(05).
002900*                                       RESERVED FOR FUTURE GROWTH
003000*
003100******************************************************************
003200* LDG030 - ALTERNATE VIEW - PERIOD BROKEN OUT BY YEAR/MONTH,      *
003300*          USED WHEN BUILDING THE STATEMENT HEADER LINE           *
003400******************************************************************
003500    05  LDGSTMT-PDVIEW REDEFINES LDGSTMT-RECORD.
003600        10  FILLER                     PIC X(72).
003700        10  PDVIEW-PERIOD-B.
003800            15  PDVIEW-PERIOD-CCYY     PIC X(04).
003900            15  FILLER                 PIC X(01).
004000            15  PDVIEW-PERIOD-MM       PIC X(02).
004100        10  FILLER                     PIC X(21).
