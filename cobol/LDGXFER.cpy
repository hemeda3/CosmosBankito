000100******************************************************************
000200*    LDGXFER  -  TRANSFER RECORD LAYOUT                         *
000300*    I-O FORMAT: LDGXFERR   FROM FILE TRANSFER-FILE               *
000400*    ONE ROW PER TRANSFER REQUEST (INTERNAL, EXTERNAL, RECURRING, *
000500*    SCHEDULED OR COMPENSATION).  HELD INDEXED BY XFR-ID SO THE   *
000600*    COMPENSATION JOB CAN LOCATE AND RE-WRITE A FAILED TRANSFER'S *
000700*    STATUS WITHOUT A FULL FILE PASS.                             *
000800*    THIS REPLACES THE OLD OUTWARD SWIFT MT101 ADVICE LAYOUT -    *
000900*    THE BANK NO LONGER WIRES THESE OUT, BUT THE SHOP'S "ONE      *
001000*    RECORD PER MOVEMENT, KEEP THE OLD ONE ON FAILURE" HABIT      *
001100*    CARRIES STRAIGHT OVER.                                       *
001200******************************************************************
001300*    AMENDMENT HISTORY:                                          *
001400******************************************************************
001500* TAG    DATE       DEV     DESCRIPTION                          *
001600*------- ---------- ------- ------------------------------------ *
001700* LDG007 1991-07-09 RTRAN   INITIAL VERSION - REPLACES THE OLD    *
001800*                           SWIFT MT101 OUTWARD ADVICE LAYOUT     LDG007
001900* LDG017 1996-02-14 KSOOI   XFR-DEST-ACCOUNT-NUMBER EXPANDED      *
002000*                           14 -> 20 TO MATCH THE NEW ACCOUNT     *
002100*                           NUMBER SERIES                         LDG017
002200* LDG029 2000-10-02 VENL29  ADD XFR-TYPE VALUES SCHEDULED AND     *
002300*                           RECURRING FOR THE STANDING-ORDER JOB  LDG029
002400* LDG033 2001-09-05 VENL29  XFR-DESCRIPTION EXPANDED 60 -> 200    LDG033
002500* LDG047 2005-03-11 BMAHON  ADD XFR-TYPE VALUE COMPENSATION AND   *
002600*                           XFR-STATUS VALUE COMPENSATED FOR THE  *
002700*                           FAILED-TRANSFER REFUND JOB            LDG047
002800******************************************************************
002900*
003000    05  LDGXFER-RECORD                PIC X(350).
003100LDG033*05  LDGXFER-RECORD                PIC X(210).
003200LDG017*05  LDGXFER-RECORD                PIC X(200).
003300*
003400    05  LDGXFERR  REDEFINES LDGXFER-RECORD.
003500        10  XFR-ID                     PIC X(36).
003600*                                       UUID PRIMARY KEY
003700        10  XFR-SOURCE-ACCOUNT-ID      PIC X(36).
003800*                                       FK, DEBITED ACCOUNT
003900        10  XFR-DEST-ACCOUNT-NUMBER    PIC X(20).
004000*                                       DESTINATION ACCT NO OR EXTERNAL ID
004100        10  XFR-AMOUNT                 PIC S9(15)V9(4) COMP-3.
004200        10  XFR-CURRENCY-CODE          PIC X(03).
004300        10  XFR-TYPE                   PIC X(12).
004400            88  XFR-TYPE-INTERNAL                VALUE "INTERNAL".
004500            88  XFR-TYPE-EXTERNAL                VALUE "EXTERNAL".
004600            88  XFR-TYPE-RECURRING               VALUE "RECURRING".
004700            88  XFR-TYPE-SCHEDULED               VALUE "SCHEDULED".
004800            88  XFR-TYPE-COMPENSATION            VALUE "COMPENSATION".
004900        10  XFR-STATUS                 PIC X(12).
005000            88  XFR-STATUS-PENDING               VALUE "PENDING".
005100            88  XFR-STATUS-PROCESSING            VALUE "PROCESSING".
005200            88  XFR-STATUS-COMPLETED             VALUE "COMPLETED".
005300            88  XFR-STATUS-FAILED                VALUE "FAILED".
005400            88  XFR-STATUS-CANCELLED             VALUE "CANCELLED".
005500            88  XFR-STATUS-SCHEDULED             VALUE "SCHEDULED".
005600            88  XFR-STATUS-COMPENSATED           VALUE "COMPENSATED".
005700        10  XFR-DESCRIPTION            PIC X(200).
005800        10  XFR-REFERENCE-ID           PIC X(36).
005900*                                       FOR COMPENSATION: ORIGINAL XFR-ID
006000        10  FILLER                     PIC X(6).
006100*                                       RESERVED FOR FUTURE GROWTH
006200*
006300******************************************************************
006400* LDG029 - ALTERNATE VIEW - STATUS + REFERENCE ONLY, USED BY THE  *
006500*          COMPENSATION IDEMPOTENCY SCAN (LDGPCMP)                *
006600******************************************************************
006700    05  LDGXFER-STVIEW REDEFINES LDGXFER-RECORD.
006800        10  FILLER                     PIC X(92).
006900        10  STVIEW-TYPE                PIC X(12).
007000        10  STVIEW-STATUS              PIC X(12).
007100        10  FILLER                     PIC X(200).
007200        10  STVIEW-REFERENCE-ID        PIC X(36).
007300        10  FILLER                     PIC X(6).
