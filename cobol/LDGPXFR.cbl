000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGPXFR.
000400 AUTHOR.         B MAHON.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1994-02-09.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - MOVEMENT POSTING.
001100*               DRIVES A DEPOSIT, WITHDRAWAL, TRANSFER OR CANCEL
001200*               REQUEST THROUGH THE BALANCE, JOURNAL AND LEDGER
001300*               ROUTINES IN THE RIGHT ORDER.  A TRANSFER WRITES
001400*               ITS TRANSFER-FILE ROW BEFORE THE MONEY MOVES SO
001500*               THAT A FAILURE PARTWAY THROUGH LEAVES A FAILED
001600*               ROW RATHER THAN NO ROW AT ALL - NOTHING ALREADY
001700*               APPLIED IS ROLLED BACK.
001800*
001900*    RETURN STATUS (WK-C-VXFR-ERROR-CD):
002000*    SPACES  - OK - SEE VXFR-STATUS
002100*    VXF0001 - INVALID AMOUNT
002200*    VXF0002 - INSUFFICIENT FUNDS
002300*    VXF0003 - TRANSFER NOT FOUND / NOT CANCELLABLE
002400*    VXF0004 - FILE OR CALLED-ROUTINE ERROR
002500*    VXF0005 - INVALID OPTION CODE PASSED BY CALLER
002600******************************************************************
002700*    HISTORY OF MODIFICATION:
002800******************************************************************
002900* TAG    DATE       DEV     DESCRIPTION                          *
003000*------- ---------- ------- ------------------------------------ *
003100* LDG012 1994-02-09 BMAHON  INITIAL VERSION - DEPOSIT/WITHDRAWAL  *
003200*                           ONLY                                  LDG012
003300* LDG013 1994-06-30 BMAHON  ADD TRANSFER OPTION                   LDG013
003400* LDG021 1998-08-19 KSOOI   ADD CANCEL OPTION                     LDG021
003500* LDG025 1999-12-03 KSOOI   Y2K - TXN-TIMESTAMP NOW SOURCED FROM  *
003600*                           WK-C-TODAY-CCYYMMDD, 2-DIGIT YEAR     *
003700*                           LITERAL REMOVED                       LDG025
003800* LDG047 2005-03-11 BMAHON  CANCEL OF A PENDING TRANSFER NOW      *
003900*                           POSTS A PROPER REFUND JOURNAL ENTRY   *
004000*                           INSTEAD OF A DIRECT BALANCE BUMP      LDG047
004100******************************************************************
004200 EJECT
004300******************************
004400 ENVIRONMENT DIVISION.
004500******************************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSFER-FILE ASSIGN TO DATABASE-LDGXFER
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS XFR-ID OF LDGXFERR
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  TRANSFER-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS LDGXFER-RECORD.
006500 01  LDGXFER-RECORD.
006600     COPY LDGXFER.
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM LDGPXFR **".
007200*
007300 01  WK-C-COMMON.
007400     COPY LDGCOMN.
007500*
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007800*
007810     05  FILLER                      PIC X(04) VALUE SPACES.
007900 01  WK-C-ID-WORK-AREA.
008000     05  WK-C-GEN-DATE               PIC 9(08).
008100     05  WK-C-GEN-TIME               PIC 9(08).
008200     05  WK-C-GEN-SEQ                PIC 9(09).
008300     05  WK-C-XFR-ID                 PIC X(36).
008400     05  WK-C-REF-ID                 PIC X(36).
008450     05  FILLER                      PIC X(04) VALUE SPACES.
008500*
008600 01  WK-C-CASH-ACCT-ID               PIC X(36).
008700 01  WK-N-BALANCE-AFTER              PIC S9(15)V9(4) COMP-3.
008800*
009000     COPY VACU.
009200     COPY VJRN.
009400     COPY VTXN.
009600     COPY VCSH.
009700*
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY VXFR.
010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VXFR-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     ADD 1                    TO WK-N-CALL-COUNT.
010800     PERFORM A000-START-PROGRAM-ROUTINE
010900        THRU A099-START-PROGRAM-ROUTINE-EX.
011000     IF VXFR-ERROR-CD = SPACES
011100         PERFORM B000-PROCESS-OPTION
011200            THRU B099-PROCESS-OPTION-EX.
011300     PERFORM Z000-END-PROGRAM-ROUTINE
011400        THRU Z099-END-PROGRAM-ROUTINE-EX.
011500     EXIT PROGRAM.
011600*
011700*-----------------------------------------------------------------*
011800 A000-START-PROGRAM-ROUTINE.
011900*-----------------------------------------------------------------*
012000     MOVE SPACES              TO VXFR-ERROR-CD.
012100     MOVE SPACES              TO VXFR-STATUS.
012200     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
012300*
012400     IF NOT VXFR-OPT-DEPOSIT AND NOT VXFR-OPT-WITHDRAWAL
012500           AND NOT VXFR-OPT-TRANSFER AND NOT VXFR-OPT-CANCEL
012600         MOVE "VXF0005"        TO VXFR-ERROR-CD
012700         MOVE "LDGPXFR"        TO WK-C-ERR-PGM
012800         GO TO A099-START-PROGRAM-ROUTINE-EX.
012900*
013000     IF (VXFR-OPT-DEPOSIT OR VXFR-OPT-WITHDRAWAL OR VXFR-OPT-TRANSFER)
013100           AND VXFR-AMOUNT NOT > ZEROES
013200         MOVE "VXF0001"        TO VXFR-ERROR-CD
013300         GO TO A099-START-PROGRAM-ROUTINE-EX.
013400*
013500     OPEN I-O TRANSFER-FILE.
013600     IF NOT WK-C-SUCCESSFUL
013700         IF WK-C-FILE-NOT-FOUND
013800             OPEN OUTPUT TRANSFER-FILE
013900             CLOSE TRANSFER-FILE
014000             OPEN I-O TRANSFER-FILE.
014100     IF NOT WK-C-SUCCESSFUL
014200         MOVE "VXF0004"        TO VXFR-ERROR-CD
014300         MOVE WK-C-FILE-STATUS TO VXFR-FS
014400         MOVE "LDGPXFR"        TO WK-C-ERR-PGM.
014500 A099-START-PROGRAM-ROUTINE-EX.
014600     EXIT.
014700*-----------------------------------------------------------------*
014800 B000-PROCESS-OPTION.
014900*-----------------------------------------------------------------*
015000     EVALUATE TRUE
015100         WHEN VXFR-OPT-DEPOSIT
015200             PERFORM C100-PROCESS-DEPOSIT
015300                THRU C199-PROCESS-DEPOSIT-EX
015400         WHEN VXFR-OPT-WITHDRAWAL
015500             PERFORM C200-PROCESS-WITHDRAWAL
015600                THRU C299-PROCESS-WITHDRAWAL-EX
015700         WHEN VXFR-OPT-TRANSFER
015800             PERFORM C300-PROCESS-TRANSFER
015900                THRU C399-PROCESS-TRANSFER-EX
016000         WHEN VXFR-OPT-CANCEL
016100             PERFORM C400-PROCESS-CANCEL
016200                THRU C499-PROCESS-CANCEL-EX
016300     END-EVALUATE.
016400 B099-PROCESS-OPTION-EX.
016500     EXIT.
016600*-----------------------------------------------------------------*
016700 C100-PROCESS-DEPOSIT.
016800*-----------------------------------------------------------------*
016900     MOVE VXFR-SOURCE-ACCT-ID  TO VACU-ACCT-ID.
017000     MOVE "CR"                 TO VACU-OPTION.
017100     MOVE VXFR-AMOUNT          TO VACU-AMOUNT.
017200     CALL "LDGPACC"            USING WK-C-VACU-RECORD.
017300     IF VACU-ERROR-CD NOT = SPACES
017400         MOVE "VXF0004"        TO VXFR-ERROR-CD
017500         GO TO C199-PROCESS-DEPOSIT-EX.
017600     MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER.
017700*
017800     MOVE VXFR-CURRENCY-CODE  TO VCSH-CURRENCY-CODE.
017900     CALL "LDGXCSH"            USING WK-C-VCSH-RECORD.
018000*
018100     MOVE "D"                  TO VJRN-OPTION.
018200     MOVE VCSH-CASH-ACCT-ID    TO VJRN-DEBIT-ACCT-ID.
018300     MOVE VXFR-SOURCE-ACCT-ID  TO VJRN-CREDIT-ACCT-ID.
018400     MOVE VXFR-AMOUNT          TO VJRN-AMOUNT.
018500     MOVE VXFR-CURRENCY-CODE   TO VJRN-CURRENCY-CODE.
018600     MOVE WK-C-TODAY-CCYYMMDD  TO VJRN-ENTRY-DATE.
018700     MOVE VXFR-DESCRIPTION     TO VJRN-DESCRIPTION.
018800     MOVE SPACES               TO VJRN-REFERENCE.
018900     CALL "LDGPJRN"            USING WK-C-VJRN-RECORD.
019000     IF VJRN-ERROR-CD NOT = SPACES
019100         MOVE "VXF0004"        TO VXFR-ERROR-CD
019200         GO TO C199-PROCESS-DEPOSIT-EX.
019300*
019400     PERFORM G900-GENERATE-REF-ID
019500        THRU G999-GENERATE-REF-ID-EX.
019600     MOVE VXFR-SOURCE-ACCT-ID  TO VTXN-ACCOUNT-ID.
019700     MOVE "CREDIT"             TO VTXN-TYPE.
019800     MOVE VXFR-AMOUNT          TO VTXN-AMOUNT.
019900     MOVE VXFR-CURRENCY-CODE   TO VTXN-CURRENCY-CODE.
020000     MOVE WK-N-BALANCE-AFTER   TO VTXN-BALANCE-AFTER.
020100     MOVE WK-C-TODAY-CCYYMMDD  TO VTXN-TIMESTAMP.
020200     MOVE VXFR-DESCRIPTION     TO VTXN-DESCRIPTION.
020300     MOVE WK-C-REF-ID          TO VTXN-REFERENCE-ID.
020400     CALL "LDGPTXN"            USING WK-C-VTXN-RECORD.
020500     IF VTXN-ERROR-CD NOT = SPACES
020600         MOVE "VXF0004"        TO VXFR-ERROR-CD
020700         GO TO C199-PROCESS-DEPOSIT-EX.
020800*
020900     MOVE "COMPLETED"          TO VXFR-STATUS.
021000 C199-PROCESS-DEPOSIT-EX.
021100     EXIT.
021200*-----------------------------------------------------------------*
021300 C200-PROCESS-WITHDRAWAL.
021400*-----------------------------------------------------------------*
021500     MOVE VXFR-SOURCE-ACCT-ID  TO VACU-ACCT-ID.
021600     MOVE "DR"                 TO VACU-OPTION.
021700     MOVE VXFR-AMOUNT          TO VACU-AMOUNT.
021800     CALL "LDGPACC"            USING WK-C-VACU-RECORD.
021900     IF VACU-ERROR-CD NOT = SPACES
022000         MOVE "VXF0004"        TO VXFR-ERROR-CD
022100         GO TO C299-PROCESS-WITHDRAWAL-EX.
022200     IF VACU-FUNDS-SHORT
022300         MOVE "VXF0002"        TO VXFR-ERROR-CD
022400         GO TO C299-PROCESS-WITHDRAWAL-EX.
022500     MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER.
022600*
022700     MOVE VXFR-CURRENCY-CODE   TO VCSH-CURRENCY-CODE.
022800     CALL "LDGXCSH"            USING WK-C-VCSH-RECORD.
022900*
023000     MOVE "W"                  TO VJRN-OPTION.
023100     MOVE VXFR-SOURCE-ACCT-ID  TO VJRN-DEBIT-ACCT-ID.
023200     MOVE VCSH-CASH-ACCT-ID    TO VJRN-CREDIT-ACCT-ID.
023300     MOVE VXFR-AMOUNT          TO VJRN-AMOUNT.
023400     MOVE VXFR-CURRENCY-CODE   TO VJRN-CURRENCY-CODE.
023500     MOVE WK-C-TODAY-CCYYMMDD  TO VJRN-ENTRY-DATE.
023600     MOVE VXFR-DESCRIPTION     TO VJRN-DESCRIPTION.
023700     MOVE SPACES               TO VJRN-REFERENCE.
023800     CALL "LDGPJRN"            USING WK-C-VJRN-RECORD.
023900     IF VJRN-ERROR-CD NOT = SPACES
024000         MOVE "VXF0004"        TO VXFR-ERROR-CD
024100         GO TO C299-PROCESS-WITHDRAWAL-EX.
024200*
024300     PERFORM G900-GENERATE-REF-ID
024400        THRU G999-GENERATE-REF-ID-EX.
024500     MOVE VXFR-SOURCE-ACCT-ID  TO VTXN-ACCOUNT-ID.
024600     MOVE "DEBIT"              TO VTXN-TYPE.
024700     MOVE VXFR-AMOUNT          TO VTXN-AMOUNT.
024800     MOVE VXFR-CURRENCY-CODE   TO VTXN-CURRENCY-CODE.
024900     MOVE WK-N-BALANCE-AFTER   TO VTXN-BALANCE-AFTER.
025000     MOVE WK-C-TODAY-CCYYMMDD  TO VTXN-TIMESTAMP.
025100     MOVE VXFR-DESCRIPTION     TO VTXN-DESCRIPTION.
025200     MOVE WK-C-REF-ID          TO VTXN-REFERENCE-ID.
025300     CALL "LDGPTXN"            USING WK-C-VTXN-RECORD.
025400     IF VTXN-ERROR-CD NOT = SPACES
025500         MOVE "VXF0004"        TO VXFR-ERROR-CD
025600         GO TO C299-PROCESS-WITHDRAWAL-EX.
025700*
025800     MOVE "COMPLETED"          TO VXFR-STATUS.
025900 C299-PROCESS-WITHDRAWAL-EX.
026000     EXIT.
026100*-----------------------------------------------------------------*
026200 C300-PROCESS-TRANSFER.
026300*-----------------------------------------------------------------*
026400     PERFORM G910-GENERATE-XFR-ID
026500        THRU G919-GENERATE-XFR-ID-EX.
026550     MOVE SPACES               TO LDGXFER-RECORD.
026600     MOVE WK-C-XFR-ID          TO XFR-ID OF LDGXFERR.
026700     MOVE VXFR-SOURCE-ACCT-ID  TO XFR-SOURCE-ACCOUNT-ID OF LDGXFERR.
026800     MOVE VXFR-DEST-ACCT-NUMBER TO XFR-DEST-ACCOUNT-NUMBER OF
026900         LDGXFERR.
027000     MOVE VXFR-AMOUNT          TO XFR-AMOUNT OF LDGXFERR.
027100     MOVE VXFR-CURRENCY-CODE   TO XFR-CURRENCY-CODE OF LDGXFERR.
027200     MOVE "INTERNAL"           TO XFR-TYPE OF LDGXFERR.
027300     MOVE "PROCESSING"         TO XFR-STATUS OF LDGXFERR.
027400     MOVE VXFR-DESCRIPTION     TO XFR-DESCRIPTION OF LDGXFERR.
027500     MOVE SPACES               TO XFR-REFERENCE-ID OF LDGXFERR.
027700     WRITE LDGXFER-RECORD.
027800     IF NOT WK-C-SUCCESSFUL
027900         MOVE "VXF0004"        TO VXFR-ERROR-CD
028000         GO TO C399-PROCESS-TRANSFER-EX.
028100*
028200     MOVE VXFR-SOURCE-ACCT-ID  TO VACU-ACCT-ID.
028300     MOVE "DR"                 TO VACU-OPTION.
028400     MOVE VXFR-AMOUNT          TO VACU-AMOUNT.
028500     CALL "LDGPACC"            USING WK-C-VACU-RECORD.
028600     IF VACU-ERROR-CD NOT = SPACES
028700         MOVE "VXF0004"        TO VXFR-ERROR-CD
028800         PERFORM C900-MARK-TRANSFER-FAILED
028900            THRU C999-MARK-TRANSFER-FAILED-EX
029000         GO TO C399-PROCESS-TRANSFER-EX.
029100     IF VACU-FUNDS-SHORT
029200         MOVE "VXF0002"        TO VXFR-ERROR-CD
029300         PERFORM C900-MARK-TRANSFER-FAILED
029400            THRU C999-MARK-TRANSFER-FAILED-EX
029500         GO TO C399-PROCESS-TRANSFER-EX.
029600     MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER.
029700*
029800     MOVE VXFR-CURRENCY-CODE   TO VCSH-CURRENCY-CODE.
029900     CALL "LDGXCSH"            USING WK-C-VCSH-RECORD.
030000*
030100     MOVE "W"                  TO VJRN-OPTION.
030200     MOVE VXFR-SOURCE-ACCT-ID  TO VJRN-DEBIT-ACCT-ID.
030300     MOVE VCSH-CASH-ACCT-ID    TO VJRN-CREDIT-ACCT-ID.
030400     MOVE VXFR-AMOUNT          TO VJRN-AMOUNT.
030500     MOVE VXFR-CURRENCY-CODE   TO VJRN-CURRENCY-CODE.
030600     MOVE WK-C-TODAY-CCYYMMDD  TO VJRN-ENTRY-DATE.
030700     MOVE VXFR-DESCRIPTION     TO VJRN-DESCRIPTION.
030800     MOVE WK-C-XFR-ID          TO VJRN-REFERENCE.
030900     CALL "LDGPJRN"            USING WK-C-VJRN-RECORD.
031000     IF VJRN-ERROR-CD NOT = SPACES
031100         MOVE "VXF0004"        TO VXFR-ERROR-CD
031200         PERFORM C900-MARK-TRANSFER-FAILED
031300            THRU C999-MARK-TRANSFER-FAILED-EX
031400         GO TO C399-PROCESS-TRANSFER-EX.
031500*
031600     MOVE VXFR-SOURCE-ACCT-ID  TO VTXN-ACCOUNT-ID.
031700     MOVE "TRANSFER"           TO VTXN-TYPE.
031800     MOVE VXFR-AMOUNT          TO VTXN-AMOUNT.
031900     MOVE VXFR-CURRENCY-CODE   TO VTXN-CURRENCY-CODE.
032000     MOVE WK-N-BALANCE-AFTER   TO VTXN-BALANCE-AFTER.
032100     MOVE WK-C-TODAY-CCYYMMDD  TO VTXN-TIMESTAMP.
032200     MOVE VXFR-DESCRIPTION     TO VTXN-DESCRIPTION.
032300     MOVE WK-C-XFR-ID          TO VTXN-REFERENCE-ID.
032400     CALL "LDGPTXN"            USING WK-C-VTXN-RECORD.
032500     IF VTXN-ERROR-CD NOT = SPACES
032600         MOVE "VXF0004"        TO VXFR-ERROR-CD
032700         PERFORM C900-MARK-TRANSFER-FAILED
032800            THRU C999-MARK-TRANSFER-FAILED-EX
032900         GO TO C399-PROCESS-TRANSFER-EX.
033000*
033100     MOVE "COMPLETED"          TO XFR-STATUS OF LDGXFERR.
033200     REWRITE LDGXFER-RECORD.
033300     MOVE "COMPLETED"          TO VXFR-STATUS.
033400     MOVE WK-C-XFR-ID          TO VXFR-TRANSFER-ID.
033500 C399-PROCESS-TRANSFER-EX.
033600     EXIT.
033700*-----------------------------------------------------------------*
033800 C400-PROCESS-CANCEL.
033900*-----------------------------------------------------------------*
034000     MOVE VXFR-TRANSFER-ID     TO XFR-ID OF LDGXFERR.
034100     READ TRANSFER-FILE
034200         INVALID KEY
034300             MOVE "VXF0003"    TO VXFR-ERROR-CD
034400             GO TO C499-PROCESS-CANCEL-EX.
034500*
034600     IF NOT XFR-STATUS-PENDING OF LDGXFERR
034700           AND NOT XFR-STATUS-SCHEDULED OF LDGXFERR
034800         MOVE "VXF0003"        TO VXFR-ERROR-CD
034900         GO TO C499-PROCESS-CANCEL-EX.
035000*
035100     IF XFR-STATUS-PENDING OF LDGXFERR
035200         MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO VACU-ACCT-ID
035300         MOVE "CR"             TO VACU-OPTION
035400         MOVE XFR-AMOUNT OF LDGXFERR TO VACU-AMOUNT
035500         CALL "LDGPACC"        USING WK-C-VACU-RECORD
035600         IF VACU-ERROR-CD NOT = SPACES
035700             MOVE "VXF0004"    TO VXFR-ERROR-CD
035800             GO TO C499-PROCESS-CANCEL-EX
035900         END-IF
036000         MOVE VACU-NEW-CURRENT-BALANCE TO WK-N-BALANCE-AFTER
036100*
036200         MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VCSH-CURRENCY-CODE
036300         CALL "LDGXCSH"        USING WK-C-VCSH-RECORD
036400*
036500         MOVE "D"              TO VJRN-OPTION
036600         MOVE VCSH-CASH-ACCT-ID TO VJRN-DEBIT-ACCT-ID
036700         MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO
036800             VJRN-CREDIT-ACCT-ID
036900         MOVE XFR-AMOUNT OF LDGXFERR TO VJRN-AMOUNT
037000         MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VJRN-CURRENCY-CODE
037100         MOVE WK-C-TODAY-CCYYMMDD TO VJRN-ENTRY-DATE
037200         MOVE XFR-DESCRIPTION OF LDGXFERR TO VJRN-DESCRIPTION
037300         MOVE XFR-ID OF LDGXFERR TO VJRN-REFERENCE
037400         CALL "LDGPJRN"        USING WK-C-VJRN-RECORD
037500         IF VJRN-ERROR-CD NOT = SPACES
037600             MOVE "VXF0004"    TO VXFR-ERROR-CD
037700             GO TO C499-PROCESS-CANCEL-EX
037800         END-IF
037900*
038000         MOVE XFR-SOURCE-ACCOUNT-ID OF LDGXFERR TO VTXN-ACCOUNT-ID
038100         MOVE "CREDIT"         TO VTXN-TYPE
038200         MOVE XFR-AMOUNT OF LDGXFERR TO VTXN-AMOUNT
038300         MOVE XFR-CURRENCY-CODE OF LDGXFERR TO VTXN-CURRENCY-CODE
038400         MOVE WK-N-BALANCE-AFTER TO VTXN-BALANCE-AFTER
038500         MOVE WK-C-TODAY-CCYYMMDD TO VTXN-TIMESTAMP
038600         MOVE XFR-DESCRIPTION OF LDGXFERR TO VTXN-DESCRIPTION
038700         MOVE XFR-ID OF LDGXFERR TO VTXN-REFERENCE-ID
038800         CALL "LDGPTXN"        USING WK-C-VTXN-RECORD
038900         IF VTXN-ERROR-CD NOT = SPACES
039000             MOVE "VXF0004"    TO VXFR-ERROR-CD
039100             GO TO C499-PROCESS-CANCEL-EX
039200         END-IF.
039300*
039400     MOVE "CANCELLED"          TO XFR-STATUS OF LDGXFERR.
039500     REWRITE LDGXFER-RECORD.
039600     MOVE "CANCELLED"          TO VXFR-STATUS.
039700 C499-PROCESS-CANCEL-EX.
039800     EXIT.
039900*-----------------------------------------------------------------*
040000 C900-MARK-TRANSFER-FAILED.
040100*-----------------------------------------------------------------*
040200     MOVE "FAILED"             TO XFR-STATUS OF LDGXFERR.
040300     REWRITE LDGXFER-RECORD.
040400     MOVE "FAILED"             TO VXFR-STATUS.
040500     MOVE WK-C-XFR-ID          TO VXFR-TRANSFER-ID.
040600 C999-MARK-TRANSFER-FAILED-EX.
040700     EXIT.
040800*-----------------------------------------------------------------*
040900 G900-GENERATE-REF-ID.
041000*-----------------------------------------------------------------*
041100     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
041200     ACCEPT WK-C-GEN-TIME      FROM TIME.
041300     ADD 1                    TO WK-N-CALL-COUNT.
041400     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
041500     MOVE SPACES               TO WK-C-REF-ID.
041600     STRING "RF"               DELIMITED BY SIZE
041700            WK-C-GEN-DATE      DELIMITED BY SIZE
041800            WK-C-GEN-TIME      DELIMITED BY SIZE
041900            WK-C-GEN-SEQ       DELIMITED BY SIZE
042000         INTO WK-C-REF-ID.
042100 G999-GENERATE-REF-ID-EX.
042200     EXIT.
042300*-----------------------------------------------------------------*
042400 G910-GENERATE-XFR-ID.
042500*-----------------------------------------------------------------*
042600     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
042700     ACCEPT WK-C-GEN-TIME      FROM TIME.
042800     ADD 1                    TO WK-N-CALL-COUNT.
042900     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
043000     MOVE SPACES               TO WK-C-XFR-ID.
043100     STRING "XF"               DELIMITED BY SIZE
043200            WK-C-GEN-DATE      DELIMITED BY SIZE
043300            WK-C-GEN-TIME      DELIMITED BY SIZE
043400            WK-C-GEN-SEQ       DELIMITED BY SIZE
043500         INTO WK-C-XFR-ID.
043600 G919-GENERATE-XFR-ID-EX.
043700     EXIT.
043800*-----------------------------------------------------------------*
044000 Z000-END-PROGRAM-ROUTINE.
044100*-----------------------------------------------------------------*
044200     CLOSE TRANSFER-FILE.
044300 Z099-END-PROGRAM-ROUTINE-EX.
044400     EXIT.
