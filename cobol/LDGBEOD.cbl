000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGBEOD.
000400 AUTHOR.         VENL29.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   2000-10-02.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  END-OF-DAY BATCH DRIVER.  THE ONLY PROGRAM IN THE
001100*               LEDGER SUBSYSTEM SUBMITTED DIRECTLY FROM THE
001200*               NIGHTLY JOB SCHEDULER.  CALLS THE THREE EOD BATCH
001300*               STEPS, IN THIS FIXED ORDER, EVERY NIGHT:
001400*
001500*                   1. LDGBRXT  - RECURRING TRANSFERS DUE TODAY
001600*                   2. LDGBSTM  - MONTH-END STATEMENT GENERATION
001700*                   3. LDGBREC  - ACCOUNT RECONCILIATION
001800*
001900*               EACH STEP IS INDEPENDENT - THIS IS NOT AN ALL-OR-
002000*               NOTHING TRANSACTION ACROSS STEPS.  A STEP THAT
002100*               COMES BACK VBATCH-SUCCESSFUL = "N" DOES NOT STOP
002200*               THE STEPS AFTER IT FROM RUNNING - IT IS LOGGED AND
002300*               THE DRIVER MOVES ON.  AT THE END, ONE SUMMARY
002400*               AUDIT-LOG-RECORD IS WRITTEN RECORDING WHETHER ALL
002500*               THREE STEPS CAME BACK SUCCESSFUL.
002600*
002700*    RETURN STATUS : NONE - THIS PROGRAM IS CALLED BY NOTHING BUT
002800*                    THE SCHEDULER.  THE OPERATOR CONSOLE MESSAGE
002900*                    WRITTEN AT Z000 IS THE OUTCOME OF RECORD.
003000******************************************************************
003100*    HISTORY OF MODIFICATION:
003200******************************************************************
003300* TAG    DATE       DEV     DESCRIPTION                          *
003400*------- ---------- ------- ------------------------------------ *
003500* LDG031 2000-10-02 VENL29  INITIAL VERSION - END-OF-DAY DRIVER   *
003600*                           PROJECT - REPLACES THE OLD SEPARATE   *
003700*                           JCL STEPS FOR STANDING ORDERS AND     *
003800*                           RECONCILIATION WITH ONE CALLED CHAIN  LDG031
003900* LDG033 2001-09-05 VENL29  NOW ALSO CALLS LDGBSTM SO THE MONTH-  *
004000*                           END STATEMENT JOB RUNS AS PART OF THE *
004100*                           SAME NIGHTLY CHAIN INSTEAD OF ITS OWN  *
004200*                           JCL STEP                              LDG033
004300******************************************************************
004400 EJECT
004500******************************
004600 ENVIRONMENT DIVISION.
004700******************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT AUDIT-LOG-FILE ASSIGN TO DATABASE-LDGAUDL
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  AUDIT-LOG-FILE
006300     LABEL RECORDS ARE OMITTED
006400     DATA RECORD IS LDGAUDL-RECORD.
006500 01  LDGAUDL-RECORD.
006600     COPY LDGAUDL.
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM LDGBEOD **".
007200*
007300 01  WK-C-COMMON.
007400     COPY LDGCOMN.
007500*
007600 01  WK-N-WORK-AREA.
007700     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007800     05  WK-N-STEP-COUNT             PIC 9(02) COMP.
007900     05  WK-N-STEP-FAIL-COUNT        PIC 9(02) COMP.
008000     05  FILLER                      PIC X(04) VALUE SPACES.
008100*
008200 01  WK-C-ID-WORK-AREA.
008300     05  WK-C-GEN-DATE               PIC 9(08).
008400     05  WK-C-GEN-TIME               PIC 9(08).
008500     05  WK-C-GEN-SEQ                PIC 9(09).
008550     05  WK-C-STEP-COUNT-D           PIC 9(02).
008560     05  WK-C-STEP-FAIL-COUNT-D      PIC 9(02).
008600     05  WK-C-AUD-ID                 PIC X(36).
008700     05  FILLER                      PIC X(04) VALUE SPACES.
008800*
008900 01  WK-C-OVERALL-SUCCESSFUL         PIC X(01) VALUE "Y".
009000     88  WK-C-EOD-ALL-STEPS-OK              VALUE "Y".
009100*
009300     COPY VBATCH.
009400*
009500*****************************************************************
009600* LDG031 - CONSOLE MESSAGE LINE - DISPLAYED TO SYSOUT AT THE END *
009700*          OF THE RUN SO THE OPERATOR CAN SEE THE OUTCOME        *
009800*          WITHOUT PULLING THE AUDIT LOG.                        *
009900*****************************************************************
010000 01  WK-C-CONSOLE-LINE.
010100     05  FILLER                      PIC X(14) VALUE
010200         "LDGBEOD STEP ".
010300     05  CSL-STEP-NAME               PIC X(08).
010400     05  FILLER                      PIC X(10) VALUE
010500         " RESULT = ".
010600     05  CSL-RESULT                  PIC X(01).
010700     05  FILLER                      PIC X(42) VALUE SPACES.
010800 EJECT
011000******************
011100 PROCEDURE DIVISION.
011200******************
011300 MAIN-MODULE.
011400     PERFORM A000-START-PROGRAM-ROUTINE
011500        THRU A099-START-PROGRAM-ROUTINE-EX.
011600     PERFORM B100-RUN-RECURRING-TRANSFERS
011700        THRU B199-RUN-RECURRING-TRANSFERS-EX.
011800     PERFORM B200-RUN-MONTH-END-STATEMENTS
011900        THRU B299-RUN-MONTH-END-STATEMENTS-EX.
012000     PERFORM B300-RUN-RECONCILIATION
012100        THRU B399-RUN-RECONCILIATION-EX.
012200     PERFORM C000-WRITE-SUMMARY-AUDIT-LOG
012300        THRU C099-WRITE-SUMMARY-AUDIT-LOG-EX.
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500        THRU Z099-END-PROGRAM-ROUTINE-EX.
012600     STOP RUN.
012700*
012800*-----------------------------------------------------------------*
012900 A000-START-PROGRAM-ROUTINE.
013000*-----------------------------------------------------------------*
013100     ADD 1                     TO WK-N-CALL-COUNT.
013200     MOVE ZEROES               TO WK-N-STEP-COUNT
013300                                  WK-N-STEP-FAIL-COUNT.
013400     MOVE "Y"                  TO WK-C-OVERALL-SUCCESSFUL.
013500     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
013600     OPEN EXTEND AUDIT-LOG-FILE.
013700     IF NOT WK-C-SUCCESSFUL
013800         IF WK-C-FILE-NOT-FOUND
013900             OPEN OUTPUT AUDIT-LOG-FILE
014000         ELSE
014100             DISPLAY "LDGBEOD A000 - AUDIT LOG OPEN FAILED, FS="
014200                 WK-C-FILE-STATUS.
014300 A099-START-PROGRAM-ROUTINE-EX.
014400     EXIT.
014500*-----------------------------------------------------------------*
014600 B100-RUN-RECURRING-TRANSFERS.
014700*-----------------------------------------------------------------*
014800     CALL "LDGBRXT"             USING WK-C-VBATCH-RECORD.
014900     MOVE "LDGBRXT"             TO CSL-STEP-NAME.
015000     PERFORM D900-EVALUATE-STEP-RESULT
015100        THRU D999-EVALUATE-STEP-RESULT-EX.
015200 B199-RUN-RECURRING-TRANSFERS-EX.
015300     EXIT.
015400*-----------------------------------------------------------------*
015500 B200-RUN-MONTH-END-STATEMENTS.
015600*-----------------------------------------------------------------*
015700     CALL "LDGBSTM"             USING WK-C-VBATCH-RECORD.
015800     MOVE "LDGBSTM"             TO CSL-STEP-NAME.
015900     PERFORM D900-EVALUATE-STEP-RESULT
016000        THRU D999-EVALUATE-STEP-RESULT-EX.
016100 B299-RUN-MONTH-END-STATEMENTS-EX.
016200     EXIT.
016300*-----------------------------------------------------------------*
016400 B300-RUN-RECONCILIATION.
016500*-----------------------------------------------------------------*
016600     CALL "LDGBREC"             USING WK-C-VBATCH-RECORD.
016700     MOVE "LDGBREC"             TO CSL-STEP-NAME.
016800     PERFORM D900-EVALUATE-STEP-RESULT
016900        THRU D999-EVALUATE-STEP-RESULT-EX.
017000 B399-RUN-RECONCILIATION-EX.
017100     EXIT.
017200*-----------------------------------------------------------------*
017300 C000-WRITE-SUMMARY-AUDIT-LOG.
017400*-----------------------------------------------------------------*
017500     PERFORM G900-GENERATE-AUD-ID
017600        THRU G999-GENERATE-AUD-ID-EX.
017700     MOVE SPACES                TO LDGAUDL-RECORD.
017800     MOVE WK-C-AUD-ID           TO AUD-ID OF LDGAUDLR.
017900     MOVE WK-C-TODAY-CCYYMMDD   TO AUD-TIMESTAMP OF LDGAUDLR.
018000     MOVE "END_OF_DAY_PROCESSING" TO AUD-OPERATION-TYPE OF LDGAUDLR.
018100     MOVE SPACES                TO AUD-ACCOUNT-ID OF LDGAUDLR.
018200     MOVE ZEROES                TO AUD-AMOUNT OF LDGAUDLR.
018300     IF WK-C-EOD-ALL-STEPS-OK
018400         MOVE "Y"               TO AUD-SUCCESSFUL OF LDGAUDLR
018500     ELSE
018600         MOVE "N"               TO AUD-SUCCESSFUL OF LDGAUDLR.
018700     MOVE WK-N-STEP-COUNT        TO WK-C-STEP-COUNT-D.
018750     MOVE WK-N-STEP-FAIL-COUNT   TO WK-C-STEP-FAIL-COUNT-D.
018800     STRING "END OF DAY RUN - "    DELIMITED BY SIZE
018900            WK-C-STEP-COUNT-D      DELIMITED BY SIZE
019000            " STEPS RUN, "         DELIMITED BY SIZE
019100            WK-C-STEP-FAIL-COUNT-D DELIMITED BY SIZE
019200            " STEP(S) FAILED"      DELIMITED BY SIZE
019300         INTO AUD-DESCRIPTION OF LDGAUDLR.
019400     WRITE LDGAUDL-RECORD.
019500 C099-WRITE-SUMMARY-AUDIT-LOG-EX.
019600     EXIT.
019700*-----------------------------------------------------------------*
019800 D900-EVALUATE-STEP-RESULT.
019900*-----------------------------------------------------------------*
020000     ADD 1                     TO WK-N-STEP-COUNT.
020100     IF VBATCH-SUCCESSFUL OF WK-C-VBATCH-RECORD = "Y"
020200         MOVE "Y"              TO CSL-RESULT
020300     ELSE
020400         MOVE "N"              TO CSL-RESULT
020500         MOVE "N"              TO WK-C-OVERALL-SUCCESSFUL
020600         ADD 1                 TO WK-N-STEP-FAIL-COUNT.
020700     DISPLAY WK-C-CONSOLE-LINE.
020800 D999-EVALUATE-STEP-RESULT-EX.
020900     EXIT.
021000*-----------------------------------------------------------------*
021100 G900-GENERATE-AUD-ID.
021200*-----------------------------------------------------------------*
021300     ACCEPT WK-C-GEN-DATE       FROM DATE YYYYMMDD.
021400     ACCEPT WK-C-GEN-TIME       FROM TIME.
021500     ADD 1                     TO WK-N-CALL-COUNT.
021600     MOVE WK-N-CALL-COUNT       TO WK-C-GEN-SEQ.
021700     MOVE SPACES                TO WK-C-AUD-ID.
021800     STRING "AU"                DELIMITED BY SIZE
021900            WK-C-GEN-DATE       DELIMITED BY SIZE
022000            WK-C-GEN-TIME       DELIMITED BY SIZE
022100            WK-C-GEN-SEQ        DELIMITED BY SIZE
022200         INTO WK-C-AUD-ID.
022300 G999-GENERATE-AUD-ID-EX.
022400     EXIT.
022500*-----------------------------------------------------------------*
022600 Z000-END-PROGRAM-ROUTINE.
022700*-----------------------------------------------------------------*
022800     CLOSE AUDIT-LOG-FILE.
022900 Z099-END-PROGRAM-ROUTINE-EX.
023000     EXIT.
