000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGBREC.
000400 AUTHOR.         K SOOI.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1999-03-11.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  ACCOUNT RECONCILIATION BATCH STEP.
001100*               CALLED FROM THE END-OF-DAY DRIVER (LDGBEOD) AS
001200*               STEP 3 OF 3.  RE-DERIVES EVERY ACCOUNT'S BALANCE
001300*               FROM THE JOURNAL-LINE-FILE AND COMPARES IT TO THE
001400*               BALANCE CARRIED ON THE ACCOUNT MASTER.  DOES NOT
001500*               CORRECT ANYTHING - A DISCREPANCY JUST GOES ON THE
001600*               RECONCILIATION-REPORT FOR SOMEONE TO CHASE.
001700*
001800*    RETURN STATUS (VBATCH-SUCCESSFUL):
001900*    "Y"     - RUN COMPLETED - SEE VBATCH-RECORD-COUNT (ACCOUNTS
002000*              READ) / VBATCH-FAIL-COUNT (DISCREPANT ACCOUNTS)
002100*    "N"     - FILE OPEN ERROR BEFORE ANY ACCOUNT COULD BE READ -
002200*              SEE VBATCH-ERROR-CD/VBATCH-FS
002300******************************************************************
002400*    HISTORY OF MODIFICATION:
002500******************************************************************
002600* TAG    DATE       DEV     DESCRIPTION                          *
002700*------- ---------- ------- ------------------------------------ *
002800* LDG007 1992-02-17 RTRAN   INITIAL VERSION - NIGHTLY BALANCE     *
002900*                           CROSS-CHECK AGAINST THE JOURNAL        LDG007
003000* LDG018 1996-09-30 KSOOI   RECONCILIATION-REPORT REWRITTEN TO    *
003100*                           THE NEW COLUMNAR LAYOUT - OLD REPORT   *
003200*                           DUMPED ONE LINE PER ACCOUNT REGARDLESS *
003300*                           OF WHETHER IT BALANCED                 LDG018
003400* LDG033 2001-09-05 VENL29  WIDENED FOR THE JE/JL DESCRIPTION      *
003500*                           CHANGES - NO FIELD-LEVEL IMPACT HERE   LDG033
003600******************************************************************
003700 EJECT
003800******************************
003900 ENVIRONMENT DIVISION.
004000******************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCOUNT-FILE ASSIGN TO DATABASE-LDGACCT
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS SEQUENTIAL
005100            RECORD KEY        IS ACCT-ID OF LDGACCTR
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300     SELECT JOURNAL-LINE-FILE ASSIGN TO DATABASE-LDGJLIN
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS WK-C-FS2.
005600     SELECT RECONCILIATION-REPORT ASSIGN TO PRINTER-LDGBREC
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FS3.
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  ACCOUNT-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS LDGACCT-RECORD.
006700 01  LDGACCT-RECORD.
006800     COPY LDGACCT.
006900*
007000 FD  JOURNAL-LINE-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LDGJLIN-RECORD.
007300 01  LDGJLIN-RECORD.
007400     COPY LDGJLIN.
007500*
007600 FD  RECONCILIATION-REPORT
007700     LABEL RECORDS ARE OMITTED
007800     RECORD CONTAINS 132 CHARACTERS
007900     DATA RECORD IS REC-PRINT-LINE.
008000 01  REC-PRINT-LINE              PIC X(132).
008100*
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER                          PIC X(24)        VALUE
008500     "** PROGRAM LDGBREC **".
008600*
008700 01  WK-C-COMMON.
008800     COPY LDGCOMN.
008900*
009000 01  WK-C-FS2                        PIC X(02) VALUE SPACES.
009100 01  WK-C-FS3                        PIC X(02) VALUE SPACES.
009200*
009300 01  WK-N-WORK-AREA.
009400     05  WK-N-CREDIT-TOTAL        PIC S9(15)V9(4) COMP-3.
009500     05  WK-N-DEBIT-TOTAL         PIC S9(15)V9(4) COMP-3.
009600     05  WK-N-ACCOUNTING-BALANCE  PIC S9(15)V9(4) COMP-3.
009700     05  WK-N-DISCREPANCY         PIC S9(15)V9(4) COMP-3.
009800     05  WK-N-TOTAL-ACCOUNTS      PIC 9(06) COMP.
009900     05  WK-N-BALANCED-ACCOUNTS   PIC 9(06) COMP.
010000     05  WK-N-DISCREPANT-ACCOUNTS PIC 9(06) COMP.
010100     05  WK-C-DISCREPANCY-FOUND   PIC X(01) VALUE "N".
010200         88  WK-C-ACCT-IS-BALANCED       VALUE "Y".
010300     05  WK-C-REPORT-OPEN-OK      PIC X(01) VALUE "N".
010400         88  WK-C-REPORT-IS-OPEN        VALUE "Y".
010500*
010600******************************************************************
010700* LDG018 - DISCREPANT-ACCOUNT TABLE - HOLDS ONE ENTRY PER ACCOUNT *
010800*          THAT FAILS TO BALANCE SO THE DETAIL SECTION CAN BE     *
010900*          PRINTED AFTER THE CONTROL TOTALS, AS THE REPORT LAYOUT *
011000*          REQUIRES.  SIZED FOR A FULL NIGHTLY ACCOUNT FILE.      *
011100******************************************************************
011110     05  FILLER                      PIC X(04) VALUE SPACES.
011200 01  WK-C-DISCREPANCY-TABLE.
011300     05  WK-C-DISCREPANCY-ENTRY OCCURS 5000 TIMES
011400                                 INDEXED BY WK-N-DISC-IX.
011500         10  WKT-ACCT-NUMBER          PIC X(20).
011600         10  WKT-CURRENT-BALANCE      PIC S9(15)V9(4) COMP-3.
011700         10  WKT-ACCOUNTING-BALANCE   PIC S9(15)V9(4) COMP-3.
011800         10  WKT-DISCREPANCY          PIC S9(15)V9(4) COMP-3.
011850         10  FILLER                   PIC X(04).
011900     05  WK-N-DISC-COUNT              PIC 9(06) COMP VALUE ZEROES.
012000*
012100******************************************************************
012200* LDG018 - REPORT LINE LAYOUTS - ONE GROUP PER LINE TYPE, MOVED   *
012300*          INTO REC-PRINT-LINE BEFORE EACH WRITE.                 *
012400******************************************************************
012500 01  WK-C-HEADING-LINE.
012600     05  FILLER                   PIC X(132) VALUE
012700         "RECONCILIATION REPORT".
012800*
012900 01  WK-C-TOTAL-ACCOUNTS-LINE.
013000     05  FILLER                   PIC X(22) VALUE
013100         "TOTAL ACCOUNTS:       ".
013200     05  HDG-TOTAL-ACCOUNTS       PIC ZZZZZ9.
013300     05  FILLER                   PIC X(103).
013400*
013500 01  WK-C-BALANCED-ACCOUNTS-LINE.
013600     05  FILLER                   PIC X(24) VALUE
013700         "BALANCED ACCOUNTS:      ".
013800     05  HDG-BALANCED-ACCOUNTS    PIC ZZZZZ9.
013900     05  FILLER                   PIC X(101).
014000*
014100 01  WK-C-DISCREPANT-ACCOUNTS-LINE.
014200     05  FILLER                   PIC X(24) VALUE
014300         "INCONSISTENT ACCOUNTS:  ".
014400     05  HDG-DISCREPANT-ACCOUNTS  PIC ZZZZZ9.
014500     05  FILLER                   PIC X(101).
014600*
014700 01  WK-C-BLANK-LINE.
014800     05  FILLER                   PIC X(132) VALUE SPACES.
014900*
015000 01  WK-C-DETAIL-HEADER-LINE.
015100     05  FILLER                   PIC X(132) VALUE
015200         "ACCOUNTS WITH DISCREPANCIES:".
015300*
015400 01  WK-C-COLUMN-HEADER-LINE.
015500     05  FILLER                   PIC X(132) VALUE
015600         "ACCOUNT NUMBER   CURRENT BALANCE   ACCOUNTING BALANCE
015700-    "   DISCREPANCY".
015800*
015900 01  WK-C-DETAIL-LINE.
016000     05  DTL-ACCT-NUMBER          PIC X(20).
016100     05  FILLER                   PIC X(03) VALUE SPACES.
016200     05  DTL-CURRENT-BALANCE      PIC -(9)9.99.
016300     05  FILLER                   PIC X(03) VALUE SPACES.
016400     05  DTL-ACCOUNTING-BALANCE   PIC -(9)9.99.
016500     05  FILLER                   PIC X(03) VALUE SPACES.
016600     05  DTL-DISCREPANCY          PIC -(9)9.99.
016700     05  FILLER                   PIC X(60).
016800*
016900*****************
017000 LINKAGE SECTION.
017100*****************
017200     COPY VBATCH.
017300 EJECT
017400*********************************************
017500 PROCEDURE DIVISION USING WK-C-VBATCH-RECORD.
017600*********************************************
017700 MAIN-MODULE.
017800     PERFORM A000-START-PROGRAM-ROUTINE
017900        THRU A099-START-PROGRAM-ROUTINE-EX.
018000     IF VBATCH-SUCCESSFUL OF WK-C-VBATCH-RECORD = "Y"
018100         PERFORM B000-RECONCILE-ACCOUNTS
018200            THRU B099-RECONCILE-ACCOUNTS-EX
018300         PERFORM E000-PRINT-RECONCILIATION-REPORT
018400            THRU E099-PRINT-RECONCILIATION-REPORT-EX.
018500     PERFORM Z000-END-PROGRAM-ROUTINE
018600        THRU Z099-END-PROGRAM-ROUTINE-EX.
018700     EXIT PROGRAM.
018800*
018900*-----------------------------------------------------------------*
019000 A000-START-PROGRAM-ROUTINE.
019100*-----------------------------------------------------------------*
019200     MOVE "Y"                 TO VBATCH-SUCCESSFUL.
019300     MOVE ZEROES              TO VBATCH-RECORD-COUNT
019400                                  VBATCH-FAIL-COUNT
019500                                  WK-N-TOTAL-ACCOUNTS
019600                                  WK-N-BALANCED-ACCOUNTS
019700                                  WK-N-DISCREPANT-ACCOUNTS
019800                                  WK-N-DISC-COUNT.
019900     MOVE SPACES              TO VBATCH-ERROR-CD.
020000     ACCEPT WK-C-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020100*
020200     OPEN INPUT ACCOUNT-FILE.
020300     IF NOT WK-C-SUCCESSFUL
020400         MOVE "N"              TO VBATCH-SUCCESSFUL
020500         MOVE "BRE0001"        TO VBATCH-ERROR-CD
020600         MOVE WK-C-FILE-STATUS TO VBATCH-FS
020700         GO TO A099-START-PROGRAM-ROUTINE-EX.
020800*
020900     OPEN OUTPUT RECONCILIATION-REPORT.
021000     IF WK-C-FS3 NOT = "00"
021100         MOVE "N"              TO VBATCH-SUCCESSFUL
021200         MOVE "BRE0002"        TO VBATCH-ERROR-CD
021300         MOVE WK-C-FS3         TO VBATCH-FS
021400         CLOSE ACCOUNT-FILE
021500         GO TO A099-START-PROGRAM-ROUTINE-EX.
021600     MOVE "Y"                  TO WK-C-REPORT-OPEN-OK.
021700 A099-START-PROGRAM-ROUTINE-EX.
021800     EXIT.
021900*-----------------------------------------------------------------*
022000 B000-RECONCILE-ACCOUNTS.
022100*-----------------------------------------------------------------*
022200     PERFORM B010-READ-NEXT-ACCOUNT
022300        THRU B019-READ-NEXT-ACCOUNT-EX
022400        UNTIL WK-C-END-OF-FILE.
022500 B099-RECONCILE-ACCOUNTS-EX.
022600     EXIT.
022700*-----------------------------------------------------------------*
022800 B010-READ-NEXT-ACCOUNT.
022900*-----------------------------------------------------------------*
023000     READ ACCOUNT-FILE NEXT RECORD.
023100     IF WK-C-END-OF-FILE
023200         GO TO B019-READ-NEXT-ACCOUNT-EX.
023300     ADD 1                     TO WK-N-TOTAL-ACCOUNTS
023400                                  VBATCH-RECORD-COUNT.
023500     PERFORM C100-COMPUTE-ACCOUNTING-BALANCE
023600        THRU C199-COMPUTE-ACCOUNTING-BALANCE-EX.
023700     IF WK-N-ACCOUNTING-BALANCE = ACCT-CURRENT-BALANCE OF LDGACCTR
023800         ADD 1                 TO WK-N-BALANCED-ACCOUNTS
023900     ELSE
024000         ADD 1                 TO WK-N-DISCREPANT-ACCOUNTS
024100                                  VBATCH-FAIL-COUNT
024200         COMPUTE WK-N-DISCREPANCY =
024300             ACCT-CURRENT-BALANCE OF LDGACCTR - WK-N-ACCOUNTING-BALANCE
024400         PERFORM D100-ADD-DISCREPANCY-ENTRY
024500            THRU D199-ADD-DISCREPANCY-ENTRY-EX.
024600 B019-READ-NEXT-ACCOUNT-EX.
024700     EXIT.
024800*-----------------------------------------------------------------*
024900 C100-COMPUTE-ACCOUNTING-BALANCE.
025000*-----------------------------------------------------------------*
025100     MOVE ZEROES               TO WK-N-CREDIT-TOTAL
025200                                  WK-N-DEBIT-TOTAL.
025300     OPEN INPUT JOURNAL-LINE-FILE.
025400     IF WK-C-FS2 NOT = "00"
025450         GO TO C199-COMPUTE-ACCOUNTING-BALANCE-EX.
025500     PERFORM C110-READ-NEXT-JOURNAL-LINE
025600        THRU C119-READ-NEXT-JOURNAL-LINE-EX
025700        UNTIL WK-C-FS2 = "10".
025800     CLOSE JOURNAL-LINE-FILE.
025900     COMPUTE WK-N-ACCOUNTING-BALANCE =
026000         WK-N-CREDIT-TOTAL - WK-N-DEBIT-TOTAL.
026100 C199-COMPUTE-ACCOUNTING-BALANCE-EX.
026200     EXIT.
026300*-----------------------------------------------------------------*
026400 C110-READ-NEXT-JOURNAL-LINE.
026500*-----------------------------------------------------------------*
026600     READ JOURNAL-LINE-FILE NEXT RECORD.
026700     IF WK-C-FS2 = "10"
026800         GO TO C119-READ-NEXT-JOURNAL-LINE-EX.
026900     IF JL-ACCOUNT-ID OF LDGJLINR = ACCT-ID OF LDGACCTR
027000         IF JL-ENTRY-TYPE-CREDIT OF LDGJLINR
027100             ADD JL-AMOUNT OF LDGJLINR TO WK-N-CREDIT-TOTAL
027200         ELSE
027300             IF JL-ENTRY-TYPE-DEBIT OF LDGJLINR
027400                 ADD JL-AMOUNT OF LDGJLINR TO WK-N-DEBIT-TOTAL.
028000 C119-READ-NEXT-JOURNAL-LINE-EX.
028100     EXIT.
028200*-----------------------------------------------------------------*
028300 D100-ADD-DISCREPANCY-ENTRY.
028400*-----------------------------------------------------------------*
028500     IF WK-N-DISC-COUNT < 5000
028600         ADD 1                 TO WK-N-DISC-COUNT
028700         SET WK-N-DISC-IX      TO WK-N-DISC-COUNT
028800         MOVE ACCT-NUMBER OF LDGACCTR
028900                               TO WKT-ACCT-NUMBER (WK-N-DISC-IX)
029000         MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
029100                       TO WKT-CURRENT-BALANCE (WK-N-DISC-IX)
029200         MOVE WK-N-ACCOUNTING-BALANCE
029300                       TO WKT-ACCOUNTING-BALANCE (WK-N-DISC-IX)
029400         MOVE WK-N-DISCREPANCY
029500                       TO WKT-DISCREPANCY (WK-N-DISC-IX).
029600 D199-ADD-DISCREPANCY-ENTRY-EX.
029700     EXIT.
029800*-----------------------------------------------------------------*
029900 E000-PRINT-RECONCILIATION-REPORT.
030000*-----------------------------------------------------------------*
030100     MOVE WK-C-HEADING-LINE        TO REC-PRINT-LINE.
030200     WRITE REC-PRINT-LINE.
030300     MOVE WK-C-BLANK-LINE          TO REC-PRINT-LINE.
030400     WRITE REC-PRINT-LINE.
030500*
030600     MOVE WK-N-TOTAL-ACCOUNTS      TO HDG-TOTAL-ACCOUNTS.
030700     MOVE WK-C-TOTAL-ACCOUNTS-LINE TO REC-PRINT-LINE.
030800     WRITE REC-PRINT-LINE.
030900     MOVE WK-N-BALANCED-ACCOUNTS   TO HDG-BALANCED-ACCOUNTS.
031000     MOVE WK-C-BALANCED-ACCOUNTS-LINE TO REC-PRINT-LINE.
031100     WRITE REC-PRINT-LINE.
031200     MOVE WK-N-DISCREPANT-ACCOUNTS TO HDG-DISCREPANT-ACCOUNTS.
031300     MOVE WK-C-DISCREPANT-ACCOUNTS-LINE TO REC-PRINT-LINE.
031400     WRITE REC-PRINT-LINE.
031500*
031600     IF WK-N-DISCREPANT-ACCOUNTS > ZEROES
031700         MOVE WK-C-BLANK-LINE          TO REC-PRINT-LINE
031800         WRITE REC-PRINT-LINE
031900         MOVE WK-C-DETAIL-HEADER-LINE  TO REC-PRINT-LINE
032000         WRITE REC-PRINT-LINE
032100         MOVE WK-C-COLUMN-HEADER-LINE  TO REC-PRINT-LINE
032200         WRITE REC-PRINT-LINE
032300         PERFORM E100-PRINT-ONE-DETAIL-LINE
032400            THRU E199-PRINT-ONE-DETAIL-LINE-EX
032500            VARYING WK-N-DISC-IX FROM 1 BY 1
032600            UNTIL WK-N-DISC-IX > WK-N-DISC-COUNT.
032700 E099-PRINT-RECONCILIATION-REPORT-EX.
032800     EXIT.
032900*-----------------------------------------------------------------*
033000 E100-PRINT-ONE-DETAIL-LINE.
033100*-----------------------------------------------------------------*
033200     MOVE SPACES                TO WK-C-DETAIL-LINE.
033300     MOVE WKT-ACCT-NUMBER (WK-N-DISC-IX)       TO DTL-ACCT-NUMBER.
033400     MOVE WKT-CURRENT-BALANCE (WK-N-DISC-IX)   TO DTL-CURRENT-BALANCE.
033500     MOVE WKT-ACCOUNTING-BALANCE (WK-N-DISC-IX)
033600                                                TO DTL-ACCOUNTING-BALANCE.
033700     MOVE WKT-DISCREPANCY (WK-N-DISC-IX)       TO DTL-DISCREPANCY.
033800     MOVE WK-C-DETAIL-LINE      TO REC-PRINT-LINE.
033900     WRITE REC-PRINT-LINE.
034000 E199-PRINT-ONE-DETAIL-LINE-EX.
034100     EXIT.
034200*-----------------------------------------------------------------*
034300 Z000-END-PROGRAM-ROUTINE.
034400*-----------------------------------------------------------------*
034500     CLOSE ACCOUNT-FILE.
034600     IF WK-C-REPORT-IS-OPEN
034700         CLOSE RECONCILIATION-REPORT.
034800 Z099-END-PROGRAM-ROUTINE-EX.
034900     EXIT.
