000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGPJRN.
000400 AUTHOR.         R TRAN.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1991-06-11.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - JOURNAL ENTRY POSTING.
001100*               BUILDS ONE JOURNAL-ENTRY-FILE HEADER AND EXACTLY
001200*               TWO JOURNAL-LINE-FILE LINES (ONE DEBIT, ONE
001300*               CREDIT, SAME AMOUNT) FOR ONE OF FOUR SHAPES -
001400*               DEPOSIT, WITHDRAWAL, TRANSFER OR COMPENSATION -
001500*               SELECTED BY VJRN-OPTION.  AN ENTRY THAT WOULD NOT
001600*               BALANCE IS REJECTED BEFORE EITHER FILE IS TOUCHED.
001700*
001800*    RETURN STATUS (WK-C-VJRN-ERROR-CD):
001900*    SPACES  - OK - SEE VJRN-JOURNAL-ENTRY-ID
002000*    VJN0001 - UNBALANCED ENTRY - SEE VJRN-UNBALANCED
002100*    VJN0002 - INVALID OPTION CODE PASSED BY CALLER
002200*    VJN0003 - OPEN/WRITE FILE ERROR - SEE VJRN-FS
002300******************************************************************
002400*    HISTORY OF MODIFICATION:
002500******************************************************************
002600* TAG    DATE       DEV     DESCRIPTION                          *
002700*------- ---------- ------- ------------------------------------ *
002800* LDG005 1991-06-11 RTRAN   INITIAL VERSION - DEPOSIT/WITHDRAWAL  *
002900*                           OPTIONS ONLY                          LDG005
003000* LDG013 1994-06-30 BMAHON  ADD TRANSFER OPTION                   LDG013
003100* LDG033 2001-09-05 VENL29  DESCRIPTION FIELDS EXPANDED TO 200    *
003200*                           CHARACTERS - OLD 60-CHAR FIELD WAS     *
003300*                           TRUNCATING THE NEW WALLET NARRATIVES  LDG033
003400* LDG047 2005-03-11 BMAHON  ADD COMPENSATION OPTION FOR THE       *
003500*                           FAILED-TRANSFER REFUND JOB            LDG047
003600******************************************************************
003700 EJECT
003800******************************
003900 ENVIRONMENT DIVISION.
004000******************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT JOURNAL-ENTRY-FILE ASSIGN TO DATABASE-LDGJENT
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT JOURNAL-LINE-FILE ASSIGN TO DATABASE-LDGJLIN
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FS2.
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  JOURNAL-ENTRY-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS LDGJENT-RECORD.
006100 01  LDGJENT-RECORD.
006200     COPY LDGJENT.
006300*
006400 FD  JOURNAL-LINE-FILE
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS LDGJLIN-RECORD.
006700 01  LDGJLIN-RECORD.
006800     COPY LDGJLIN.
006900*
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM LDGPJRN **".
007400*
007500 01  WK-C-COMMON.
007600     COPY LDGCOMN.
007700*
007800 01  WK-C-FS2                        PIC X(02).
007900*
008000 01  WK-N-WORK-AREA.
008100     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
008200*
008210     05  FILLER                      PIC X(04) VALUE SPACES.
008300 01  WK-C-ID-WORK-AREA.
008400     05  WK-C-GEN-DATE               PIC 9(08).
008500     05  WK-C-GEN-TIME               PIC 9(08).
008600     05  WK-C-GEN-SEQ                PIC 9(09).
008700     05  WK-C-JE-ID                  PIC X(36).
008800     05  WK-C-JL-ID                  PIC X(36).
008850     05  FILLER                      PIC X(04) VALUE SPACES.
008900*
009000 01  WK-N-DEBIT-ACCT-ID              PIC X(36).
009100 01  WK-N-CREDIT-ACCT-ID             PIC X(36).
009200*
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600     COPY VJRN.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-VJRN-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     ADD 1                    TO WK-N-CALL-COUNT.
010300     PERFORM A000-START-PROGRAM-ROUTINE
010400        THRU A099-START-PROGRAM-ROUTINE-EX.
010500     IF VJRN-ERROR-CD = SPACES
010600         PERFORM B000-POST-JOURNAL-ENTRY
010700            THRU B099-POST-JOURNAL-ENTRY-EX.
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z099-END-PROGRAM-ROUTINE-EX.
011000     EXIT PROGRAM.
011100*
011200*-----------------------------------------------------------------*
011300 A000-START-PROGRAM-ROUTINE.
011400*-----------------------------------------------------------------*
011500     MOVE SPACES              TO VJRN-ERROR-CD.
011600     MOVE SPACES              TO VJRN-JOURNAL-ENTRY-ID.
011700     MOVE "N"                 TO VJRN-UNBALANCED.
011800*
011900     IF NOT VJRN-OPT-DEPOSIT AND NOT VJRN-OPT-WITHDRAWAL
012000           AND NOT VJRN-OPT-TRANSFER AND NOT VJRN-OPT-COMPENSATION
012100         MOVE "VJN0002"        TO VJRN-ERROR-CD
012200         MOVE "LDGPJRN"        TO WK-C-ERR-PGM
012300         GO TO A099-START-PROGRAM-ROUTINE-EX.
012400*
012500     IF VJRN-AMOUNT NOT > ZEROES
012600           OR VJRN-DEBIT-ACCT-ID = SPACES
012700           OR VJRN-CREDIT-ACCT-ID = SPACES
012800         MOVE "Y"              TO VJRN-UNBALANCED
012900         MOVE "VJN0001"        TO VJRN-ERROR-CD.
013000 A099-START-PROGRAM-ROUTINE-EX.
013100     EXIT.
013200*-----------------------------------------------------------------*
013300 B000-POST-JOURNAL-ENTRY.
013400*-----------------------------------------------------------------*
013500     MOVE VJRN-DEBIT-ACCT-ID   TO WK-N-DEBIT-ACCT-ID.
013600     MOVE VJRN-CREDIT-ACCT-ID  TO WK-N-CREDIT-ACCT-ID.
013700*
013800     PERFORM G900-GENERATE-JE-ID
013900        THRU G999-GENERATE-JE-ID-EX.
014000*
014100     OPEN EXTEND JOURNAL-ENTRY-FILE.
014200     IF NOT WK-C-SUCCESSFUL
014300         MOVE "VJN0003"        TO VJRN-ERROR-CD
014400         MOVE WK-C-FILE-STATUS TO VJRN-FS
014500         GO TO B099-POST-JOURNAL-ENTRY-EX.
014600*
014650     MOVE SPACES               TO LDGJENT-RECORD.
014700     MOVE WK-C-JE-ID           TO JE-ID OF LDGJENTR.
014800     MOVE VJRN-REFERENCE       TO JE-REFERENCE OF LDGJENTR.
014900     MOVE VJRN-ENTRY-DATE      TO JE-ENTRY-DATE OF LDGJENTR.
015000     MOVE VJRN-DESCRIPTION     TO JE-DESCRIPTION OF LDGJENTR.
015200     WRITE LDGJENT-RECORD.
015300     CLOSE JOURNAL-ENTRY-FILE.
015400     IF NOT WK-C-SUCCESSFUL
015500         MOVE "VJN0003"        TO VJRN-ERROR-CD
015600         MOVE WK-C-FILE-STATUS TO VJRN-FS
015700         GO TO B099-POST-JOURNAL-ENTRY-EX.
015800*
015900     OPEN EXTEND JOURNAL-LINE-FILE.
016000     IF NOT WK-C-SUCCESSFUL
016100         MOVE "VJN0003"        TO VJRN-ERROR-CD
016200         MOVE WK-C-FS2         TO VJRN-FS
016300         GO TO B099-POST-JOURNAL-ENTRY-EX.
016400*
016500     MOVE "DEBIT"              TO JL-ENTRY-TYPE OF LDGJLINR.
016600     MOVE WK-N-DEBIT-ACCT-ID   TO JL-ACCOUNT-ID OF LDGJLINR.
016700     PERFORM B100-WRITE-ONE-LINE
016800        THRU B199-WRITE-ONE-LINE-EX.
016900     IF VJRN-ERROR-CD NOT = SPACES
017000         CLOSE JOURNAL-LINE-FILE
017100         GO TO B099-POST-JOURNAL-ENTRY-EX.
017200*
017300     MOVE "CREDIT"             TO JL-ENTRY-TYPE OF LDGJLINR.
017400     MOVE WK-N-CREDIT-ACCT-ID  TO JL-ACCOUNT-ID OF LDGJLINR.
017500     PERFORM B100-WRITE-ONE-LINE
017600        THRU B199-WRITE-ONE-LINE-EX.
017700*
017800     CLOSE JOURNAL-LINE-FILE.
017900     IF VJRN-ERROR-CD = SPACES
018000         MOVE WK-C-JE-ID       TO VJRN-JOURNAL-ENTRY-ID.
018100 B099-POST-JOURNAL-ENTRY-EX.
018200     EXIT.
018300*-----------------------------------------------------------------*
018400 B100-WRITE-ONE-LINE.
018500*-----------------------------------------------------------------*
018600     PERFORM G900-GENERATE-JL-ID
018700        THRU G999-GENERATE-JL-ID-EX.
018750     MOVE SPACES               TO LDGJLIN-RECORD.
018800     MOVE WK-C-JL-ID           TO JL-ID OF LDGJLINR.
018900     MOVE WK-C-JE-ID           TO JL-JOURNAL-ENTRY-ID OF LDGJLINR.
019000     MOVE VJRN-AMOUNT          TO JL-AMOUNT OF LDGJLINR.
019100     MOVE VJRN-CURRENCY-CODE   TO JL-CURRENCY-CODE OF LDGJLINR.
019200     MOVE VJRN-DESCRIPTION     TO JL-DESCRIPTION OF LDGJLINR.
019400     WRITE LDGJLIN-RECORD.
019500     IF NOT WK-C-SUCCESSFUL
019600         MOVE "VJN0003"        TO VJRN-ERROR-CD
019700         MOVE WK-C-FILE-STATUS TO VJRN-FS.
019800 B199-WRITE-ONE-LINE-EX.
019900     EXIT.
020000*-----------------------------------------------------------------*
020100 G900-GENERATE-JE-ID.
020200*-----------------------------------------------------------------*
020300     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
020400     ACCEPT WK-C-GEN-TIME      FROM TIME.
020500     ADD 1                    TO WK-N-CALL-COUNT.
020600     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
020700     MOVE SPACES               TO WK-C-JE-ID.
020800     STRING "JE"               DELIMITED BY SIZE
020900            WK-C-GEN-DATE      DELIMITED BY SIZE
021000            WK-C-GEN-TIME      DELIMITED BY SIZE
021100            WK-C-GEN-SEQ       DELIMITED BY SIZE
021200         INTO WK-C-JE-ID.
021300 G999-GENERATE-JE-ID-EX.
021400     EXIT.
021500*-----------------------------------------------------------------*
021800 G900-GENERATE-JL-ID.
021900*-----------------------------------------------------------------*
022000     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
022100     ACCEPT WK-C-GEN-TIME      FROM TIME.
022200     ADD 1                    TO WK-N-CALL-COUNT.
022300     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
022400     MOVE SPACES               TO WK-C-JL-ID.
022500     STRING "JL"               DELIMITED BY SIZE
022600            WK-C-GEN-DATE      DELIMITED BY SIZE
022700            WK-C-GEN-TIME      DELIMITED BY SIZE
022800            WK-C-GEN-SEQ       DELIMITED BY SIZE
022900         INTO WK-C-JL-ID.
023000 G999-GENERATE-JL-ID-EX.
023100     EXIT.
023200*-----------------------------------------------------------------*
023300 Z000-END-PROGRAM-ROUTINE.
023400*-----------------------------------------------------------------*
023500     CONTINUE.
023600 Z099-END-PROGRAM-ROUTINE-EX.
023700     EXIT.
