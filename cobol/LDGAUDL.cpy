000100******************************************************************
000200*    LDGAUDL  -  AUDIT LOG RECORD                                *
000300*    I-O FORMAT: LDGAUDLR   FROM FILE AUDIT-LOG-FILE               *
000400*    APPEND-ONLY.  WRITTEN BY EVERY BATCH STEP THAT CAN FAIL A     *
000500*    SINGLE RECORD WITHOUT FAILING THE WHOLE RUN (RECURRING        *
000600*    TRANSFER SKIPS, RECONCILIATION DISCREPANCIES, AND THE OVERALL *
000700*    END-OF-DAY SUCCESS/FAILURE MARKER).                           *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG016 1996-01-08 KSOOI   INITIAL VERSION                       LDG016
001350* LDG032 2000-10-02 VENL29  ADD AUD-OP-STATEMENT-GENERATION FOR   *
001360*                           THE NEW MONTH-END STATEMENT JOB        LDG032
001400* LDG033 2001-09-05 VENL29  AUD-DESCRIPTION EXPANDED 60 -> 200    LDG033
001500******************************************************************
001600*
001700    05  LDGAUDL-RECORD                PIC X(330).
001800LDG033*05  LDGAUDL-RECORD                PIC X(190).
001900*
002000    05  LDGAUDLR  REDEFINES LDGAUDL-RECORD.
002100        10  AUD-ID                     PIC X(36).
002200*                                       UUID PRIMARY KEY
002300        10  AUD-TIMESTAMP              PIC 9(08).
002400*                                       CCYYMMDD
002500        10  AUD-OPERATION-TYPE         PIC X(40).
002600            88  AUD-OP-END-OF-DAY        VALUE "END_OF_DAY_PROCESSING".
002700            88  AUD-OP-RECONCILIATION    VALUE "RECONCILIATION".
002800            88  AUD-OP-RECURRING-XFER    VALUE "RECURRING_TRANSFER".
002900            88  AUD-OP-COMPENSATION      VALUE "COMPENSATION".
002950            88  AUD-OP-STATEMENT-GEN     VALUE "STATEMENT_GENERATION".
003000        10  AUD-ACCOUNT-ID             PIC X(36).
003100*                                       RELATED ACCOUNT, MAY BE BLANK
003200        10  AUD-AMOUNT                 PIC S9(15)V9(4) COMP-3.
003300*                                       RELATED AMOUNT, ZERO IF N/A
003400        10  AUD-SUCCESSFUL             PIC X(01).
003500            88  AUD-WAS-SUCCESSFUL         VALUE "Y".
003600            88  AUD-WAS-NOT-SUCCESSFUL     VALUE "N".
003700        10  AUD-DESCRIPTION            PIC X(200).
003800        10  FILLER                     PIC X(09).
003900*                                       RESERVED FOR FUTURE GROWTH
004000*
004100******************************************************************
004200* LDG016 - ALTERNATE VIEW - OPERATION + OUTCOME ONLY, USED BY THE *
004300*          END-OF-DAY SUMMARY PRINT                                *
004400******************************************************************
004500    05  LDGAUDL-OPVIEW REDEFINES LDGAUDL-RECORD.
004600        10  FILLER                     PIC X(44).
004700        10  OPVIEW-OPERATION-TYPE      PIC X(40).
004800        10  FILLER                     PIC X(55).
004900        10  OPVIEW-SUCCESSFUL          PIC X(01).
005000        10  FILLER                     PIC X(190).
