000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGXCSH.
000400 AUTHOR.         K SOOI.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1996-09-04.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - SYSTEM CASH ACCOUNT LOOKUP.
001100*               GIVEN A CURRENCY CODE, RETURNS THE ACCT-ID OF THE
001200*               SYSTEM CLEARING ACCOUNT (ACCT-TYPE "SYSTEM") THAT
001300*               DEPOSIT/WITHDRAWAL JOURNAL ENTRIES POST AGAINST.
001400*               THE SMALL NUMBER OF SYSTEM ACCOUNTS IS LOADED
001500*               INTO A WORKING-STORAGE TABLE ON THE FIRST CALL
001600*               RATHER THAN RE-READING THE ACCOUNT FILE EVERY TIME
001700*               - THIS FILE IS READ START-TO-END ONCE PER RUN.
001800*
001900*    RETURN STATUS (WK-C-VCSH-FOUND):
002000*    "Y" - CASH ACCOUNT FOUND, VCSH-CASH-ACCT-ID IS VALID
002100*    "N" - NO SYSTEM ACCOUNT CARRIES THAT CURRENCY
002200******************************************************************
002300*    HISTORY OF MODIFICATION:
002400******************************************************************
002500* TAG    DATE       DEV     DESCRIPTION                          *
002600*------- ---------- ------- ------------------------------------ *
002700* LDG018 1996-09-04 KSOOI   INITIAL VERSION                       LDG018
002800* LDG025 1999-12-03 KSOOI   Y2K REMEDIATION - REVIEWED, NO DATE   *
002900*                           FIELDS HELD IN THIS PROGRAM            LDG025
003000* LDG044 2004-02-17 BMAHON  TABLE SIZE RAISED 10 -> 40 SYSTEM     *
003100*                           ACCOUNTS - EURO-ZONE ROLLOUT          LDG044
003200******************************************************************
003300 EJECT
003400******************************
003500 ENVIRONMENT DIVISION.
003600******************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                       ON  STATUS IS WK-C-TABLE-LOADED
004300                       OFF STATUS IS WK-C-TABLE-NOT-LOADED.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACCOUNT-FILE ASSIGN TO DATABASE-LDGACCT
004700            ORGANIZATION      IS INDEXED
004800            ACCESS MODE       IS DYNAMIC
004900            RECORD KEY        IS ACCT-ID OF LDGACCTR
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  ACCOUNT-FILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS LDGACCT-RECORD.
005900 01  LDGACCT-RECORD.
006000     COPY LDGACCT.
006100*
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM LDGXCSH **".
006600*
006700 01  WK-C-COMMON.
006800     COPY LDGCOMN.
006900*
007000 01  WK-N-WORK-AREA.
007100     05  WK-N-TABLE-COUNT            PIC 9(04) COMP.
007200     05  WK-N-TABLE-IX               PIC 9(04) COMP.
007300     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007350     05  FILLER                      PIC X(04) VALUE SPACES.
007400*
007500 01  WK-C-CASH-TABLE.
007600     05  WK-C-CASH-ENTRY OCCURS 40 TIMES
007700                 INDEXED BY WK-X-CASH-IX.
007800         10  WK-C-CASH-CURRENCY      PIC X(03).
007900         10  WK-C-CASH-ACCT-ID       PIC X(36).
008000*
008100 01  WK-C-CASH-TABLE-KEYVIEW REDEFINES WK-C-CASH-TABLE.
008200     05  WK-C-CASH-KEYS OCCURS 40 TIMES PIC X(39).
008300*
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700     COPY VCSH.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-VCSH-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     ADD 1                    TO WK-N-CALL-COUNT.
009400     IF WK-C-TABLE-NOT-LOADED
009500         PERFORM A000-LOAD-CASH-TABLE
009600            THRU A099-LOAD-CASH-TABLE-EX.
009700     PERFORM B000-FIND-CASH-ACCOUNT
009800        THRU B099-FIND-CASH-ACCOUNT-EX.
009900     EXIT PROGRAM.
010000*
010100*-----------------------------------------------------------------*
010200 A000-LOAD-CASH-TABLE.
010300*-----------------------------------------------------------------*
010400     MOVE ZEROES              TO WK-N-TABLE-COUNT.
010500     OPEN INPUT ACCOUNT-FILE.
010600     IF NOT WK-C-SUCCESSFUL
010700         DISPLAY "LDGXCSH - OPEN FILE ERROR - ACCOUNT-FILE"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         GO TO A099-LOAD-CASH-TABLE-EX.
011000*
011100     PERFORM A010-READ-NEXT-ACCOUNT
011200        THRU A019-READ-NEXT-ACCOUNT-EX
011300        UNTIL WK-C-END-OF-FILE.
011400*
011500     CLOSE ACCOUNT-FILE.
011600     SET UPSI-SWITCH-0 TO ON.
011700 A099-LOAD-CASH-TABLE-EX.
011800     EXIT.
011900*-----------------------------------------------------------------*
012000 A010-READ-NEXT-ACCOUNT.
012100*-----------------------------------------------------------------*
012200     READ ACCOUNT-FILE NEXT RECORD.
012300     IF WK-C-END-OF-FILE
012400         GO TO A019-READ-NEXT-ACCOUNT-EX.
012500     IF NOT WK-C-SUCCESSFUL
012600         DISPLAY "LDGXCSH - READ FILE ERROR - ACCOUNT-FILE"
012700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800         MOVE "Y"         TO WK-C-FILE-STATUS
012900         GO TO A019-READ-NEXT-ACCOUNT-EX.
013000*
013100     IF ACCT-TYPE-SYSTEM OF LDGACCTR
013200         AND WK-N-TABLE-COUNT < 40
013300         ADD 1                TO WK-N-TABLE-COUNT
013400         SET WK-X-CASH-IX     TO WK-N-TABLE-COUNT
013500         MOVE ACCT-CURRENCY-CODE OF LDGACCTR
013600             TO WK-C-CASH-CURRENCY (WK-X-CASH-IX)
013700         MOVE ACCT-ID OF LDGACCTR
013800             TO WK-C-CASH-ACCT-ID (WK-X-CASH-IX).
013900 A019-READ-NEXT-ACCOUNT-EX.
014000     EXIT.
014100*-----------------------------------------------------------------*
014200 B000-FIND-CASH-ACCOUNT.
014300*-----------------------------------------------------------------*
014400     MOVE "N"                 TO VCSH-FOUND.
014500     MOVE SPACES              TO VCSH-CASH-ACCT-ID.
014600     MOVE SPACES              TO VCSH-ERROR-CD.
014700     IF WK-N-TABLE-COUNT = ZEROES
014800         GO TO B099-FIND-CASH-ACCOUNT-EX.
014900*
015000     MOVE 1                   TO WK-N-TABLE-IX.
015100     PERFORM B010-SCAN-ONE-ENTRY
015200        THRU B019-SCAN-ONE-ENTRY-EX
015300        UNTIL WK-N-TABLE-IX > WK-N-TABLE-COUNT
015400           OR VCSH-FOUND = "Y".
015500 B099-FIND-CASH-ACCOUNT-EX.
015600     EXIT.
015700*-----------------------------------------------------------------*
015800 B010-SCAN-ONE-ENTRY.
015900*-----------------------------------------------------------------*
016000     SET WK-X-CASH-IX TO WK-N-TABLE-IX.
016100     IF WK-C-CASH-CURRENCY (WK-X-CASH-IX) = VCSH-CURRENCY-CODE
016200         MOVE "Y"             TO VCSH-FOUND
016300         MOVE WK-C-CASH-ACCT-ID (WK-X-CASH-IX)
016400             TO VCSH-CASH-ACCT-ID
016500     END-IF.
016600     ADD 1                    TO WK-N-TABLE-IX.
016700 B019-SCAN-ONE-ENTRY-EX.
016800     EXIT.
