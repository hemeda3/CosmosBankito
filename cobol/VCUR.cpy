000100******************************************************************
000200*    VCUR     -  LINKAGE AREA FOR LDGVCUR (FIELD VALIDATION)     *
000300*    VCUR-FIELD-TYPE SELECTS WHICH VALIDATIONSERVICE RULE TO      *
000400*    APPLY TO VCUR-FIELD-VALUE.  THE FULL VALUE-TO-CHECK ALWAYS   *
000500*    GOES IN VCUR-FIELD-VALUE REGARDLESS OF THE ACTUAL FIELD'S    *
000600*    NATIVE WIDTH - CALLER PADS/TRUNCATES AS NEEDED.              *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG015 1995-05-19 KSOOI   INITIAL VERSION - REPLACES THE OLD    *
001300*                           CUYP CURRENCY-PAIR TABLE LINKAGE AREA LDG015
001400* LDG020 1998-02-02 KSOOI   ADD FIELD TYPES 06-08 (POSTAL CODE,   *
001500*                           COUNTRY CODE, IBAN) FOR THE WALLET    *
001600*                           ONBOARDING PROJECT                    LDG020
001610* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001620*                           FUTURE GROWTH                    LDG051
001700******************************************************************
001800*
001900 01  WK-C-VCUR-RECORD.
002000     05  VCUR-INPUT.
002100         10  VCUR-FIELD-TYPE           PIC 9(02).
002200             88  VCUR-TYPE-ACCT-NUMBER       VALUE 01.
002300             88  VCUR-TYPE-CURRENCY-CODE     VALUE 02.
002400             88  VCUR-TYPE-EMAIL             VALUE 03.
002500             88  VCUR-TYPE-FIRST-NAME        VALUE 04.
002600             88  VCUR-TYPE-LAST-NAME         VALUE 05.
002700             88  VCUR-TYPE-ADDRESS           VALUE 06.
002800             88  VCUR-TYPE-POSTAL-CODE       VALUE 07.
002900             88  VCUR-TYPE-COUNTRY-CODE      VALUE 08.
003000             88  VCUR-TYPE-IBAN              VALUE 09.
003100         10  VCUR-FIELD-VALUE          PIC X(200).
003200     05  VCUR-OUTPUT.
003300         10  VCUR-VALID                PIC X(01).
003400             88  VCUR-FIELD-IS-VALID          VALUE "Y".
003500             88  VCUR-FIELD-IS-INVALID        VALUE "N".
003600     05  VCUR-ERROR-CD                 PIC X(07) VALUE SPACES.
003700     05  VCUR-FILE                     PIC X(08) VALUE SPACES.
003800     05  VCUR-MODE                     PIC X(06) VALUE SPACES.
003900     05  VCUR-KEY                      PIC X(36) VALUE SPACES.
004000     05  VCUR-FS                       PIC X(02) VALUE SPACES.
004100     05  FILLER                        PIC X(10) VALUE SPACES.
