000100******************************************************************
000200*    VCMP     -  LINKAGE AREA FOR LDGPCMP (COMPENSATION POST)    *
000300*    CALLER SUPPLIES THE FAILED TRANSFER ID.  LDGPCMP FIRST       *
000400*    CHECKS WHETHER A COMPENSATION ALREADY EXISTS (IDEMPOTENCY)   *
000500*    AND SETS VCMP-ALREADY-DONE ACCORDINGLY WITHOUT POSTING TWICE.*
000600******************************************************************
000700*    AMENDMENT HISTORY:                                          *
000800******************************************************************
000900* TAG    DATE       DEV     DESCRIPTION                          *
001000*------- ---------- ------- ------------------------------------ *
001100* LDG046 2004-10-07 BMAHON  INITIAL VERSION - FAILED-TRANSFER     *
001200*                           REFUND PROJECT                        LDG046
001210* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001220*                           FUTURE GROWTH                    LDG051
001300******************************************************************
001400*
001500 01  WK-C-VCMP-RECORD.
001600     05  VCMP-INPUT.
001700         10  VCMP-FAILED-XFR-ID        PIC X(36).
001800     05  VCMP-OUTPUT.
001900         10  VCMP-NEW-XFR-ID           PIC X(36).
002000         10  VCMP-ALREADY-DONE         PIC X(01).
002100             88  VCMP-COMPENSATION-ALREADY-DONE  VALUE "Y".
002200             88  VCMP-COMPENSATION-IS-NEW        VALUE "N".
002300     05  VCMP-ERROR-CD                 PIC X(07) VALUE SPACES.
002400     05  VCMP-FILE                     PIC X(08) VALUE SPACES.
002500     05  VCMP-MODE                     PIC X(06) VALUE SPACES.
002600     05  VCMP-KEY                      PIC X(36) VALUE SPACES.
002700     05  VCMP-FS                       PIC X(02) VALUE SPACES.
002800     05  FILLER                        PIC X(10) VALUE SPACES.
