000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGVCUR.
000400 AUTHOR.         K SOOI.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1995-05-19.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - FIELD VALIDATION SERVICE.
001100*               APPLIES ONE OF NINE ONBOARDING/MAINTENANCE FIELD
001200*               RULES, SELECTED BY VCUR-FIELD-TYPE, TO THE VALUE
001300*               PASSED IN VCUR-FIELD-VALUE.  THE IBAN RULE (TYPE
001400*               09) RUNS THE STANDARD MOD-97 CHECKSUM OVER THE
001500*               FULL IBAN STRING WITHOUT ANY INTRINSIC FUNCTION -
001600*               DIGITS ARE ACCUMULATED ONE AT A TIME THE SAME WAY
001700*               THE OLD CUYP TABLE ROUTINES DID CHECK-DIGIT WORK.
001800*
001900*    RETURN STATUS (WK-C-VCUR-ERROR-CD):
002000*    SPACES - OK, SEE VCUR-VALID FOR THE VALIDATION RESULT
002100*    VCR0001 - INVALID FIELD-TYPE CODE PASSED BY CALLER
002200******************************************************************
002300*    HISTORY OF MODIFICATION:
002400******************************************************************
002500* TAG    DATE       DEV     DESCRIPTION                          *
002600*------- ---------- ------- ------------------------------------ *
002700* LDG015 1995-05-19 KSOOI   INITIAL VERSION - ACCOUNT NUMBER,     *
002800*                           CURRENCY CODE AND EMAIL RULES ONLY    LDG015
002900* LDG019 1997-07-30 KSOOI   ADD NAME AND ADDRESS RULES FOR THE    *
003000*                           CUSTOMER-MASTER MAINTENANCE SCREEN    LDG019
003100* LDG020 1998-02-02 KSOOI   ADD POSTAL CODE, COUNTRY CODE AND     *
003200*                           IBAN RULES FOR THE WALLET ONBOARDING  *
003300*                           PROJECT                               LDG020
003400* LDG044 2004-02-17 BMAHON  CURRENCY TABLE EXTENDED - JPY ADDED   LDG044
003500******************************************************************
003600 EJECT
003700******************************
003800 ENVIRONMENT DIVISION.
003900******************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000**************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM LDGVCUR **".
005500*
005600 01  WK-C-COMMON.
005700     COPY LDGCOMN.
005800*
005900 01  WK-N-WORK-AREA.
006000     05  WK-N-FIELD-LEN              PIC 9(03) COMP.
006100     05  WK-N-SCAN-IX                PIC 9(03) COMP.
006200     05  WK-N-AT-POS                 PIC 9(03) COMP.
006300     05  WK-N-DOT-POS                PIC 9(03) COMP.
006400     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
006500     05  WK-N-IBAN-LEN               PIC 9(02) COMP.
006600     05  WK-N-NUMERAL-LEN            PIC 9(03) COMP.
006700     05  WK-N-REMAINDER              PIC 9(04) COMP.
006800     05  WK-N-DIGIT-VAL              PIC 9(02) COMP.
006900     05  WK-N-ALPHA-IX               PIC 9(02) COMP.
007000     05  WK-N-ALPHA-SCAN             PIC 9(02) COMP.
007100     05  WK-N-ALPHA-CODE             PIC 9(02) COMP.
007150     05  FILLER                      PIC X(04) VALUE SPACES.
007200*
007300 01  WK-N-ALPHA-CODE-D               PIC 9(02).
007400*                                     DISPLAY - FOR DIGIT SPLIT
007500*
007600 01  WK-C-ONE-CHAR                   PIC X(01).
007700 01  WK-C-CHARS-OK                   PIC X(01).
007800*
007900 01  WK-T-ALPHA-LITERAL              PIC X(26)        VALUE
008000     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100 01  WK-T-ALPHA-TABLE REDEFINES WK-T-ALPHA-LITERAL.
008200     05  WK-T-ALPHA-CHAR OCCURS 26 TIMES          PIC X(01).
008300*
008400 01  WK-C-CURRENCY-LITERAL           PIC X(12)        VALUE
008500     "USDEURGBPJPY".
008600 01  WK-C-CURRENCY-TABLE REDEFINES WK-C-CURRENCY-LITERAL.
008700     05  WK-C-CURRENCY-ENTRY OCCURS 4 TIMES       PIC X(03).
008800*
008900 01  WK-C-IBAN-REARRANGED            PIC X(34).
009000 01  WK-C-NUMERAL-STRING             PIC X(70).
009100*
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500     COPY VCUR.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-VCUR-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     ADD 1                    TO WK-N-CALL-COUNT.
010200     MOVE "N"                 TO VCUR-VALID.
010300     MOVE SPACES              TO VCUR-ERROR-CD.
010400     PERFORM D100-COMPUTE-FIELD-LENGTH
010500        THRU D199-COMPUTE-FIELD-LENGTH-EX.
010600*
010700     EVALUATE TRUE
010800         WHEN VCUR-TYPE-ACCT-NUMBER
010900             PERFORM C100-VALIDATE-ACCT-NUMBER
011000                THRU C199-VALIDATE-ACCT-NUMBER-EX
011100         WHEN VCUR-TYPE-CURRENCY-CODE
011200             PERFORM C200-VALIDATE-CURRENCY-CODE
011300                THRU C299-VALIDATE-CURRENCY-CODE-EX
011400         WHEN VCUR-TYPE-EMAIL
011500             PERFORM C300-VALIDATE-EMAIL
011600                THRU C399-VALIDATE-EMAIL-EX
011700         WHEN VCUR-TYPE-FIRST-NAME OR VCUR-TYPE-LAST-NAME
011800             PERFORM C400-VALIDATE-NAME-LENGTH
011900                THRU C499-VALIDATE-NAME-LENGTH-EX
012000         WHEN VCUR-TYPE-ADDRESS
012100             PERFORM C600-VALIDATE-ADDRESS
012200                THRU C699-VALIDATE-ADDRESS-EX
012300         WHEN VCUR-TYPE-POSTAL-CODE
012400             PERFORM C700-VALIDATE-POSTAL-CODE
012500                THRU C799-VALIDATE-POSTAL-CODE-EX
012600         WHEN VCUR-TYPE-COUNTRY-CODE
012700             PERFORM C800-VALIDATE-COUNTRY-CODE
012800                THRU C899-VALIDATE-COUNTRY-CODE-EX
012900         WHEN VCUR-TYPE-IBAN
013000             PERFORM C900-VALIDATE-IBAN
013100                THRU C999-VALIDATE-IBAN-EX
013200         WHEN OTHER
013300             MOVE "VCR0001"   TO VCUR-ERROR-CD
013400             MOVE "LDGVCUR"   TO WK-C-ERR-PGM
013500     END-EVALUATE.
013600     EXIT PROGRAM.
013700*
013800*-----------------------------------------------------------------*
013900 D100-COMPUTE-FIELD-LENGTH.
014000*-----------------------------------------------------------------*
014100     MOVE ZEROES               TO WK-N-FIELD-LEN.
014200     MOVE 1                    TO WK-N-SCAN-IX.
014300     PERFORM D110-SCAN-ONE-POSITION
014400        THRU D119-SCAN-ONE-POSITION-EX
014500        UNTIL WK-N-SCAN-IX > 200.
014600 D199-COMPUTE-FIELD-LENGTH-EX.
014700     EXIT.
014800*-----------------------------------------------------------------*
014900 D110-SCAN-ONE-POSITION.
015000*-----------------------------------------------------------------*
015100     IF VCUR-FIELD-VALUE (WK-N-SCAN-IX:1) NOT = SPACE
015200         MOVE WK-N-SCAN-IX     TO WK-N-FIELD-LEN.
015300     ADD 1                    TO WK-N-SCAN-IX.
015400 D119-SCAN-ONE-POSITION-EX.
015500     EXIT.
015600*-----------------------------------------------------------------*
015700 C100-VALIDATE-ACCT-NUMBER.
015800*-----------------------------------------------------------------*
015900     IF WK-N-FIELD-LEN < 5 OR WK-N-FIELD-LEN > 20
016000         GO TO C199-VALIDATE-ACCT-NUMBER-EX.
016100     MOVE "Y"                  TO WK-C-CHARS-OK.
016200     MOVE 1                    TO WK-N-SCAN-IX.
016300     PERFORM C110-CHECK-ONE-ACCT-CHAR
016400        THRU C119-CHECK-ONE-ACCT-CHAR-EX
016500        UNTIL WK-N-SCAN-IX > WK-N-FIELD-LEN.
016600     IF WK-C-CHARS-OK = "Y"
016700         MOVE "Y"              TO VCUR-VALID.
016800 C199-VALIDATE-ACCT-NUMBER-EX.
016900     EXIT.
017000*-----------------------------------------------------------------*
017100 C110-CHECK-ONE-ACCT-CHAR.
017200*-----------------------------------------------------------------*
017300     MOVE VCUR-FIELD-VALUE (WK-N-SCAN-IX:1) TO WK-C-ONE-CHAR.
017400     IF (WK-C-ONE-CHAR < "A" OR WK-C-ONE-CHAR > "Z")
017500           AND (WK-C-ONE-CHAR < "0" OR WK-C-ONE-CHAR > "9")
017600         MOVE "N"              TO WK-C-CHARS-OK.
017700     ADD 1                    TO WK-N-SCAN-IX.
017800 C119-CHECK-ONE-ACCT-CHAR-EX.
017900     EXIT.
018000*-----------------------------------------------------------------*
018100 C200-VALIDATE-CURRENCY-CODE.
018200*-----------------------------------------------------------------*
018300     IF WK-N-FIELD-LEN NOT = 3
018400         GO TO C299-VALIDATE-CURRENCY-CODE-EX.
018500     MOVE 1                    TO WK-N-SCAN-IX.
018600     PERFORM C210-CHECK-ONE-CURRENCY
018700        THRU C219-CHECK-ONE-CURRENCY-EX
018800        UNTIL WK-N-SCAN-IX > 4 OR VCUR-VALID = "Y".
018900 C299-VALIDATE-CURRENCY-CODE-EX.
019000     EXIT.
019100*-----------------------------------------------------------------*
019200 C210-CHECK-ONE-CURRENCY.
019300*-----------------------------------------------------------------*
019400     IF VCUR-FIELD-VALUE (1:3) = WK-C-CURRENCY-ENTRY (WK-N-SCAN-IX)
019500         MOVE "Y"              TO VCUR-VALID.
019600     ADD 1                    TO WK-N-SCAN-IX.
019700 C219-CHECK-ONE-CURRENCY-EX.
019800     EXIT.
019900*-----------------------------------------------------------------*
020000 C300-VALIDATE-EMAIL.
020100*-----------------------------------------------------------------*
020200     MOVE ZEROES               TO WK-N-AT-POS WK-N-DOT-POS.
020300     MOVE 1                    TO WK-N-SCAN-IX.
020400     PERFORM C310-SCAN-EMAIL-CHAR
020500        THRU C319-SCAN-EMAIL-CHAR-EX
020600        UNTIL WK-N-SCAN-IX > WK-N-FIELD-LEN.
020700     IF WK-N-AT-POS > 1
020800           AND WK-N-DOT-POS > WK-N-AT-POS + 1
020900           AND WK-N-DOT-POS < WK-N-FIELD-LEN
021000         MOVE "Y"              TO VCUR-VALID.
021100 C399-VALIDATE-EMAIL-EX.
021200     EXIT.
021300*-----------------------------------------------------------------*
021400 C310-SCAN-EMAIL-CHAR.
021500*-----------------------------------------------------------------*
021600     MOVE VCUR-FIELD-VALUE (WK-N-SCAN-IX:1) TO WK-C-ONE-CHAR.
021700     IF WK-C-ONE-CHAR = "@" AND WK-N-AT-POS = ZEROES
021800         MOVE WK-N-SCAN-IX     TO WK-N-AT-POS.
021900     IF WK-C-ONE-CHAR = "." AND WK-N-AT-POS > ZEROES
022000         MOVE WK-N-SCAN-IX     TO WK-N-DOT-POS.
022100     ADD 1                    TO WK-N-SCAN-IX.
022200 C319-SCAN-EMAIL-CHAR-EX.
022300     EXIT.
022400*-----------------------------------------------------------------*
022500 C400-VALIDATE-NAME-LENGTH.
022600*-----------------------------------------------------------------*
022700     IF WK-N-FIELD-LEN >= 2 AND WK-N-FIELD-LEN <= 50
022800         MOVE "Y"              TO VCUR-VALID.
022900 C499-VALIDATE-NAME-LENGTH-EX.
023000     EXIT.
023100*-----------------------------------------------------------------*
023200 C600-VALIDATE-ADDRESS.
023300*-----------------------------------------------------------------*
023400     IF WK-N-FIELD-LEN >= 5 AND WK-N-FIELD-LEN <= 200
023500         MOVE "Y"              TO VCUR-VALID.
023600 C699-VALIDATE-ADDRESS-EX.
023700     EXIT.
023800*-----------------------------------------------------------------*
023900 C700-VALIDATE-POSTAL-CODE.
024000*-----------------------------------------------------------------*
024100     IF WK-N-FIELD-LEN >= 3 AND WK-N-FIELD-LEN <= 10
024200         MOVE "Y"              TO VCUR-VALID.
024300 C799-VALIDATE-POSTAL-CODE-EX.
024400     EXIT.
024500*-----------------------------------------------------------------*
024600 C800-VALIDATE-COUNTRY-CODE.
024700*-----------------------------------------------------------------*
024800     IF WK-N-FIELD-LEN = 2
024900         MOVE "Y"              TO VCUR-VALID.
025000 C899-VALIDATE-COUNTRY-CODE-EX.
025100     EXIT.
025200*-----------------------------------------------------------------*
025300 C900-VALIDATE-IBAN.
025400*-----------------------------------------------------------------*
025500     IF WK-N-FIELD-LEN < 15 OR WK-N-FIELD-LEN > 34
025600         GO TO C999-VALIDATE-IBAN-EX.
025700     MOVE WK-N-FIELD-LEN       TO WK-N-IBAN-LEN.
025800     MOVE SPACES               TO WK-C-IBAN-REARRANGED.
025900     STRING VCUR-FIELD-VALUE (5:WK-N-IBAN-LEN - 4) DELIMITED BY SIZE
026000            VCUR-FIELD-VALUE (1:4)                 DELIMITED BY SIZE
026100         INTO WK-C-IBAN-REARRANGED.
026200*
026300     MOVE SPACES               TO WK-C-NUMERAL-STRING.
026400     MOVE ZEROES               TO WK-N-NUMERAL-LEN.
026500     MOVE 1                    TO WK-N-SCAN-IX.
026600     PERFORM C910-BUILD-ONE-NUMERAL
026700        THRU C919-BUILD-ONE-NUMERAL-EX
026800        UNTIL WK-N-SCAN-IX > WK-N-IBAN-LEN.
026900*
027000     MOVE ZEROES               TO WK-N-REMAINDER.
027100     MOVE 1                    TO WK-N-SCAN-IX.
027200     PERFORM C940-MOD97-ONE-DIGIT
027300        THRU C949-MOD97-ONE-DIGIT-EX
027400        UNTIL WK-N-SCAN-IX > WK-N-NUMERAL-LEN.
027500*
027600     IF WK-N-REMAINDER = 1
027700         MOVE "Y"              TO VCUR-VALID.
027800 C999-VALIDATE-IBAN-EX.
027900     EXIT.
028000*-----------------------------------------------------------------*
028100 C910-BUILD-ONE-NUMERAL.
028200*-----------------------------------------------------------------*
028300     MOVE WK-C-IBAN-REARRANGED (WK-N-SCAN-IX:1) TO WK-C-ONE-CHAR.
028400     IF WK-C-ONE-CHAR >= "0" AND WK-C-ONE-CHAR <= "9"
028500         ADD 1                TO WK-N-NUMERAL-LEN
028600         MOVE WK-C-ONE-CHAR    TO
028700             WK-C-NUMERAL-STRING (WK-N-NUMERAL-LEN:1)
028800     ELSE
028900         PERFORM C920-ALPHA-LOOKUP
029000            THRU C929-ALPHA-LOOKUP-EX
029100         COMPUTE WK-N-ALPHA-CODE = WK-N-ALPHA-IX + 9
029200         MOVE WK-N-ALPHA-CODE  TO WK-N-ALPHA-CODE-D
029300         ADD 1                TO WK-N-NUMERAL-LEN
029400         MOVE WK-N-ALPHA-CODE-D (1:1) TO
029500             WK-C-NUMERAL-STRING (WK-N-NUMERAL-LEN:1)
029600         ADD 1                TO WK-N-NUMERAL-LEN
029700         MOVE WK-N-ALPHA-CODE-D (2:1) TO
029800             WK-C-NUMERAL-STRING (WK-N-NUMERAL-LEN:1)
029900     END-IF.
030000     ADD 1                    TO WK-N-SCAN-IX.
030100 C919-BUILD-ONE-NUMERAL-EX.
030200     EXIT.
030300*-----------------------------------------------------------------*
030400 C920-ALPHA-LOOKUP.
030500*-----------------------------------------------------------------*
030600     MOVE ZEROES               TO WK-N-ALPHA-IX.
030700     MOVE 1                    TO WK-N-ALPHA-SCAN.
030800     PERFORM C922-CHECK-ONE-ALPHA
030900        THRU C929-ALPHA-LOOKUP-EX
031000        UNTIL WK-N-ALPHA-SCAN > 26 OR WK-N-ALPHA-IX NOT = ZEROES.
031100     GO TO C929-ALPHA-LOOKUP-EX.
031200*-----------------------------------------------------------------*
031300 C922-CHECK-ONE-ALPHA.
031400*-----------------------------------------------------------------*
031500     IF WK-T-ALPHA-CHAR (WK-N-ALPHA-SCAN) = WK-C-ONE-CHAR
031600         MOVE WK-N-ALPHA-SCAN  TO WK-N-ALPHA-IX.
031700     ADD 1                    TO WK-N-ALPHA-SCAN.
031800 C929-ALPHA-LOOKUP-EX.
031900     EXIT.
032000*-----------------------------------------------------------------*
032100 C940-MOD97-ONE-DIGIT.
032200*-----------------------------------------------------------------*
032300     MOVE WK-C-NUMERAL-STRING (WK-N-SCAN-IX:1) TO WK-C-ONE-CHAR.
032400     MOVE WK-C-ONE-CHAR        TO WK-N-DIGIT-VAL.
032500     COMPUTE WK-N-REMAINDER = WK-N-REMAINDER * 10 + WK-N-DIGIT-VAL.
032600     PERFORM C945-REDUCE-REMAINDER
032700        THRU C949-MOD97-ONE-DIGIT-EX
032800        UNTIL WK-N-REMAINDER < 97.
032900     ADD 1                    TO WK-N-SCAN-IX.
033000 C949-MOD97-ONE-DIGIT-EX.
033100     EXIT.
033200*-----------------------------------------------------------------*
033300 C945-REDUCE-REMAINDER.
033400*-----------------------------------------------------------------*
033500     SUBTRACT 97              FROM WK-N-REMAINDER.
