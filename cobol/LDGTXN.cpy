000100******************************************************************
000200*    LDGTXN   -  TRANSACTION (CUSTOMER-VISIBLE LEDGER ENTRY)     *
000300*    I-O FORMAT: LDGTXNR    FROM FILE TRANSACTION-FILE            *
000400*    APPEND-ONLY.  ONE ROW PER CUSTOMER-VISIBLE MONEY MOVEMENT -  *
000500*    WRITTEN BY LDGPTXN, NEVER REWRITTEN OR DELETED.  UNIQUENESS  *
000600*    OF TXN-REFERENCE-ID IS ENFORCED BY LDGPTXN BEFORE THE WRITE, *
000700*    NOT BY THE FILE ORGANIZATION.                                *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG004 1991-06-11 RTRAN   INITIAL VERSION                       LDG004
001400* LDG014 1994-11-08 BMAHON  ADD TXN-REFERENCE-ID FOR THE NEW      *
001500*                           DUPLICATE-POSTING CHECK               LDG014
001600* LDG026 2000-03-17 KSOOI   TXN-TYPE EXPANDED 8 -> 12 TO TAKE     *
001700*                           "COMPENSATION" WITHOUT TRUNCATION     LDG026
001800* LDG033 2001-09-05 VENL29  TXN-DESCRIPTION EXPANDED 80 -> 200    LDG033
001900******************************************************************
002000*
002100    05  LDGTXN-RECORD                 PIC X(400).
002200LDG033*05  LDGTXN-RECORD                 PIC X(280).
002300LDG026*05  LDGTXN-RECORD                 PIC X(276).
002400*
002500    05  LDGTXNR  REDEFINES LDGTXN-RECORD.
002600        10  TXN-ID                    PIC X(36).
002700*                                      UUID PRIMARY KEY
002800        10  TXN-ACCOUNT-ID            PIC X(36).
002900*                                      FK TO ACCOUNT
003000        10  TXN-TYPE                  PIC X(12).
003100            88  TXN-TYPE-CREDIT                VALUE "CREDIT".
003200            88  TXN-TYPE-DEBIT                 VALUE "DEBIT".
003300            88  TXN-TYPE-TRANSFER              VALUE "TRANSFER".
003400            88  TXN-TYPE-FEE                   VALUE "FEE".
003500            88  TXN-TYPE-INTEREST              VALUE "INTEREST".
003600            88  TXN-TYPE-COMPENSATION          VALUE "COMPENSATION".
003700        10  TXN-AMOUNT                PIC S9(15)V9(4) COMP-3.
003800*                                      ALWAYS POSITIVE MAGNITUDE
003900        10  TXN-CURRENCY-CODE         PIC X(03).
004000        10  TXN-BALANCE-AFTER         PIC S9(15)V9(4) COMP-3.
004100*                                      ACCT BALANCE AFTER POSTING
004200        10  TXN-TIMESTAMP             PIC 9(08).
004300*                                      CCYYMMDD
004400        10  TXN-DESCRIPTION           PIC X(200).
004500        10  TXN-REFERENCE-ID          PIC X(36).
004600*                                      IDEMPOTENCY KEY - UNIQUE
004700        10  FILLER                    PIC X(61).
004800*                                      RESERVED FOR FUTURE GROWTH
004900*
005000******************************************************************
005100* LDG026 - ALTERNATE VIEW - BROKEN-OUT TIMESTAMP, USED BY THE     *
005200*          MONTH-END STATEMENT PERIOD-RANGE TEST                  *
005300******************************************************************
005400    05  LDGTXN-DTVIEW REDEFINES LDGTXN-RECORD.
005500        10  FILLER                    PIC X(72).
005600        10  FILLER                    PIC X(19).
005700        10  DTVIEW-TIMESTAMP-B.
005800            15  DTVIEW-TS-CC          PIC 9(02).
005900            15  DTVIEW-TS-YY          PIC 9(02).
006000            15  DTVIEW-TS-MM          PIC 9(02).
006100            15  DTVIEW-TS-DD          PIC 9(02).
006200        10  FILLER                    PIC X(297).
