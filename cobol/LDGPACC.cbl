000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGPACC.
000400 AUTHOR.         B MAHON.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1993-09-01.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - ACCOUNT BALANCE POSTING.
001100*               OPTION "CR" CREDITS AN ACCOUNT (performCredit) -
001200*               CURRENT AND AVAILABLE BALANCE BOTH RAISED BY THE
001300*               AMOUNT.  OPTION "DR" DEBITS AN ACCOUNT
001400*               (performDebit) - IF AVAILABLE BALANCE IS SHORT OF
001500*               THE AMOUNT THE POST IS REFUSED AND NOTHING ON
001600*               FILE CHANGES.  ALL ARITHMETIC GOES THROUGH XMNY
001700*               SO THE ROUNDING RULE STAYS IN ONE PLACE.
001800*
001900*    RETURN STATUS (WK-C-VACU-ERROR-CD):
002000*    SPACES  - OK - SEE VACU-NEW-CURRENT-BALANCE/VACU-NEW-AVAIL-
002100*              BALANCE OR VACU-INSUFFICIENT-FUNDS
002200*    VAU0001 - ACCOUNT NOT ON FILE
002300*    VAU0002 - INVALID OPTION CODE PASSED BY CALLER
002400*    VAU0003 - OPEN/REWRITE FILE ERROR - SEE VACU-FS
002500******************************************************************
002600*    HISTORY OF MODIFICATION:
002700******************************************************************
002800* TAG    DATE       DEV     DESCRIPTION                          *
002900*------- ---------- ------- ------------------------------------ *
003000* LDG010 1993-09-01 BMAHON  INITIAL VERSION - CREDIT/DEBIT MOVED  *
003100*                           OUT OF THE ONLINE PROGRAM AND INTO    *
003200*                           THIS CALLED ROUTINE                  LDG010
003300* LDG025 1999-12-03 KSOOI   Y2K REMEDIATION - REVIEWED, NO DATE   *
003400*                           FIELDS HELD IN THIS PROGRAM            LDG025
003500* LDG046 2004-08-30 BMAHON  REWRITE NOW GOES THROUGH XMNY FOR     *
003600*                           ROUNDING INSTEAD OF A LOCAL COMPUTE   LDG046
003700******************************************************************
003800 EJECT
003900******************************
004000 ENVIRONMENT DIVISION.
004100******************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ACCOUNT-FILE ASSIGN TO DATABASE-LDGACCT
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS RANDOM
005100            RECORD KEY        IS ACCT-ID OF LDGACCTR
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  ACCOUNT-FILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS LDGACCT-RECORD.
006100 01  LDGACCT-RECORD.
006200     COPY LDGACCT.
006300*
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM LDGPACC **".
006800*
006900 01  WK-C-COMMON.
007000     COPY LDGCOMN.
007100*
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007350     05  WK-C-FILE-IS-OPEN           PIC X(01) VALUE "N".
007400*
007410     05  FILLER                      PIC X(04) VALUE SPACES.
007600     COPY VMNY.
007700*
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100     COPY VACU.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-C-VACU-RECORD.
008500********************************************
008600 MAIN-MODULE.
008700     ADD 1                    TO WK-N-CALL-COUNT.
008800     PERFORM A000-START-PROGRAM-ROUTINE
008900        THRU A099-START-PROGRAM-ROUTINE-EX.
009000     IF VACU-ERROR-CD = SPACES
009100         PERFORM B000-POST-BALANCE-CHANGE
009200            THRU B099-POST-BALANCE-CHANGE-EX.
009300     PERFORM Z000-END-PROGRAM-ROUTINE
009400        THRU Z099-END-PROGRAM-ROUTINE-EX.
009500     EXIT PROGRAM.
009600*
009700*-----------------------------------------------------------------*
009800 A000-START-PROGRAM-ROUTINE.
009900*-----------------------------------------------------------------*
010000     MOVE SPACES              TO VACU-ERROR-CD.
010100     MOVE "N"                 TO VACU-INSUFFICIENT-FUNDS.
010200     MOVE ZEROES              TO VACU-NEW-CURRENT-BALANCE
010300                                  VACU-NEW-AVAIL-BALANCE.
010400     IF NOT VACU-OPT-CREDIT AND NOT VACU-OPT-DEBIT
010500         MOVE "VAU0002"        TO VACU-ERROR-CD
010600         MOVE "LDGPACC"        TO WK-C-ERR-PGM
010700         GO TO A099-START-PROGRAM-ROUTINE-EX.
010800*
010900     OPEN I-O ACCOUNT-FILE.
011000     IF NOT WK-C-SUCCESSFUL
011100         MOVE "VAU0003"        TO VACU-ERROR-CD
011200         MOVE "LDGPACC"        TO WK-C-ERR-PGM
011300         MOVE WK-C-FILE-STATUS TO VACU-FS
011400         GO TO A099-START-PROGRAM-ROUTINE-EX.
011450     MOVE "Y"                  TO WK-C-FILE-IS-OPEN.
011500*
011600     MOVE VACU-ACCT-ID         TO ACCT-ID OF LDGACCTR.
011700     READ ACCOUNT-FILE
011800         INVALID KEY
011900             MOVE "VAU0001"    TO VACU-ERROR-CD.
012000 A099-START-PROGRAM-ROUTINE-EX.
012100     EXIT.
012200*-----------------------------------------------------------------*
012300 B000-POST-BALANCE-CHANGE.
012400*-----------------------------------------------------------------*
012500     EVALUATE TRUE
012600         WHEN VACU-OPT-CREDIT
012700             PERFORM B100-CREDIT-ACCOUNT
012800                THRU B199-CREDIT-ACCOUNT-EX
012900         WHEN VACU-OPT-DEBIT
013000             PERFORM B200-DEBIT-ACCOUNT
013100                THRU B299-DEBIT-ACCOUNT-EX
013200     END-EVALUATE.
013300 B099-POST-BALANCE-CHANGE-EX.
013400     EXIT.
013500*-----------------------------------------------------------------*
013600 B100-CREDIT-ACCOUNT.
013700*-----------------------------------------------------------------*
013800     MOVE "A"                  TO VMNY-OPTION.
013900     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR TO VMNY-OPERAND-A.
014000     MOVE VACU-AMOUNT          TO VMNY-OPERAND-B.
014100     CALL "LDGXMNY"            USING WK-C-VMNY-RECORD.
014200     MOVE VMNY-RESULT TO ACCT-CURRENT-BALANCE OF LDGACCTR.
014300*
014400     MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR TO VMNY-OPERAND-A.
014500     MOVE VACU-AMOUNT          TO VMNY-OPERAND-B.
014600     CALL "LDGXMNY"            USING WK-C-VMNY-RECORD.
014700     MOVE VMNY-RESULT TO ACCT-AVAILABLE-BALANCE OF LDGACCTR.
014800*
014900     REWRITE LDGACCT-RECORD.
015000     IF NOT WK-C-SUCCESSFUL
015100         MOVE "VAU0003"        TO VACU-ERROR-CD
015200         MOVE WK-C-FILE-STATUS TO VACU-FS
015300         GO TO B199-CREDIT-ACCOUNT-EX.
015400*
015500     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
015600         TO VACU-NEW-CURRENT-BALANCE.
015700     MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR
015800         TO VACU-NEW-AVAIL-BALANCE.
015900 B199-CREDIT-ACCOUNT-EX.
016000     EXIT.
016100*-----------------------------------------------------------------*
016200 B200-DEBIT-ACCOUNT.
016300*-----------------------------------------------------------------*
016400     IF ACCT-AVAILABLE-BALANCE OF LDGACCTR < VACU-AMOUNT
016500         MOVE "Y"              TO VACU-INSUFFICIENT-FUNDS
016600         MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
016700             TO VACU-NEW-CURRENT-BALANCE
016800         MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR
016900             TO VACU-NEW-AVAIL-BALANCE
017000         GO TO B299-DEBIT-ACCOUNT-EX.
017100*
017200     MOVE "S"                  TO VMNY-OPTION.
017300     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR TO VMNY-OPERAND-A.
017400     MOVE VACU-AMOUNT          TO VMNY-OPERAND-B.
017500     CALL "LDGXMNY"            USING WK-C-VMNY-RECORD.
017600     MOVE VMNY-RESULT TO ACCT-CURRENT-BALANCE OF LDGACCTR.
017700*
017800     MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR TO VMNY-OPERAND-A.
017900     MOVE VACU-AMOUNT          TO VMNY-OPERAND-B.
018000     CALL "LDGXMNY"            USING WK-C-VMNY-RECORD.
018100     MOVE VMNY-RESULT TO ACCT-AVAILABLE-BALANCE OF LDGACCTR.
018200*
018300     REWRITE LDGACCT-RECORD.
018400     IF NOT WK-C-SUCCESSFUL
018500         MOVE "VAU0003"        TO VACU-ERROR-CD
018600         MOVE WK-C-FILE-STATUS TO VACU-FS
018700         GO TO B299-DEBIT-ACCOUNT-EX.
018800*
018900     MOVE ACCT-CURRENT-BALANCE OF LDGACCTR
019000         TO VACU-NEW-CURRENT-BALANCE.
019100     MOVE ACCT-AVAILABLE-BALANCE OF LDGACCTR
019200         TO VACU-NEW-AVAIL-BALANCE.
019300 B299-DEBIT-ACCOUNT-EX.
019400     EXIT.
019500*-----------------------------------------------------------------*
019600 Z000-END-PROGRAM-ROUTINE.
019700*-----------------------------------------------------------------*
019800     IF WK-C-FILE-IS-OPEN = "Y"
019900         CLOSE ACCOUNT-FILE.
020000 Z099-END-PROGRAM-ROUTINE-EX.
020100     EXIT.
