000100******************************************************************
000200*    LDGCOMN  -  LEDGER SUBSYSTEM COMMON WORK AREA                *
000300*    COPIED INTO WORKING-STORAGE BY EVERY LDGxxxx PROGRAM AS      *
000400*    01 WK-C-COMMON.  GIVES EVERY PROGRAM THE SAME FILE STATUS    *
000500*    CONDITION NAMES AND THE SAME ERROR-TRACE BLOCK SO ABEND      *
000600*    DISPLAYS LOOK THE SAME ACROSS THE WHOLE LEDGER SUBSYSTEM.    *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG001 1991-04-02 RTRAN   INITIAL VERSION - LIFTED OUT OF THE   *
001300*                           OLD TRF COMMON BLOCK FOR THE NEW      *
001400*                           LEDGER SUBSYSTEM                      LDG001
001500* LDG014 1994-11-08 BMAHON  ADD WK-C-DUPLICATE-KEY FOR THE        *
001600*                           TXN-REFERENCE-ID UNIQUENESS CHECK     LDG014
001700* LDG022 1999-01-06 RTRAN   Y2K - WK-C-TODAY-CCYYMMDD ADDED SO    *
001800*                           CALLERS STOP BUILDING 2-DIGIT YEARS   LDG022
001900* LDG041 2003-06-19 KSOOI   ADD WK-C-ERR-PGM SO THE ABEND TRACE   *
002000*                           SHOWS WHICH PROGRAM RAISED IT         LDG041
002010* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
002020*                           FUTURE GROWTH                    LDG051
002100******************************************************************
002200    05  WK-C-FILE-STATUS            PIC X(02).
002300        88  WK-C-SUCCESSFUL                  VALUE "00".
002400        88  WK-C-END-OF-FILE                 VALUE "10".
002500        88  WK-C-DUPLICATE-KEY               VALUE "22" "24".
002600        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002700        88  WK-C-FILE-NOT-FOUND              VALUE "35" "41".
002800*
002900    05  WK-C-TODAY-CCYYMMDD          PIC 9(08).
003000    05  WK-C-TODAY-DATE REDEFINES WK-C-TODAY-CCYYMMDD.
003100        10  WK-C-TODAY-CC            PIC 9(02).
003200        10  WK-C-TODAY-YY            PIC 9(02).
003300        10  WK-C-TODAY-MM            PIC 9(02).
003400        10  WK-C-TODAY-DD            PIC 9(02).
003500*
003600    05  WK-C-ERR-PGM                 PIC X(08) VALUE SPACES.
003700    05  WK-C-ERR-FILE                PIC X(08) VALUE SPACES.
003800    05  WK-C-ERR-MODE                PIC X(06) VALUE SPACES.
003900    05  WK-C-ERR-KEY                 PIC X(36) VALUE SPACES.
004000    05  WK-C-ERR-FS                  PIC X(02) VALUE SPACES.
004100    05  WK-C-ERR-CD                  PIC X(07) VALUE SPACES.
004200*
004300    05  WK-C-YES                     PIC X(01) VALUE "Y".
004400    05  WK-C-NO                      PIC X(01) VALUE "N".
004500    05  FILLER                       PIC X(04) VALUE SPACES.
