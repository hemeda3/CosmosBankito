000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     LDGPTXN.
000400 AUTHOR.         B MAHON.
000500 INSTALLATION.   LEDGER SUBSYSTEM - BATCH CORE.
000600 DATE-WRITTEN.   1994-11-08.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED.
000900******************************************************************
001000*DESCRIPTION :  CALLED ROUTINE - CUSTOMER-VISIBLE LEDGER APPEND.
001100*               WRITES ONE TRANSACTION-FILE ROW FOR A MONEY
001200*               MOVEMENT ALREADY POSTED TO THE ACCOUNT AND THE
001300*               JOURNAL.  BEFORE WRITING, THE WHOLE FILE IS
001400*               SCANNED FOR AN EXISTING ROW CARRYING THE SAME
001500*               VTXN-REFERENCE-ID - THE CALLING BATCH STEP MAY BE
001600*               RETRIED AFTER A FAILURE PARTWAY THROUGH, AND THIS
001700*               IS THE ONE PLACE THAT STOPS A RETRY FROM DOUBLE-
001800*               POSTING THE SAME MOVEMENT.
001900*
002000*    RETURN STATUS (WK-C-VTXN-ERROR-CD):
002100*    SPACES  - OK - SEE VTXN-NEW-TXN-ID
002200*    VTX0001 - DUPLICATE REFERENCE - SEE VTXN-DUPLICATE
002300*    VTX0002 - OPEN/WRITE FILE ERROR - SEE VTXN-FS
002400******************************************************************
002500*    HISTORY OF MODIFICATION:
002600******************************************************************
002700* TAG    DATE       DEV     DESCRIPTION                          *
002800*------- ---------- ------- ------------------------------------ *
002900* LDG014 1994-11-08 BMAHON  INITIAL VERSION - DUPLICATE-POSTING   *
003000*                           CHECK PROJECT                         LDG014
003100* LDG026 2000-03-17 KSOOI   TXN-TYPE WIDENED, NO LOGIC CHANGE     *
003200*                           IN THIS PROGRAM                      LDG026
003300* LDG048 2005-06-02 BMAHON  SCAN REWRITTEN AS A SEPARATE OPEN-    *
003400*                           INPUT PASS SO THE SUBSEQUENT EXTEND   *
003500*                           OPEN NEVER SEES A FILE ALREADY OPEN   LDG048
003600******************************************************************
003700 EJECT
003800******************************
003900 ENVIRONMENT DIVISION.
004000******************************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRANSACTION-FILE ASSIGN TO DATABASE-LDGTXN
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  TRANSACTION-FILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS LDGTXN-RECORD.
005800 01  LDGTXN-RECORD.
005900     COPY LDGTXN.
006000*
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM LDGPTXN **".
006500*
006600 01  WK-C-COMMON.
006700     COPY LDGCOMN.
006800*
006900 01  WK-N-WORK-AREA.
007000     05  WK-N-CALL-COUNT             PIC 9(09) COMP.
007100*
007110     05  FILLER                      PIC X(04) VALUE SPACES.
007200 01  WK-C-ID-WORK-AREA.
007300     05  WK-C-GEN-DATE               PIC 9(08).
007400     05  WK-C-GEN-TIME               PIC 9(08).
007500     05  WK-C-GEN-SEQ                PIC 9(09).
007600     05  WK-C-TXN-ID                 PIC X(36).
007650     05  FILLER                      PIC X(04) VALUE SPACES.
007700*
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100     COPY VTXN.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-C-VTXN-RECORD.
008500********************************************
008600 MAIN-MODULE.
008700     ADD 1                    TO WK-N-CALL-COUNT.
008800     MOVE SPACES              TO VTXN-ERROR-CD.
008900     MOVE SPACES              TO VTXN-NEW-TXN-ID.
009000     MOVE "N"                 TO VTXN-DUPLICATE.
009100*
009200     PERFORM A000-SCAN-FOR-DUPLICATE
009300        THRU A099-SCAN-FOR-DUPLICATE-EX.
009400     IF VTXN-ERROR-CD = SPACES
009500         PERFORM B000-WRITE-TRANSACTION
009600            THRU B099-WRITE-TRANSACTION-EX.
009700     EXIT PROGRAM.
009800*
009900*-----------------------------------------------------------------*
010000 A000-SCAN-FOR-DUPLICATE.
010100*-----------------------------------------------------------------*
010200     OPEN INPUT TRANSACTION-FILE.
010300     IF NOT WK-C-SUCCESSFUL
010400         IF WK-C-FILE-NOT-FOUND
010500             GO TO A099-SCAN-FOR-DUPLICATE-EX
010600         ELSE
010700             MOVE "VTX0002"    TO VTXN-ERROR-CD
010800             MOVE "LDGPTXN"    TO WK-C-ERR-PGM
010900             MOVE WK-C-FILE-STATUS TO VTXN-FS
011000             GO TO A099-SCAN-FOR-DUPLICATE-EX.
011100*
011200     PERFORM A010-READ-NEXT-TRANSACTION
011300        THRU A019-READ-NEXT-TRANSACTION-EX
011400        UNTIL WK-C-END-OF-FILE OR VTXN-DUPLICATE = "Y".
011500     CLOSE TRANSACTION-FILE.
011600     IF VTXN-DUPLICATE = "Y"
011700         MOVE "VTX0001"        TO VTXN-ERROR-CD.
011800 A099-SCAN-FOR-DUPLICATE-EX.
011900     EXIT.
012000*-----------------------------------------------------------------*
012100 A010-READ-NEXT-TRANSACTION.
012200*-----------------------------------------------------------------*
012300     READ TRANSACTION-FILE NEXT RECORD.
012400     IF WK-C-END-OF-FILE
012500         GO TO A019-READ-NEXT-TRANSACTION-EX.
012600     IF TXN-REFERENCE-ID OF LDGTXNR = VTXN-REFERENCE-ID
012700         MOVE "Y"              TO VTXN-DUPLICATE.
012800 A019-READ-NEXT-TRANSACTION-EX.
012900     EXIT.
013000*-----------------------------------------------------------------*
013100 B000-WRITE-TRANSACTION.
013200*-----------------------------------------------------------------*
013300     PERFORM G900-GENERATE-TXN-ID
013400        THRU G999-GENERATE-TXN-ID-EX.
013500     OPEN EXTEND TRANSACTION-FILE.
013600     IF NOT WK-C-SUCCESSFUL
013700         MOVE "VTX0002"        TO VTXN-ERROR-CD
013800         MOVE WK-C-FILE-STATUS TO VTXN-FS
013900         GO TO B099-WRITE-TRANSACTION-EX.
014000*
014050     MOVE SPACES               TO LDGTXN-RECORD.
014100     MOVE WK-C-TXN-ID          TO TXN-ID OF LDGTXNR.
014200     MOVE VTXN-ACCOUNT-ID      TO TXN-ACCOUNT-ID OF LDGTXNR.
014300     MOVE VTXN-TYPE            TO TXN-TYPE OF LDGTXNR.
014400     MOVE VTXN-AMOUNT          TO TXN-AMOUNT OF LDGTXNR.
014500     MOVE VTXN-CURRENCY-CODE   TO TXN-CURRENCY-CODE OF LDGTXNR.
014600     MOVE VTXN-BALANCE-AFTER   TO TXN-BALANCE-AFTER OF LDGTXNR.
014700     MOVE VTXN-TIMESTAMP       TO TXN-TIMESTAMP OF LDGTXNR.
014800     MOVE VTXN-DESCRIPTION     TO TXN-DESCRIPTION OF LDGTXNR.
014900     MOVE VTXN-REFERENCE-ID    TO TXN-REFERENCE-ID OF LDGTXNR.
015100     WRITE LDGTXN-RECORD.
015200     CLOSE TRANSACTION-FILE.
015300     IF NOT WK-C-SUCCESSFUL
015400         MOVE "VTX0002"        TO VTXN-ERROR-CD
015500         MOVE WK-C-FILE-STATUS TO VTXN-FS
015600         GO TO B099-WRITE-TRANSACTION-EX.
015700     MOVE WK-C-TXN-ID          TO VTXN-NEW-TXN-ID.
015800 B099-WRITE-TRANSACTION-EX.
015900     EXIT.
016000*-----------------------------------------------------------------*
016100 G900-GENERATE-TXN-ID.
016200*-----------------------------------------------------------------*
016300     ACCEPT WK-C-GEN-DATE      FROM DATE YYYYMMDD.
016400     ACCEPT WK-C-GEN-TIME      FROM TIME.
016500     ADD 1                    TO WK-N-CALL-COUNT.
016600     MOVE WK-N-CALL-COUNT      TO WK-C-GEN-SEQ.
016700     MOVE SPACES               TO WK-C-TXN-ID.
016800     STRING "TX"               DELIMITED BY SIZE
016900            WK-C-GEN-DATE      DELIMITED BY SIZE
017000            WK-C-GEN-TIME      DELIMITED BY SIZE
017100            WK-C-GEN-SEQ       DELIMITED BY SIZE
017200         INTO WK-C-TXN-ID.
017300 G999-GENERATE-TXN-ID-EX.
017400     EXIT.
