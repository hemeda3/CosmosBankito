000100******************************************************************
000200*    LDGCUST  -  CUSTOMER MASTER RECORD LAYOUT                   *
000300*    I-O FORMAT: LDGCUSTR   FROM FILE CUSTOMER-FILE               *
000400*    ONE ROW PER CUSTOMER.  REFERENCED BY ACCT-CUSTOMER-ID ON     *
000500*    THE ACCOUNT MASTER (LDGACCT).  NOT ITSELF WRITTEN BY THE     *
000600*    NIGHTLY BATCH - CARRIED HERE SO THE VALIDATION ROUTINE CAN   *
000700*    CHECK NAME/EMAIL LENGTH RULES AGAINST THE REAL LAYOUT.       *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG003 1991-05-02 RTRAN   INITIAL VERSION                       LDG003
001400* LDG019 1997-07-30 KSOOI   CUST-EMAIL EXPANDED 60 -> 100 FOR THE *
001500*                           LONGER CORPORATE DOMAIN NAMES SEEN    *
001600*                           ON THE WALLET PILOT                   LDG019
001700* LDG037 2002-11-20 VENL29  ADD CUST-STATUS VALUE SUSPENDED       LDG037
001800******************************************************************
001900*
002000    05  LDGCUST-RECORD                PIC X(260).
002100LDG019*05  LDGCUST-RECORD                PIC X(220).
002200*
002300    05  LDGCUSTR  REDEFINES LDGCUST-RECORD.
002400        10  CUST-ID                   PIC X(36).
002500*                                      UUID PRIMARY KEY
002600        10  CUST-FIRST-NAME           PIC X(50).
002700        10  CUST-LAST-NAME            PIC X(50).
002800        10  CUST-EMAIL                PIC X(100).
002900*                                      UNIQUE E-MAIL ADDRESS
003000        10  CUST-STATUS               PIC X(10).
003100            88  CUST-STATUS-ACTIVE             VALUE "ACTIVE".
003200            88  CUST-STATUS-INACTIVE           VALUE "INACTIVE".
003300            88  CUST-STATUS-SUSPENDED          VALUE "SUSPENDED".
003400            88  CUST-STATUS-CLOSED             VALUE "CLOSED".
003500        10  FILLER                    PIC X(14).
003600*                                      RESERVED FOR FUTURE GROWTH
003700*
003800******************************************************************
003900* LDG019 - ALTERNATE VIEW - NAME FIELDS ONLY, USED WHEN BUILDING  *
004000*          THE STATEMENT HEADER LINE                              *
004100******************************************************************
004200    05  LDGCUST-NMVIEW REDEFINES LDGCUST-RECORD.
004300        10  FILLER                    PIC X(36).
004400        10  NMVIEW-FIRST-NAME         PIC X(50).
004500        10  NMVIEW-LAST-NAME          PIC X(50).
004600        10  FILLER                    PIC X(124).
