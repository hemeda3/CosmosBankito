000100******************************************************************
000200*    LDGJLIN  -  JOURNAL ENTRY LINE RECORD                       *
000300*    I-O FORMAT: LDGJLINR   FROM FILE JOURNAL-LINE-FILE           *
000400*    APPEND-ONLY.  EVERY JOURNAL ENTRY POSTS EXACTLY TWO OF       *
000500*    THESE - ONE DEBIT, ONE CREDIT, SAME AMOUNT - GROUPED BY      *
000600*    JL-JOURNAL-ENTRY-ID.  THE RECONCILIATION BATCH SUMS THESE    *
000700*    PER ACCOUNT TO RE-DERIVE THE ACCOUNTING BALANCE.             *
000800******************************************************************
000900*    AMENDMENT HISTORY:                                          *
001000******************************************************************
001100* TAG    DATE       DEV     DESCRIPTION                          *
001200*------- ---------- ------- ------------------------------------ *
001300* LDG006 1991-06-18 RTRAN   INITIAL VERSION                       LDG006
001400* LDG033 2001-09-05 VENL29  JL-DESCRIPTION EXPANDED 60 -> 200     LDG033
001500* LDG041 2003-06-19 KSOOI   JL-ENTRY-TYPE HELD AS "DEBIT"/"CREDIT"*
001600*                           INSTEAD OF SINGLE-CHAR D/C - MATCHES  *
001700*                           THE ACCOUNTING SERVICE'S WORD LITERALS LDG041
001800******************************************************************
001900*
002000    05  LDGJLIN-RECORD                PIC X(310).
002100LDG033*05  LDGJLIN-RECORD                PIC X(170).
002200*
002300    05  LDGJLINR  REDEFINES LDGJLIN-RECORD.
002400        10  JL-ID                     PIC X(36).
002500*                                      UUID PRIMARY KEY
002600        10  JL-JOURNAL-ENTRY-ID       PIC X(36).
002700*                                      FK TO JOURNAL ENTRY
002800        10  JL-ACCOUNT-ID             PIC X(36).
002900*                                      FK TO ACCOUNT (CUSTOMER OR SYSTEM)
003000        10  JL-ENTRY-TYPE             PIC X(06).
003100            88  JL-ENTRY-TYPE-DEBIT            VALUE "DEBIT".
003200            88  JL-ENTRY-TYPE-CREDIT           VALUE "CREDIT".
003300        10  JL-AMOUNT                 PIC S9(15)V9(4) COMP-3.
003400*                                      ALWAYS POSITIVE MAGNITUDE
003500        10  JL-CURRENCY-CODE          PIC X(03).
003600        10  JL-DESCRIPTION            PIC X(200).
003700        10  FILLER                    PIC X(13).
003800*                                      RESERVED FOR FUTURE GROWTH
