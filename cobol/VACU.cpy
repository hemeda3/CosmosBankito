000100******************************************************************
000200*    VACU     -  LINKAGE AREA FOR LDGPACC (BALANCE POSTING)      *
000300*    OPTION "CR" PERFORMS A CREDIT (performCredit), OPTION "DR"   *
000400*    PERFORMS A DEBIT (performDebit).  ON A DEBIT, IF AVAILABLE   *
000500*    BALANCE IS SHORT, VACU-INSUFFICIENT-FUNDS IS SET AND THE     *
000600*    BALANCES ARE LEFT UNCHANGED.                                 *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG010 1993-09-01 BMAHON  INITIAL VERSION - CREDIT/DEBIT MOVED  *
001300*                           OUT OF THE ONLINE PROGRAM AND INTO    *
001400*                           THIS CALLED ROUTINE SO BOTH THE       *
001500*                           ONLINE AND BATCH SIDES SHARE ONE RULE LDG010
001510* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001520*                           FUTURE GROWTH                    LDG051
001600******************************************************************
001700*
001800 01  WK-C-VACU-RECORD.
001900     05  VACU-INPUT.
002000         10  VACU-ACCT-ID              PIC X(36).
002100         10  VACU-OPTION               PIC X(02).
002200             88  VACU-OPT-CREDIT              VALUE "CR".
002300             88  VACU-OPT-DEBIT                VALUE "DR".
002400         10  VACU-AMOUNT               PIC S9(15)V9(4) COMP-3.
002500     05  VACU-OUTPUT.
002600         10  VACU-NEW-CURRENT-BALANCE  PIC S9(15)V9(4) COMP-3.
002700         10  VACU-NEW-AVAIL-BALANCE    PIC S9(15)V9(4) COMP-3.
002800         10  VACU-INSUFFICIENT-FUNDS   PIC X(01).
002900             88  VACU-FUNDS-SHORT             VALUE "Y".
003000             88  VACU-FUNDS-OK                VALUE "N".
003100     05  VACU-ERROR-CD                 PIC X(07) VALUE SPACES.
003200     05  VACU-FILE                     PIC X(08) VALUE SPACES.
003300     05  VACU-MODE                     PIC X(06) VALUE SPACES.
003400     05  VACU-KEY                      PIC X(36) VALUE SPACES.
003500     05  VACU-FS                       PIC X(02) VALUE SPACES.
003600     05  FILLER                        PIC X(10) VALUE SPACES.
