000100******************************************************************
000200*    VJRN     -  LINKAGE AREA FOR LDGPJRN (JOURNAL ENTRY POST)   *
000300*    VJRN-OPTION SELECTS WHICH OF THE FOUR JOURNAL-ENTRY SHAPES   *
000400*    LDGPJRN BUILDS - SEE THE OPTION VALUES BELOW.  BOTH LINES    *
000500*    ALWAYS POST FOR THE SAME AMOUNT; AN UNBALANCED ATTEMPT IS    *
000600*    REJECTED BEFORE EITHER LINE IS WRITTEN.                      *
000700******************************************************************
000800*    AMENDMENT HISTORY:                                          *
000900******************************************************************
001000* TAG    DATE       DEV     DESCRIPTION                          *
001100*------- ---------- ------- ------------------------------------ *
001200* LDG011 1993-11-22 BMAHON  INITIAL VERSION - DEPOSIT AND         *
001300*                           WITHDRAWAL OPTIONS ONLY                LDG011
001400* LDG013 1994-06-30 BMAHON  ADD TRANSFER OPTION FOR THE NEW       *
001500*                           ACCOUNT-TO-ACCOUNT TRANSFER PROJECT   LDG013
001600* LDG047 2005-03-11 BMAHON  ADD COMPENSATION OPTION FOR THE       *
001700*                           FAILED-TRANSFER REFUND JOB            LDG047
001710* LDG051 2007-04-03 BMAHON  RESERVE FILLER ADDED FOR        *
001720*                           FUTURE GROWTH                    LDG051
001800******************************************************************
001900*
002000 01  WK-C-VJRN-RECORD.
002100     05  VJRN-INPUT.
002200         10  VJRN-OPTION               PIC X(01).
002300             88  VJRN-OPT-DEPOSIT             VALUE "D".
002400             88  VJRN-OPT-WITHDRAWAL          VALUE "W".
002500             88  VJRN-OPT-TRANSFER            VALUE "T".
002600             88  VJRN-OPT-COMPENSATION        VALUE "C".
002700         10  VJRN-REFERENCE            PIC X(36).
002800         10  VJRN-ENTRY-DATE           PIC 9(08).
002900         10  VJRN-DESCRIPTION          PIC X(200).
003000         10  VJRN-DEBIT-ACCT-ID        PIC X(36).
003100         10  VJRN-CREDIT-ACCT-ID       PIC X(36).
003200         10  VJRN-AMOUNT               PIC S9(15)V9(4) COMP-3.
003300         10  VJRN-CURRENCY-CODE        PIC X(03).
003400     05  VJRN-OUTPUT.
003500         10  VJRN-JOURNAL-ENTRY-ID     PIC X(36).
003600         10  VJRN-UNBALANCED           PIC X(01).
003700             88  VJRN-ENTRY-UNBALANCED        VALUE "Y".
003800             88  VJRN-ENTRY-BALANCED          VALUE "N".
003900     05  VJRN-ERROR-CD                 PIC X(07) VALUE SPACES.
004000     05  VJRN-FILE                     PIC X(08) VALUE SPACES.
004100     05  VJRN-MODE                     PIC X(06) VALUE SPACES.
004200     05  VJRN-KEY                      PIC X(36) VALUE SPACES.
004300     05  VJRN-FS                       PIC X(02) VALUE SPACES.
004400     05  FILLER                        PIC X(10) VALUE SPACES.
